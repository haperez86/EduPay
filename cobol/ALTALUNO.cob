000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ALTALUNO-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 19/06/91.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :ALTERACION DE ALUMNOS EN EDUPAY
000120*                      - DOCUMENTO SOLO SE REVALIDA SI CAMBIA
000130*                      - REACTIVACION (ST-ACTIVE)
000140*    NOTA DEL ANALISTA: LA VALIDACION DE DOCUMENTO UNICO SOLO SE
000150*    CORRE SI EL DOCUMENTO QUE TRAE LA TRANSACCION ES DISTINTO
000160*    AL QUE YA TIENE EL ALUMNO (REQ-0151) - SI NO, CADA CAMBIO DE
000170*    TELEFONO O DOMICILIO TERMINABA RECORRIENDO TODA LA TABLA EN
000180*    BUSCA DE UN DUPLICADO QUE NO PODIA EXISTIR, PORQUE EL ALUMNO
000190*    CHOCARIA CONTRA SU PROPIO REGISTRO. EL REACTIVAR UN ALUMNO
000200*    (ST-ACTIVE DE 'N' A 'Y') SE HACE AQUI MISMO, NO EN EXCALUNO,
000210*    PORQUE CONCEPTUALMENTE ES UN CAMBIO DE DATOS MAS.
000220*    VRS    FECHA         PROG.        DESCRIPCION
000230*    1.0    19/06/91      MTORRES      IMPLANTACION INICIAL
000240*    1.1    11/01/93      MTORRES      CAMBIO DE LONGITUD NOMBRE
000250*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000260*    1.3    14/06/02      CFIGUEROA    REQ-0151 REVALIDA SOLO SI
000270*                                      CAMBIA EL DOCUMENTO
000280*    1.4    30/11/03      CFIGUEROA    REQ-0188 REACTIVACION
000290
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT STUDENT-FILE ASSIGN TO "STUDENTF"
000360                 ORGANIZATION IS RELATIVE
000370                 ACCESS MODE IS DYNAMIC
000380                 RELATIVE KEY IS WS-ST-REL-KEY
000390                 FILE STATUS IS WS-ST-STATUS.
000400
000410 DATA DIVISION.
000420 FILE SECTION.
000430
000440 FD  STUDENT-FILE
000450     LABEL RECORD IS STANDARD
000460     RECORD CONTAINS 400 CHARACTERS.
000470
000480 01  STUDENT-RECORD.
000490     05  ST-ID                   PIC 9(09).
000500     05  ST-BRANCH-ID            PIC 9(09).
000510     05  ST-FIRST-NAME           PIC X(100).
000520     05  ST-LAST-NAME            PIC X(100).
000530     05  ST-FULL-NAME-R REDEFINES ST-LAST-NAME.
000540         10  ST-FULL-NAME-INIC   PIC X(01).
000550         10  FILLER              PIC X(99).
000560     05  ST-DOCUMENT-NUMBER      PIC X(20).
000570     05  ST-DOCUMENT-R REDEFINES ST-DOCUMENT-NUMBER.
000580         10  ST-DOCUMENT-TIPO    PIC X(02).
000590         10  ST-DOCUMENT-NUMERO  PIC X(18).
000600     05  ST-PHONE                PIC X(20).
000610     05  ST-EMAIL                PIC X(100).
000620     05  ST-ACTIVE               PIC X(01).
000630     05  FILLER                  PIC X(41).
000640
000650*    PEDIDO DE ALTERACION DE LA CORRIDA ACTUAL (SIMULA EL
000660*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000670 WORKING-STORAGE SECTION.
000680*    CONTADORES Y BANDERAS SUELTAS DEL PROGRAMA A NIVEL 77, SIN
000690*    AGRUPAMIENTO, SIGUIENDO LA COSTUMBRE DE LA CASA.
000700 77  WS-ST-STATUS            PIC X(02) VALUE SPACES.
000710*        FILE STATUS DEL STUDENTF.
000720     88  WS-ST-OK                VALUE '00'.
000730     88  WS-ST-FIN-ARCHIVO       VALUE '10'.
000740 77  WS-ST-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000750 77  WS-ST-COUNT             PIC 9(05) COMP VALUE ZEROS.
000760 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 1.
000770 77  WS-FOUND-REL            PIC 9(09) COMP VALUE ZEROS.
000780*        BANDERA DE DOCUMENTO DUPLICADO, SOLO SE USA CUANDO EL
000790*        DOCUMENTO DE LA TRANSACCION CAMBIA (VER 0320).
000800 77  WS-DUP-FOUND            PIC X(01) VALUE 'N'.
000810     88  WS-DOC-DUPLICADO        VALUE 'Y'.
000820     88  WS-DOC-LIBRE            VALUE 'N'.
000830 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000840
000850 01  WS-UPD-STUDENT.
000860     05  WS-UPD-BRANCH-ID    PIC 9(09) VALUE 1.
000870     05  WS-UPD-FIRST-NAME   PIC X(100) VALUE 'MARIA'.
000880     05  WS-UPD-LAST-NAME    PIC X(100) VALUE
000890         'GONZALEZ DE SOSA'.
000900     05  WS-UPD-DOCUMENT     PIC X(20) VALUE 'DNI32145678'.
000910     05  WS-UPD-DOCUMENT-R REDEFINES WS-UPD-DOCUMENT.
000920         10  WS-UPD-DOC-TIPO     PIC X(02).
000930         10  WS-UPD-DOC-NUMERO   PIC X(18).
000940     05  WS-UPD-PHONE        PIC X(20) VALUE '0261-4887766'.
000950     05  WS-UPD-EMAIL        PIC X(100) VALUE
000960         'MGONZALEZ@CORREO.COM'.
000970     05  WS-UPD-ACTIVE       PIC X(01) VALUE 'Y'.
000980     05  FILLER              PIC X(05) VALUE SPACES.
000990
001000
001010 01  WS-STUDENT-TABLE.
001020     05  WS-ST-TAB OCCURS 2000 TIMES
001030                 ASCENDING KEY IS WS-ST-TAB-ID
001040                 INDEXED BY WS-ST-IDX.
001050         10  WS-ST-TAB-ID      PIC 9(09) COMP.
001060         10  WS-ST-TAB-REL     PIC 9(09) COMP.
001070         10  WS-ST-TAB-DOC     PIC X(20).
001080
001090 PROCEDURE DIVISION.
001100
001110*    --------------------------------------------------------
001120*    0100-ABRE-ARCHIVO
001130*    ABRE STUDENTF EN I-O (SE VA A REESCRIBIR EL REGISTRO DEL
001140*    ALUMNO ENCONTRADO MAS ADELANTE, NO SOLO LEER) Y CARGA LA
001150*    TABLA EN MEMORIA CON TODOS LOS LEGAJOS, SUS REGISTROS
001160*    RELATIVOS Y SUS DOCUMENTOS, PARA RESOLVER TANTO LA BUSQUEDA
001170*    DEL ALUMNO A ALTERAR COMO LA REVALIDACION DE DOCUMENTO
001180*    DUPLICADO SIN VOLVER A LEER EL ARCHIVO.
001190*    --------------------------------------------------------
001200 0100-ABRE-ARCHIVO.
001210     OPEN I-O STUDENT-FILE
001220     IF WS-ST-OK OR WS-ST-STATUS = '05'
001230         PERFORM 0200-CARGA-TABLA
001240             THRU 0200-CARGA-TABLA-EXIT
001250         GO TO 0300-VALIDA-CAMBIO.
001260     DISPLAY 'ALTALUNO - NO SE PUDO ABRIR STUDENTF: ' WS-ST-STATUS
001270     STOP RUN.
001280
001290*    --------------------------------------------------------
001300*    0200-CARGA-TABLA
001310*    GUARDA, POR CADA ALUMNO, SU ST-ID, EL NUMERO DE REGISTRO
001320*    RELATIVO (PARA LA RELECTURA DE 0400-REESCRIBE) Y SU
001330*    DOCUMENTO (PARA LA REVALIDACION DE 0320).
001340*    --------------------------------------------------------
001350 0200-CARGA-TABLA.
001360     MOVE 1 TO WS-ST-REL-KEY.
001370 0200-CARGA-TABLA-LOOP.
001380     READ STUDENT-FILE RECORD
001390         INVALID KEY GO TO 0200-CARGA-TABLA-EXIT.
001400     ADD 1 TO WS-ST-COUNT
001410     MOVE ST-ID              TO WS-ST-TAB-ID  (WS-ST-COUNT)
001420     MOVE WS-ST-REL-KEY      TO WS-ST-TAB-REL (WS-ST-COUNT)
001430     MOVE ST-DOCUMENT-NUMBER TO WS-ST-TAB-DOC  (WS-ST-COUNT)
001440     ADD 1 TO WS-ST-REL-KEY
001450     GO TO 0200-CARGA-TABLA-LOOP.
001460 0200-CARGA-TABLA-EXIT.
001470     EXIT.
001480
001490*    --------------------------------------------------------
001500*    0300-VALIDA-CAMBIO / 0300-BUSCA-TARGET
001510*    BARRIDO LINEAL BUSCANDO AL ALUMNO A ALTERAR. SI SE ENCUENTRA
001520*    Y EL DOCUMENTO QUE TRAE LA TRANSACCION ES IGUAL AL QUE YA
001530*    TIENE (CASO MAS COMUN - SOLO CAMBIA TELEFONO, DOMICILIO,
001540*    ETC.) SE VA DIRECTO A REESCRIBIR, SIN PASAR POR LA
001550*    VALIDACION DE UNICIDAD DE 0320 (QUE DE TODAS FORMAS LA
001560*    DEJARIA PASAR, PERO ASI SE AHORRA UN BARRIDO COMPLETO).
001570*    --------------------------------------------------------
001580 0300-VALIDA-CAMBIO.
001590     SET WS-ST-IDX TO 1.
001600 0300-BUSCA-TARGET.
001610     IF WS-ST-IDX > WS-ST-COUNT
001620         MOVE 'RECHAZADO - ALUMNO NO ENCONTRADO'
001630              TO WS-ABEND-MSG
001640         GO TO 0900-RECHAZA.
001650     IF WS-ST-TAB-ID (WS-ST-IDX) = WS-TARGET-ID
001660         MOVE WS-ST-TAB-REL (WS-ST-IDX) TO WS-FOUND-REL
001670         IF WS-ST-TAB-DOC (WS-ST-IDX) = WS-UPD-DOCUMENT
001680             GO TO 0400-REESCRIBE.
001690         GO TO 0320-VALIDA-DOCUMENTO.
001700     SET WS-ST-IDX UP BY 1.
001710     GO TO 0300-BUSCA-TARGET.
001720
001730 0320-VALIDA-DOCUMENTO.
001740*    REGLA - SOLO SE REVALIDA UNICIDAD SI EL DOCUMENTO CAMBIA
001750*    (REQ-0151). AQUI SI SE ENTRA ES PORQUE EL DOCUMENTO NUEVO
001760*    ES DISTINTO AL QUE TENIA EL ALUMNO, ASI QUE HAY QUE
001770*    RECORRER LA TABLA DE NUEVO PARA VER QUE NINGUN OTRO ALUMNO
001780*    LO TENGA YA REGISTRADO.
001790     SET WS-ST-IDX TO 1.
001800 0320-BUSCA-OTRO-DOCUMENTO.
001810     IF WS-ST-IDX > WS-ST-COUNT
001820         GO TO 0400-REESCRIBE.
001830     IF WS-ST-TAB-ID (WS-ST-IDX) NOT = WS-TARGET-ID
001840        AND WS-ST-TAB-DOC (WS-ST-IDX) = WS-UPD-DOCUMENT
001850         MOVE 'RECHAZADO - DOCUMENTO YA REGISTRADO'
001860              TO WS-ABEND-MSG
001870         GO TO 0900-RECHAZA.
001880     SET WS-ST-IDX UP BY 1.
001890     GO TO 0320-BUSCA-OTRO-DOCUMENTO.
001900
001910*    --------------------------------------------------------
001920*    0400-REESCRIBE
001930*    RELEE EL REGISTRO POR SU CLAVE RELATIVA (NO POR ST-ID, QUE
001940*    NO ES LA CLAVE DEL ARCHIVO) PARA ASEGURAR QUE SE REESCRIBE
001950*    LA IMAGEN MAS RECIENTE, PISA TODOS LOS CAMPOS ALTERABLES
001960*    CON LOS VALORES DE LA TRANSACCION (INCLUYE ST-ACTIVE, QUE
001970*    ES COMO SE REACTIVA UN ALUMNO DADO DE BAJA) Y REESCRIBE.
001980*    --------------------------------------------------------
001990 0400-REESCRIBE.
002000     MOVE WS-FOUND-REL TO WS-ST-REL-KEY
002010     READ STUDENT-FILE RECORD
002020         INVALID KEY
002030             MOVE 'RECHAZADO - ERROR DE RELECTURA'
002040                  TO WS-ABEND-MSG
002050             GO TO 0900-RECHAZA.
002060     MOVE WS-UPD-BRANCH-ID  TO ST-BRANCH-ID
002070     MOVE WS-UPD-FIRST-NAME TO ST-FIRST-NAME
002080     MOVE WS-UPD-LAST-NAME  TO ST-LAST-NAME
002090     MOVE WS-UPD-DOCUMENT   TO ST-DOCUMENT-NUMBER
002100     MOVE WS-UPD-PHONE      TO ST-PHONE
002110     MOVE WS-UPD-EMAIL      TO ST-EMAIL
002120     MOVE WS-UPD-ACTIVE     TO ST-ACTIVE
002130     REWRITE STUDENT-RECORD
002140     IF WS-ST-STATUS NOT = '00'
002150         DISPLAY 'ALTALUNO - ERROR AL REESCRIBIR: ' WS-ST-STATUS
002160         CLOSE STUDENT-FILE
002170         STOP RUN.
002180     CLOSE STUDENT-FILE
002190     DISPLAY 'ALTALUNO - ALUMNO ACTUALIZADO, ST-ID = ' ST-ID
002200     STOP RUN.
002210
002220 0900-RECHAZA.
002230     CLOSE STUDENT-FILE
002240     DISPLAY WS-ABEND-MSG
002250     STOP RUN.
002260
002270
002280
002290
