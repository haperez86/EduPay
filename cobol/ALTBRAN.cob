000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ALTBRAN-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 09/02/89.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA - M. TORRES
000110*    FINALIDAD        :ALTERACION DE SUCURSALES EN EDUPAY
000120*                      - CAMBIO DE DATOS GENERALES
000130*                      - CAMBIO DE BANDERA DE PRINCIPAL
000140*                      - REACTIVACION (BR-ACTIVE)
000150*    NOTA DEL ANALISTA: EL CAMPO BR-IS-MAIN EXISTE PORQUE
000160*    CONTABILIDAD CONSOLIDA LOS REPORTES REGIONALES (RELMENSL)
000170*    CONTRA LA SUCURSAL PRINCIPAL DE CADA PROVINCIA - PERMITIR
000180*    DOS PRINCIPALES ACTIVAS EN LA MISMA CORRIDA DEJARIA ESE
000190*    CONSOLIDADO AMBIGUO, POR ESO 0320 LO VALIDA ANTES DE
000200*    REESCRIBIR (REQ-0151/REQ-0188).
000210*    VRS    FECHA         PROG.        DESCRIPCION
000220*    1.0    02/09/89      RESPINOZA    IMPLANTACION INICIAL
000230*    1.1    19/06/91      MTORRES      VALIDA SUC. PRINCIPAL
000240*    1.2    04/03/94      MTORRES      PERMITE CAMBIO DE CODIGO
000250*    1.3    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000260*    1.4    14/06/02      CFIGUEROA    REQ-0151 REACTIVACION
000270*    1.5    30/11/03      CFIGUEROA    REQ-0188 REVISION CAMPOS
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT BRANCH-FILE ASSIGN TO "BRANCHFL"
000350                 ORGANIZATION IS RELATIVE
000360                 ACCESS MODE IS DYNAMIC
000370                 RELATIVE KEY IS WS-BR-REL-KEY
000380                 FILE STATUS IS WS-BR-STATUS.
000390
000400 DATA DIVISION.
000410 FILE SECTION.
000420
000430 FD  BRANCH-FILE
000440     LABEL RECORD IS STANDARD
000450     RECORD CONTAINS 500 CHARACTERS.
000460
000470 01  BRANCH-RECORD.
000480     05  BR-ID                   PIC 9(09).
000490     05  BR-CODE                 PIC X(10).
000500     05  BR-CODE-R REDEFINES BR-CODE.
000510         10  BR-CODE-PROV        PIC X(04).
000520         10  BR-CODE-SEQ         PIC X(06).
000530     05  BR-NAME                 PIC X(100).
000540     05  BR-ADDRESS              PIC X(255).
000550     05  BR-PHONE                PIC X(20).
000560     05  BR-PHONE-R REDEFINES BR-PHONE.
000570         10  BR-PHONE-AREA       PIC X(06).
000580         10  BR-PHONE-NUMERO     PIC X(14).
000590     05  BR-EMAIL                PIC X(100).
000600     05  BR-IS-MAIN              PIC X(01).
000610     05  BR-ACTIVE               PIC X(01).
000620     05  FILLER                  PIC X(12).
000630
000640*    PEDIDO DE ALTERACION DE LA CORRIDA ACTUAL (SIMULA EL
000650*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000660 WORKING-STORAGE SECTION.
000670*    WS-BR-STATUS ES EL FILE STATUS DEL BRANCHFL.
000680 77  WS-BR-STATUS            PIC X(02) VALUE SPACES.
000690     88  WS-BR-ST-OK          VALUE '00'.
000700     88  WS-BR-ST-FIN-ARCHIVO VALUE '10'.
000710 77  WS-BR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000720 77  WS-BR-COUNT             PIC 9(05) COMP VALUE ZEROS.
000730 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 1.
000740 77  WS-FOUND-REL            PIC 9(09) COMP VALUE ZEROS.
000750 77  WS-MAIN-FOUND           PIC X(01) VALUE 'N'.
000760     88  WS-OTRA-PRINCIPAL-ENCONTRADA VALUE 'Y'.
000770 77  WS-DUP-FOUND            PIC X(01) VALUE 'N'.
000780     88  WS-NOMBRE-DUPLICADO VALUE 'Y'.
000790 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000800
000810 01  WS-UPD-BRANCH.
000820     05  WS-UPD-NAME         PIC X(100) VALUE
000830         'SUCURSAL MENDOZA NORTE'.
000840     05  WS-UPD-ADDRESS      PIC X(255) VALUE
000850         'AV. SAN MARTIN 1450, MENDOZA'.
000860     05  WS-UPD-PHONE        PIC X(20)  VALUE '0261-4551234'.
000870     05  WS-UPD-PHONE-R REDEFINES WS-UPD-PHONE.
000880         10  WS-UPD-PHONE-AREA    PIC X(06).
000890         10  WS-UPD-PHONE-NUMERO  PIC X(14).
000900     05  WS-UPD-EMAIL        PIC X(100) VALUE
000910         'MENDOZA@EDUPAY.COM'.
000920     05  WS-UPD-IS-MAIN      PIC X(01)  VALUE 'Y'.
000930     05  WS-UPD-ACTIVE       PIC X(01)  VALUE 'Y'.
000940     05  FILLER              PIC X(05) VALUE SPACES.
000950
000960 01  WS-BRANCH-TABLE.
000970     05  WS-BR-TAB OCCURS 500 TIMES
000980                 ASCENDING KEY IS WS-BR-TAB-ID
000990                 INDEXED BY WS-BR-IDX.
001000         10  WS-BR-TAB-ID      PIC 9(09) COMP.
001010         10  WS-BR-TAB-REL     PIC 9(09) COMP.
001020         10  WS-BR-TAB-MAIN    PIC X(01).
001030         10  WS-BR-TAB-ACTIVE  PIC X(01).
001040
001050 PROCEDURE DIVISION.
001060*    --------------------------------------------------------
001070*    0100-ABRE-ARCHIVO
001080*    I-O PORQUE LA ALTERACION REESCRIBE EL MISMO REGISTRO
001090*    RELATIVO YA EXISTENTE (0400-REESCRIBE) - JAMAS AGREGA NI
001100*    ELIMINA UNA SUCURSAL.
001110*    --------------------------------------------------------
001120
001130 0100-ABRE-ARCHIVO.
001140     OPEN I-O BRANCH-FILE
001150     IF WS-BR-ST-OK OR WS-BR-STATUS = '05'
001160         PERFORM 0200-CARGA-TABLA
001170             THRU 0200-CARGA-TABLA-EXIT
001180         GO TO 0300-VALIDA-CAMBIO.
001190     DISPLAY 'ALTBRAN - NO SE PUDO ABRIR BRANCHFL: ' WS-BR-STATUS
001200     STOP RUN.
001210*    --------------------------------------------------------
001220*    0200-CARGA-TABLA
001230*    SE CARGA TODA LA RED DE SUCURSALES EN MEMORIA PORQUE LA
001240*    VALIDACION DE "SUCURSAL PRINCIPAL UNICA" (0320) NECESITA
001250*    VER EL ESTADO DE TODAS, NO SOLO LA QUE SE ESTA ALTERANDO.
001260*    --------------------------------------------------------
001270
001280 0200-CARGA-TABLA.
001290     MOVE 1 TO WS-BR-REL-KEY.
001300 0200-CARGA-TABLA-LOOP.
001310     READ BRANCH-FILE RECORD
001320         INVALID KEY GO TO 0200-CARGA-TABLA-EXIT.
001330     ADD 1 TO WS-BR-COUNT
001340     MOVE BR-ID        TO WS-BR-TAB-ID      (WS-BR-COUNT)
001350     MOVE WS-BR-REL-KEY TO WS-BR-TAB-REL    (WS-BR-COUNT)
001360     MOVE BR-IS-MAIN    TO WS-BR-TAB-MAIN   (WS-BR-COUNT)
001370     MOVE BR-ACTIVE     TO WS-BR-TAB-ACTIVE (WS-BR-COUNT)
001380     ADD 1 TO WS-BR-REL-KEY
001390     GO TO 0200-CARGA-TABLA-LOOP.
001400 0200-CARGA-TABLA-EXIT.
001410     EXIT.
001420*    --------------------------------------------------------
001430*    0300-VALIDA-CAMBIO / 0300-BUSCA-TARGET
001440*    UBICA LA SUCURSAL A ALTERAR POR BR-ID ANTES DE ENTRAR A LA
001450*    REGLA DE SUCURSAL PRINCIPAL EN 0320.
001460*    --------------------------------------------------------
001470
001480 0300-VALIDA-CAMBIO.
001490     SET WS-BR-IDX TO 1.
001500 0300-BUSCA-TARGET.
001510     IF WS-BR-IDX > WS-BR-COUNT
001520         MOVE 'RECHAZADO - SUCURSAL NO ENCONTRADA'
001530              TO WS-ABEND-MSG
001540         GO TO 0900-RECHAZA.
001550     IF WS-BR-TAB-ID (WS-BR-IDX) = WS-TARGET-ID
001560         MOVE WS-BR-TAB-REL (WS-BR-IDX) TO WS-FOUND-REL
001570         GO TO 0320-VALIDA-PRINCIPAL.
001580     SET WS-BR-IDX UP BY 1.
001590     GO TO 0300-BUSCA-TARGET.
001600*    --------------------------------------------------------
001610*    0320-VALIDA-PRINCIPAL
001620*    VER NOTA DEL ANALISTA EN EL ENCABEZADO - SE USA
001630*    WS-MAIN-FOUND PARA DEJAR CONSTANCIA DE QUE SE ENCONTRO
001640*    OTRA SUCURSAL PRINCIPAL ACTIVA ANTES DE RECHAZAR, POR SI
001650*    EN EL FUTURO SE QUIERE LISTAR CUAL ES (HOY SOLO SE USA
001660*    PARA EL MENSAJE DE RECHAZO).
001670*    --------------------------------------------------------
001680
001690 0320-VALIDA-PRINCIPAL.
001700*    REGLA - A LO SUMO UNA SUCURSAL PRINCIPAL ACTIVA; UNA
001710*    SUCURSAL NO CUENTA CONTRA SI MISMA
001720     IF WS-UPD-IS-MAIN NOT = 'Y'
001730         GO TO 0400-REESCRIBE.
001740     SET WS-BR-IDX TO 1.
001750 0320-BUSCA-OTRA-PRINCIPAL.
001760     IF WS-BR-IDX > WS-BR-COUNT
001770         GO TO 0400-REESCRIBE.
001780     IF WS-BR-TAB-ID (WS-BR-IDX) NOT = WS-TARGET-ID
001790        AND WS-BR-TAB-MAIN (WS-BR-IDX) = 'Y'
001800        AND WS-BR-TAB-ACTIVE (WS-BR-IDX) = 'Y'
001810         SET WS-OTRA-PRINCIPAL-ENCONTRADA TO TRUE
001820         MOVE 'RECHAZADO - YA HAY OTRA SUC. PRINCIPAL'
001830              TO WS-ABEND-MSG
001840         GO TO 0900-RECHAZA.
001850     SET WS-BR-IDX UP BY 1.
001860     GO TO 0320-BUSCA-OTRA-PRINCIPAL.
001870*    --------------------------------------------------------
001880*    0400-REESCRIBE
001890*    RELECTURA POR RELATIVE KEY Y REWRITE DE TODOS LOS CAMPOS
001900*    EDITABLES, INCLUYENDO BR-ACTIVE PORQUE LA REACTIVACION
001910*    (REQ-0151) SE RESUELVE CON LA MISMA ALTERACION.
001920*    --------------------------------------------------------
001930
001940 0400-REESCRIBE.
001950     MOVE WS-FOUND-REL TO WS-BR-REL-KEY
001960     READ BRANCH-FILE RECORD
001970         INVALID KEY
001980             MOVE 'RECHAZADO - ERROR DE RELECTURA'
001990                  TO WS-ABEND-MSG
002000             GO TO 0900-RECHAZA.
002010     MOVE WS-UPD-NAME     TO BR-NAME
002020     MOVE WS-UPD-ADDRESS  TO BR-ADDRESS
002030     MOVE WS-UPD-PHONE    TO BR-PHONE
002040     MOVE WS-UPD-EMAIL    TO BR-EMAIL
002050     MOVE WS-UPD-IS-MAIN  TO BR-IS-MAIN
002060     MOVE WS-UPD-ACTIVE   TO BR-ACTIVE
002070     REWRITE BRANCH-RECORD
002080     IF WS-BR-STATUS NOT = '00'
002090         DISPLAY 'ALTBRAN - ERROR AL REESCRIBIR: ' WS-BR-STATUS
002100         CLOSE BRANCH-FILE
002110         STOP RUN.
002120     CLOSE BRANCH-FILE
002130     DISPLAY 'ALTBRAN - SUCURSAL ACTUALIZADA, BR-ID = ' BR-ID
002140     STOP RUN.
002150
002160*    --------------------------------------------------------
002170*    0900-RECHAZA
002180*    SALIDA COMUN DE ERROR - CIERRA BRANCHFL ANTES DE TERMINAR.
002190*    --------------------------------------------------------
002200 0900-RECHAZA.
002210     CLOSE BRANCH-FILE
002220     DISPLAY WS-ABEND-MSG
002230     STOP RUN.
002240
002250
002260
002270
