000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ALTCURS-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 19/06/91.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :ALTERACION DE CURSOS EN EDUPAY
000120*                      - CAMBIO DE NOMBRE CON VALIDACION DE
000130*                        UNICIDAD (EXCLUYENDO EL PROPIO CURSO)
000140*                      - CAMBIO DE PRECIO - NULO = CERO
000150*                      - REACTIVACION (CR-ACTIVE)
000160*    NOTA DEL ANALISTA: LA REACTIVACION (REQ-0188) SE HIZO PARTE
000170*    DE ESTA MISMA ALTERACION EN VEZ DE UN PROGRAMA APARTE PORQUE
000180*    EN LA PRACTICA EL ANALISTA SIEMPRE REVISA NOMBRE, HORAS Y
000190*    PRECIO DEL CURSO ANTES DE VOLVER A OFRECERLO - SEPARARLO
000200*    HUBIERA OBLIGADO A CORRER DOS PROGRAMAS POR CADA CURSO QUE
000210*    SE REINCORPORA AL CATALOGO.
000220*    VRS    FECHA         PROG.        DESCRIPCION
000230*    1.0    19/06/91      MTORRES      IMPLANTACION INICIAL
000240*    1.1    11/01/93      MTORRES      CAMBIO DE LONGITUD NOMBRE
000250*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000260*    1.3    14/06/02      CFIGUEROA    REQ-0151 PRECIO NULO = CERO
000270*    1.4    30/11/03      CFIGUEROA    REQ-0188 REACTIVACION
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT COURSE-FILE ASSIGN TO "COURSEFL"
000350                 ORGANIZATION IS RELATIVE
000360                 ACCESS MODE IS DYNAMIC
000370                 RELATIVE KEY IS WS-CR-REL-KEY
000380                 FILE STATUS IS WS-CR-STATUS.
000390
000400 DATA DIVISION.
000410 FILE SECTION.
000420
000430 FD  COURSE-FILE
000440     LABEL RECORD IS STANDARD
000450     RECORD CONTAINS 400 CHARACTERS.
000460
000470 01  COURSE-RECORD.
000480     05  CR-ID                   PIC 9(09).
000490     05  CR-BRANCH-ID            PIC 9(09).
000500     05  CR-NAME                 PIC X(100).
000510     05  CR-NAME-R REDEFINES CR-NAME.
000520         10  CR-NAME-FIRST-WORD  PIC X(20).
000530         10  CR-NAME-REST        PIC X(80).
000540     05  CR-DESCRIPTION          PIC X(255).
000550     05  CR-TOTAL-HOURS          PIC 9(05).
000560     05  CR-PRICE                PIC S9(8)V99.
000570     05  CR-PRICE-R REDEFINES CR-PRICE.
000580         10  CR-PRICE-ENTERO     PIC S9(8).
000590         10  CR-PRICE-CENTAVOS   PIC 9(02).
000600     05  CR-ACTIVE               PIC X(01).
000610     05  FILLER                  PIC X(13).
000620
000630*    PEDIDO DE ALTERACION DE LA CORRIDA ACTUAL (SIMULA EL
000640*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000650 WORKING-STORAGE SECTION.
000660*    WS-CR-STATUS ES EL FILE STATUS DEL COURSEFL.
000670 77  WS-CR-STATUS            PIC X(02) VALUE SPACES.
000680     88  WS-CR-ST-OK          VALUE '00'.
000690     88  WS-CR-ST-FIN-ARCHIVO VALUE '10'.
000700 77  WS-CR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000710 77  WS-CR-COUNT             PIC 9(05) COMP VALUE ZEROS.
000720 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 1.
000730 77  WS-FOUND-REL            PIC 9(09) COMP VALUE ZEROS.
000740 77  WS-DUP-FOUND            PIC X(01) VALUE 'N'.
000750     88  WS-NOMBRE-DUPLICADO VALUE 'Y'.
000760     88  WS-NOMBRE-LIBRE     VALUE 'N'.
000770 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000780
000790 01  WS-UPD-COURSE.
000800     05  WS-UPD-NAME         PIC X(100) VALUE
000810         'OPERADOR DE MAQUINA VIAL - AVANZADO'.
000820*        COPIA DEL NOMBRE CONVERTIDA A MAYUSCULAS POR
000830*        0320-VALIDA-NOMBRE (VER INSPECT ... CONVERTING) - SIRVE
000840*        SOLO PARA EL COTEJO DE DUPLICADOS, CR-NAME SE GRABA
000850*        TAL COMO LO ESCRIBIO EL OPERADOR.
000860     05  WS-UPD-NAME-UC      PIC X(100) VALUE SPACES.
000870     05  WS-UPD-DESCRIPTION  PIC X(255) VALUE SPACES.
000880     05  WS-UPD-TOTAL-HOURS  PIC 9(05) VALUE ZEROS.
000890     05  WS-UPD-PRICE        PIC S9(8)V99 VALUE ZEROS.
000900     05  WS-UPD-PRICE-R REDEFINES WS-UPD-PRICE.
000910         10  WS-UPD-PRICE-ENTERO    PIC S9(8).
000920         10  WS-UPD-PRICE-CENTAVOS  PIC 9(02).
000930     05  WS-UPD-PRICE-NULO   PIC X(01) VALUE 'N'.
000940     05  WS-UPD-ACTIVE       PIC X(01) VALUE 'Y'.
000950     05  FILLER              PIC X(05) VALUE SPACES.
000960
000970*    ALFABETOS PARA EL INSPECT ... CONVERTING QUE NORMALIZA EL
000980*    NOMBRE DE CURSO A MAYUSCULAS ANTES DEL COTEJO DE DUPLICADOS
000990*    (REGLA DE NOMBRE UNICO SIN DISTINGUIR MAYUSCULAS/MINUSCULAS).
001000 01  WS-ALFA-MINUS           PIC X(26) VALUE
001010     'abcdefghijklmnopqrstuvwxyz'.
001020 01  WS-ALFA-MAYUS           PIC X(26) VALUE
001030     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001040
001050 01  WS-COURSE-TABLE.
001060     05  WS-CR-TAB OCCURS 1000 TIMES
001070                 ASCENDING KEY IS WS-CR-TAB-ID
001080                 INDEXED BY WS-CR-IDX.
001090         10  WS-CR-TAB-ID        PIC 9(09) COMP.
001100         10  WS-CR-TAB-REL       PIC 9(09) COMP.
001110         10  WS-CR-TAB-NAME-UC   PIC X(100).
001120
001130 PROCEDURE DIVISION.
001140*    --------------------------------------------------------
001150*    0100-ABRE-ARCHIVO
001160*    I-O PORQUE LA ALTERACION REESCRIBE EL MISMO REGISTRO
001170*    RELATIVO (VER 0400-REESCRIBE) - NUNCA SE AGREGA NI SE
001180*    BORRA UN REGISTRO EN ESTE PROGRAMA.
001190*    --------------------------------------------------------
001200
001210 0100-ABRE-ARCHIVO.
001220     OPEN I-O COURSE-FILE
001230     IF WS-CR-ST-OK OR WS-CR-STATUS = '05'
001240         PERFORM 0200-CARGA-TABLA
001250             THRU 0200-CARGA-TABLA-EXIT
001260         GO TO 0300-VALIDA-CAMBIO.
001270     DISPLAY 'ALTCURS - NO SE PUDO ABRIR COURSEFL: ' WS-CR-STATUS
001280     STOP RUN.
001290*    --------------------------------------------------------
001300*    0200-CARGA-TABLA
001310*    SE CARGA EL CATALOGO COMPLETO EN MEMORIA PARA PODER
001320*    LOCALIZAR EL CURSO A ALTERAR Y, DE PASO, VALIDAR LA
001330*    UNICIDAD DE NOMBRE CONTRA TODOS LOS DEMAS CURSOS (0320).
001340*    --------------------------------------------------------
001350
001360 0200-CARGA-TABLA.
001370     MOVE 1 TO WS-CR-REL-KEY.
001380 0200-CARGA-TABLA-LOOP.
001390     READ COURSE-FILE RECORD
001400         INVALID KEY GO TO 0200-CARGA-TABLA-EXIT.
001410     ADD 1 TO WS-CR-COUNT
001420     MOVE CR-ID         TO WS-CR-TAB-ID      (WS-CR-COUNT)
001430     MOVE WS-CR-REL-KEY TO WS-CR-TAB-REL     (WS-CR-COUNT)
001440     MOVE CR-NAME       TO WS-CR-TAB-NAME-UC (WS-CR-COUNT)
001450     INSPECT WS-CR-TAB-NAME-UC (WS-CR-COUNT)
001460         CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
001470     ADD 1 TO WS-CR-REL-KEY
001480     GO TO 0200-CARGA-TABLA-LOOP.
001490 0200-CARGA-TABLA-EXIT.
001500     EXIT.
001510*    --------------------------------------------------------
001520*    0300-VALIDA-CAMBIO / 0300-BUSCA-TARGET
001530*    LOCALIZA EL CURSO POR CR-ID ANTES DE VALIDAR NINGUNA OTRA
001540*    REGLA - SI EL CURSO NO EXISTE, NO TIENE SENTIDO SEGUIR A
001550*    LA VALIDACION DE NOMBRE O PRECIO.
001560*    --------------------------------------------------------
001570
001580 0300-VALIDA-CAMBIO.
001590     SET WS-CR-IDX TO 1.
001600 0300-BUSCA-TARGET.
001610     IF WS-CR-IDX > WS-CR-COUNT
001620         MOVE 'RECHAZADO - CURSO NO ENCONTRADO'
001630              TO WS-ABEND-MSG
001640         GO TO 0900-RECHAZA.
001650     IF WS-CR-TAB-ID (WS-CR-IDX) = WS-TARGET-ID
001660         MOVE WS-CR-TAB-REL (WS-CR-IDX) TO WS-FOUND-REL
001670         GO TO 0320-VALIDA-NOMBRE.
001680     SET WS-CR-IDX UP BY 1.
001690     GO TO 0300-BUSCA-TARGET.
001700*    --------------------------------------------------------
001710*    0320-VALIDA-NOMBRE
001720*    A DIFERENCIA DE CADCURS, AQUI LA BUSQUEDA DE DUPLICADO
001730*    DEBE EXCLUIR AL PROPIO CURSO QUE SE ESTA ALTERANDO - DE LO
001740*    CONTRARIO NUNCA SE PODRIA GRABAR UN CURSO SI SE LE DEJA EL
001750*    MISMO NOMBRE QUE YA TENIA.
001760*    --------------------------------------------------------
001770
001780 0320-VALIDA-NOMBRE.
001790*    REGLA - NOMBRE UNICO, EXCLUYENDO EL PROPIO CURSO
001800     MOVE WS-UPD-NAME TO WS-UPD-NAME-UC
001810     INSPECT WS-UPD-NAME-UC CONVERTING WS-ALFA-MINUS TO
001820         WS-ALFA-MAYUS
001830     SET WS-CR-IDX TO 1.
001840 0320-BUSCA-OTRO-NOMBRE.
001850     IF WS-CR-IDX > WS-CR-COUNT
001860         GO TO 0340-DEFINE-PRECIO.
001870     IF WS-CR-TAB-ID (WS-CR-IDX) NOT = WS-TARGET-ID
001880        AND WS-CR-TAB-NAME-UC (WS-CR-IDX) = WS-UPD-NAME-UC
001890         SET WS-NOMBRE-DUPLICADO TO TRUE
001900         MOVE 'RECHAZADO - NOMBRE DE CURSO DUPLICADO'
001910              TO WS-ABEND-MSG
001920         GO TO 0900-RECHAZA.
001930     SET WS-CR-IDX UP BY 1.
001940     GO TO 0320-BUSCA-OTRO-NOMBRE.
001950*    --------------------------------------------------------
001960*    0340-DEFINE-PRECIO
001970*    MISMA REGLA DE PRECIO NULO QUE CADCURS (REQ-0151) - SE
001980*    REPITE AQUI PORQUE LA ALTERACION PUEDE DEJAR UN CURSO SIN
001990*    PRECIO DEFINIDO TODAVIA (EJ. CURSO NUEVO QUE SE RENOMBRA
002000*    ANTES DE QUE COMERCIAL FIJE EL PRECIO FINAL).
002010*    --------------------------------------------------------
002020
002030 0340-DEFINE-PRECIO.
002040*    REGLA - PRECIO NULO SE GRABA COMO CERO, NUNCA SE RECHAZA
002050     IF WS-UPD-PRICE-NULO = 'Y'
002060         MOVE ZEROS TO WS-UPD-PRICE.
002070     GO TO 0400-REESCRIBE.
002080*    --------------------------------------------------------
002090*    0400-REESCRIBE
002100*    REWRITE DIRECTO SOBRE LA RELATIVE KEY ENCONTRADA EN 0300 -
002110*    SE REGRABA TAMBIEN CR-ACTIVE PORQUE LA REACTIVACION
002120*    (REQ-0188) VIAJA EN EL MISMO PEDIDO DE ALTERACION.
002130*    --------------------------------------------------------
002140
002150 0400-REESCRIBE.
002160     MOVE WS-FOUND-REL TO WS-CR-REL-KEY
002170     READ COURSE-FILE RECORD
002180         INVALID KEY
002190             MOVE 'RECHAZADO - ERROR DE RELECTURA'
002200                  TO WS-ABEND-MSG
002210             GO TO 0900-RECHAZA.
002220     MOVE WS-UPD-NAME        TO CR-NAME
002230     MOVE WS-UPD-DESCRIPTION TO CR-DESCRIPTION
002240     MOVE WS-UPD-TOTAL-HOURS TO CR-TOTAL-HOURS
002250     MOVE WS-UPD-PRICE       TO CR-PRICE
002260     MOVE WS-UPD-ACTIVE      TO CR-ACTIVE
002270     REWRITE COURSE-RECORD
002280     IF WS-CR-STATUS NOT = '00'
002290         DISPLAY 'ALTCURS - ERROR AL REESCRIBIR: ' WS-CR-STATUS
002300         CLOSE COURSE-FILE
002310         STOP RUN.
002320     CLOSE COURSE-FILE
002330     DISPLAY 'ALTCURS - CURSO ACTUALIZADO, CR-ID = ' CR-ID
002340     STOP RUN.
002350
002360*    --------------------------------------------------------
002370*    0900-RECHAZA
002380*    SALIDA COMUN DE ERROR - CIERRA COURSEFL ANTES DE TERMINAR.
002390*    --------------------------------------------------------
002400 0900-RECHAZA.
002410     CLOSE COURSE-FILE
002420     DISPLAY WS-ABEND-MSG
002430     STOP RUN.
002440
002450
002460
002470
002480
002490
