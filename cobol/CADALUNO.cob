000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CADALUNO-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 14/03/88.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA
000110*    FINALIDAD        :ALTA DE ALUMNOS EN EDUPAY
000120*                      - VALIDA DOCUMENTO UNICO (GLOBAL)
000130*    NOTA DEL ANALISTA: EL DOCUMENTO DE IDENTIDAD NO SE VALIDA
000140*    POR SUCURSAL SINO CONTRA TODO EL ARCHIVO DE ALUMNOS, PORQUE
000150*    UN MISMO ALUMNO PUEDE INSCRIBIRSE EN MAS DE UNA SUCURSAL Y
000160*    NO QUEREMOS DOS LEGAJOS DISTINTOS PARA LA MISMA PERSONA.
000170*    EL NUMERO DE ALUMNO (ST-ID) SE ASIGNA AQUI MISMO, TOMANDO
000180*    EL MAYOR ST-ID VISTO AL RECORRER EL ARCHIVO Y SUMANDOLE UNO;
000190*    NO HAY UN ARCHIVO DE CONTROL DE FOLIOS PORQUE EL VOLUMEN DE
000200*    ALTAS POR CORRIDA ES BAJO (UNA SOLA, EN ESTE PROGRAMA).
000210*    VRS    FECHA         PROG.        DESCRIPCION
000220*    1.0    14/03/88      RESPINOZA    IMPLANTACION INICIAL
000230*    1.1    02/09/89      RESPINOZA    AGREGA TELEFONO Y EMAIL
000240*    1.2    19/06/91      MTORRES      VALIDA DOCUMENTO DUPLICADO
000250*    1.3    11/01/93      MTORRES      CAMBIO DE LONGITUD NOMBRE
000260*    1.4    27/07/95      JMENDEZ      CORRIGE MENSAJE ERR-02
000270*    1.5    03/02/97      JMENDEZ      FILE STATUS EXTENDIDO
000280*    1.6    15/10/98      RESPINOZA    AJUSTE PREVIO AL Y2K
000290*    1.7    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000300*    1.8    22/05/01      CFIGUEROA    REQ-0142 SOFT DELETE
000310*    1.9    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT STUDENT-FILE ASSIGN TO "STUDENTF"
000390                 ORGANIZATION IS RELATIVE
000400                 ACCESS MODE IS DYNAMIC
000410                 RELATIVE KEY IS WS-ST-REL-KEY
000420                 FILE STATUS IS WS-ST-STATUS.
000430
000440 DATA DIVISION.
000450 FILE SECTION.
000460
000470 FD  STUDENT-FILE
000480     LABEL RECORD IS STANDARD
000490     RECORD CONTAINS 400 CHARACTERS.
000500
000510 01  STUDENT-RECORD.
000520     05  ST-ID                   PIC 9(09).
000530     05  ST-BRANCH-ID            PIC 9(09).
000540     05  ST-FIRST-NAME           PIC X(100).
000550     05  ST-LAST-NAME            PIC X(100).
000560     05  ST-FULL-NAME-R REDEFINES ST-LAST-NAME.
000570         10  ST-FULL-NAME-INIC   PIC X(01).
000580         10  FILLER              PIC X(99).
000590     05  ST-DOCUMENT-NUMBER      PIC X(20).
000600     05  ST-DOCUMENT-R REDEFINES ST-DOCUMENT-NUMBER.
000610         10  ST-DOCUMENT-TIPO    PIC X(02).
000620         10  ST-DOCUMENT-NUMERO  PIC X(18).
000630     05  ST-PHONE                PIC X(20).
000640     05  ST-EMAIL                PIC X(100).
000650     05  ST-ACTIVE               PIC X(01).
000660     05  FILLER                  PIC X(41).
000670
000680*    AREA DE TRABAJO DEL NUEVO ALUMNO A DAR DE ALTA - EN UN LOTE
000690*    REAL ESTE REGISTRO LLEGARIA EN UN ARCHIVO DE TRANSACCIONES;
000700*    AQUI SE SIMULA UN UNICO PEDIDO POR CORRIDA.
000710 WORKING-STORAGE SECTION.
000720*    CAMPOS ESCALARES DE CONTROL DEL PROGRAMA - SE DECLARAN A
000730*    NIVEL 77 POR SER ITEMS INDEPENDIENTES, SIN SUBORDINADOS,
000740*    SIGUIENDO LA COSTUMBRE DE LA CASA PARA CONTADORES Y
000750*    BANDERAS SUELTAS (VER TAMBIEN CADBRAN.cob Y CADCURS.cob).
000760 77  WS-ST-STATUS            PIC X(02) VALUE SPACES.
000770*        FILE STATUS DEL STUDENTF - SE AGREGAN CONDITION-NAMES
000780*        PARA NO REPETIR LOS LITERALES '00'/'10' EN CADA IF.
000790     88  WS-ST-OK                VALUE '00'.
000800     88  WS-ST-FIN-ARCHIVO       VALUE '10'.
000810 77  WS-ST-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000820 77  WS-ST-COUNT             PIC 9(05) COMP VALUE ZEROS.
000830 77  WS-NEXT-ID              PIC 9(09) COMP VALUE ZEROS.
000840*        BANDERA QUE INDICA SI EL DOCUMENTO DEL ALUMNO NUEVO YA
000850*        EXISTE EN EL ARCHIVO (REGLA DE DOCUMENTO UNICO GLOBAL).
000860 77  WS-DUP-FOUND            PIC X(01) VALUE 'N'.
000870     88  WS-DOC-DUPLICADO        VALUE 'Y'.
000880     88  WS-DOC-LIBRE            VALUE 'N'.
000890 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000900
000910 01  WS-NEW-STUDENT.
000920     05  WS-NEW-BRANCH-ID    PIC 9(09) VALUE 1.
000930     05  WS-NEW-FIRST-NAME   PIC X(100) VALUE 'MARIA'.
000940     05  WS-NEW-LAST-NAME    PIC X(100) VALUE 'GONZALEZ PEREZ'.
000950     05  WS-NEW-DOCUMENT     PIC X(20) VALUE 'DNI32145678'.
000960     05  WS-NEW-DOCUMENT-R REDEFINES WS-NEW-DOCUMENT.
000970         10  WS-NEW-DOC-TIPO  PIC X(03).
000980         10  WS-NEW-DOC-NUMERO PIC X(17).
000990     05  WS-NEW-PHONE        PIC X(20) VALUE '0261-4887766'.
001000     05  WS-NEW-EMAIL        PIC X(100) VALUE
001010         'MGONZALEZ@CORREO.COM'.
001020     05  FILLER              PIC X(05) VALUE SPACES.
001030
001040 01  WS-STUDENT-TABLE.
001050     05  WS-ST-TAB OCCURS 2000 TIMES
001060                 ASCENDING KEY IS WS-ST-TAB-DOC
001070                 INDEXED BY WS-ST-IDX.
001080         10  WS-ST-TAB-ID      PIC 9(09) COMP.
001090         10  WS-ST-TAB-DOC     PIC X(20).
001100
001110 PROCEDURE DIVISION.
001120
001130*    --------------------------------------------------------
001140*    0100-ABRE-ARCHIVO
001150*    ABRE EL MAESTRO DE ALUMNOS EN MODO LECTURA Y, SI ABRE BIEN
001160*    (STATUS '00') O EL ARCHIVO TODAVIA NO TIENE REGISTROS
001170*    (STATUS '10', VSAM/RELATIVO VACIO SE REPORTA COMO '05' EN
001180*    ESTA INSTALACION), CARGA LA TABLA EN MEMORIA CON TODOS LOS
001190*    DOCUMENTOS EXISTENTES ANTES DE VALIDAR EL ALTA.
001200*    --------------------------------------------------------
001210 0100-ABRE-ARCHIVO.
001220     OPEN INPUT STUDENT-FILE
001230     IF WS-ST-OK OR WS-ST-STATUS = '05'
001240         PERFORM 0200-CARGA-TABLA THRU 0200-CARGA-TABLA-EXIT
001250         CLOSE STUDENT-FILE
001260         GO TO 0300-VALIDA-ALTA.
001270     DISPLAY 'CADALUNO - NO SE PUDO ABRIR STUDENTF: ' WS-ST-STATUS
001280     STOP RUN.
001290
001300*    --------------------------------------------------------
001310*    0200-CARGA-TABLA
001320*    RECORRE STUDENTF DE PUNTA A PUNTA Y DEJA EN WS-STUDENT-TABLE
001330*    EL PAR (ST-ID, DOCUMENTO) DE CADA ALUMNO EXISTENTE, PARA
001340*    QUE 0310-BUSCA-DOCUMENTO NO TENGA QUE VOLVER A LEER EL
001350*    ARCHIVO POR CADA COMPARACION. DE PASO VA GUARDANDO EN
001360*    WS-NEXT-ID EL MAYOR ST-ID VISTO, QUE ES LA BASE PARA
001370*    ASIGNAR EL FOLIO DEL ALUMNO NUEVO EN 0400-GRABA-ALUMNO.
001380*    --------------------------------------------------------
001390 0200-CARGA-TABLA.
001400     READ STUDENT-FILE NEXT RECORD
001410         AT END GO TO 0200-CARGA-TABLA-EXIT.
001420     ADD 1 TO WS-ST-COUNT
001430     MOVE ST-ID               TO WS-ST-TAB-ID  (WS-ST-COUNT)
001440     MOVE ST-DOCUMENT-NUMBER  TO WS-ST-TAB-DOC (WS-ST-COUNT)
001450     IF ST-ID > WS-NEXT-ID
001460         MOVE ST-ID TO WS-NEXT-ID.
001470     GO TO 0200-CARGA-TABLA.
001480 0200-CARGA-TABLA-EXIT.
001490     EXIT.
001500
001510 0300-VALIDA-ALTA.
001520*    REGLA - DOCUMENTO UNICO, GLOBAL (NO POR SUCURSAL). SE
001530*    VALIDA ANTES DE GRABAR PORQUE EL FOLIO (ST-ID) SE ASIGNA
001540*    RECIEN EN 0400 Y NO QUEREMOS CONSUMIR UN FOLIO SI EL ALTA
001550*    VA A SER RECHAZADA.
001560     PERFORM 0310-BUSCA-DOCUMENTO THRU 0310-BUSCA-DOCUMENTO-EXIT.
001570     IF WS-DOC-DUPLICADO
001580         MOVE 'RECHAZADO - DOCUMENTO YA REGISTRADO'
001590              TO WS-ABEND-MSG
001600         GO TO 0900-RECHAZA.
001610     GO TO 0400-GRABA-ALUMNO.
001620
001630*    --------------------------------------------------------
001640*    0310-BUSCA-DOCUMENTO
001650*    BARRIDO LINEAL DE WS-STUDENT-TABLE BUSCANDO EL DOCUMENTO
001660*    DEL ALUMNO NUEVO. LA TABLA DECLARA ASCENDING KEY/INDEXED BY
001670*    PERO, COMO EN EL RESTO DE LOS PROGRAMAS DE ESTA CASA, SE
001680*    RECORRE A MANO CON GO TO EN VEZ DE SEARCH ALL, PORQUE EL
001690*    VOLUMEN DE ALUMNOS POR SUCURSAL NO JUSTIFICA LA TABLA
001700*    ORDENADA NI LA BUSQUEDA BINARIA.
001710*    --------------------------------------------------------
001720 0310-BUSCA-DOCUMENTO.
001730     SET WS-ST-IDX TO 1.
001740 0310-BUSCA-DOCUMENTO-LOOP.
001750     IF WS-ST-IDX > WS-ST-COUNT
001760         GO TO 0310-BUSCA-DOCUMENTO-EXIT.
001770     IF WS-ST-TAB-DOC (WS-ST-IDX) = WS-NEW-DOCUMENT
001780         SET WS-DOC-DUPLICADO TO TRUE
001790         GO TO 0310-BUSCA-DOCUMENTO-EXIT.
001800     SET WS-ST-IDX UP BY 1.
001810     GO TO 0310-BUSCA-DOCUMENTO-LOOP.
001820 0310-BUSCA-DOCUMENTO-EXIT.
001830     EXIT.
001840
001850*    --------------------------------------------------------
001860*    0400-GRABA-ALUMNO
001870*    ASIGNA EL FOLIO (WS-NEXT-ID + 1), ARMA EL REGISTRO COMPLETO
001880*    DEL ALUMNO A PARTIR DEL AREA DE TRABAJO WS-NEW-STUDENT Y LO
001890*    AGREGA AL FINAL DEL ARCHIVO. EL ALUMNO NUEVO SIEMPRE NACE
001900*    ACTIVO (ST-ACTIVE = 'Y'); LA BAJA LOGICA LA HACE EXCALUNO.
001910*    --------------------------------------------------------
001920 0400-GRABA-ALUMNO.
001930     ADD 1 TO WS-NEXT-ID
001940     MOVE WS-NEXT-ID       TO ST-ID
001950     MOVE WS-NEW-BRANCH-ID TO ST-BRANCH-ID
001960     MOVE WS-NEW-FIRST-NAME TO ST-FIRST-NAME
001970     MOVE WS-NEW-LAST-NAME TO ST-LAST-NAME
001980     MOVE WS-NEW-DOCUMENT  TO ST-DOCUMENT-NUMBER
001990     MOVE WS-NEW-PHONE     TO ST-PHONE
002000     MOVE WS-NEW-EMAIL     TO ST-EMAIL
002010     MOVE 'Y'              TO ST-ACTIVE
002020     OPEN EXTEND STUDENT-FILE
002030     IF WS-ST-STATUS NOT = '00'
002040         DISPLAY 'CADALUNO - NO ABRE P/EXTEND: ' WS-ST-STATUS
002050         STOP RUN.
002060     WRITE STUDENT-RECORD
002070     IF WS-ST-STATUS NOT = '00'
002080         DISPLAY 'CADALUNO - ERROR AL GRABAR: ' WS-ST-STATUS
002090         CLOSE STUDENT-FILE
002100         STOP RUN.
002110     CLOSE STUDENT-FILE
002120     DISPLAY 'CADALUNO - ALUMNO GRABADO, ST-ID = ' ST-ID
002130     STOP RUN.
002140
002150*    --------------------------------------------------------
002160*    0900-RECHAZA
002170*    SALIDA COMUN PARA TODO RECHAZO DE ALTA - EL MENSAJE YA
002180*    VIENE ARMADO EN WS-ABEND-MSG POR EL PARRAFO QUE DETECTO
002190*    EL PROBLEMA.
002200*    --------------------------------------------------------
002210 0900-RECHAZA.
002220     DISPLAY WS-ABEND-MSG
002230     STOP RUN.
002240
002250
002260
002270
002280
002290
002300
002310
