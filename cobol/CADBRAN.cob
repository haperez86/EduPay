000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CADBRAN-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 03/14/88.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA
000110*    FINALIDAD        :ALTA DE SUCURSALES EN EDUPAY
000120*                      - VALIDA CODIGO UNICO DE SUCURSAL
000130*                      - VALIDA SUCURSAL PRINCIPAL UNICA
000140*    NOTA DEL ANALISTA: LA SUCURSAL PRINCIPAL (BR-IS-MAIN) EXISTE
000150*    PORQUE CONTABILIDAD CONSOLIDA LOS REPORTES REGIONALES CONTRA
000160*    LA SUCURSAL PRINCIPAL DE CADA PROVINCIA (VER BR-CODE-PROV).
000170*    SOLO SE EXIGE UNICIDAD ENTRE LAS SUCURSALES ACTIVAS - UNA
000180*    SUCURSAL PRINCIPAL DADA DE BAJA (REQ-0142) NO CUENTA, Y
000190*    OTRA PUEDE ASUMIR ESE ROL SIN CONFLICTO.
000200*    VRS    FECHA         PROG.        DESCRIPCION
000210*    1.0    14/03/88      RESPINOZA    IMPLANTACION INICIAL
000220*    1.1    02/09/89      RESPINOZA    AGREGA DIRECCION/TELEFONO
000230*    1.2    19/06/91      MTORRES      VALIDACION SUC. PRINCIPAL
000240*    1.3    11/01/93      MTORRES      CAMBIO DE LONGITUD NOMBRE
000250*    1.4    27/07/95      JMENDEZ      CORRIGE MENSAJE ERR-02
000260*    1.5    03/02/97      JMENDEZ      FILE STATUS EXTENDIDO
000270*    1.6    15/10/98      RESPINOZA    AJUSTE PREVIO AL Y2K
000280*    1.7    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000290*    1.8    22/05/01      CFIGUEROA    REQ-0142 SOFT DELETE
000300*    1.9    30/11/03      CFIGUEROA    REQ-0188 REVISION CAMPOS
000310*    2.0    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT BRANCH-FILE ASSIGN TO "BRANCHFL"
000390                 ORGANIZATION IS RELATIVE
000400                 ACCESS MODE IS DYNAMIC
000410                 RELATIVE KEY IS WS-BR-REL-KEY
000420                 FILE STATUS IS WS-BR-STATUS.
000430
000440 DATA DIVISION.
000450 FILE SECTION.
000460
000470 FD  BRANCH-FILE
000480     LABEL RECORD IS STANDARD
000490     RECORD CONTAINS 500 CHARACTERS.
000500
000510 01  BRANCH-RECORD.
000520     05  BR-ID                   PIC 9(09).
000530     05  BR-CODE                 PIC X(10).
000540     05  BR-CODE-R REDEFINES BR-CODE.
000550         10  BR-CODE-PROV        PIC X(04).
000560         10  BR-CODE-SEQ         PIC X(06).
000570     05  BR-NAME                 PIC X(100).
000580     05  BR-ADDRESS              PIC X(255).
000590     05  BR-PHONE                PIC X(20).
000600     05  BR-PHONE-R REDEFINES BR-PHONE.
000610         10  BR-PHONE-AREA       PIC X(06).
000620         10  BR-PHONE-NUMERO     PIC X(14).
000630     05  BR-EMAIL                PIC X(100).
000640     05  BR-IS-MAIN              PIC X(01).
000650     05  BR-ACTIVE               PIC X(01).
000660     05  FILLER                  PIC X(12).
000670
000680*    AREA DE TRABAJO DE LA NUEVA SUCURSAL A DAR DE ALTA -
000690*    EN UN LOTE REAL ESTE REGISTRO LLEGARIA EN UN ARCHIVO
000700*    DE TRANSACCIONES; AQUI SE SIMULA UN UNICO PEDIDO POR RUN.
000710 WORKING-STORAGE SECTION.
000720*    ESTADO DE BRANCHFL - '00' LECTURA OK, '10' FIN DE ARCHIVO
000730 77  WS-BR-STATUS            PIC X(02) VALUE SPACES.
000740     88  WS-BR-ST-OK             VALUE '00'.
000750     88  WS-BR-ST-FIN-ARCHIVO    VALUE '10'.
000760 77  WS-BR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000770 77  WS-BR-COUNT             PIC 9(05) COMP VALUE ZEROS.
000780 77  WS-NEXT-ID              PIC 9(09) COMP VALUE ZEROS.
000790 77  WS-MAIN-FOUND           PIC X(01) VALUE 'N'.
000800     88  WS-OTRA-PRINCIPAL-ENCONTRADA  VALUE 'Y'.
000810 77  WS-DUP-FOUND            PIC X(01) VALUE 'N'.
000820     88  WS-NOMBRE-DUPLICADO    VALUE 'Y'.
000830     88  WS-NOMBRE-LIBRE        VALUE 'N'.
000840 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000850
000860 01  WS-NEW-BRANCH.
000870     05  WS-NEW-CODE         PIC X(10)  VALUE '00MZA01'.
000880     05  WS-NEW-CODE-R REDEFINES WS-NEW-CODE.
000890         10  WS-NEW-CODE-PROV   PIC X(04).
000900         10  WS-NEW-CODE-SEQ    PIC X(06).
000910     05  WS-NEW-NAME         PIC X(100) VALUE
000920         'SUCURSAL MENDOZA CENTRO'.
000930     05  WS-NEW-ADDRESS      PIC X(255) VALUE
000940         'AV. SAN MARTIN 1450, MENDOZA'.
000950     05  WS-NEW-PHONE        PIC X(20)  VALUE '0261-4551234'.
000960     05  WS-NEW-EMAIL        PIC X(100) VALUE
000970         'MENDOZA@EDUPAY.COM'.
000980     05  WS-NEW-IS-MAIN      PIC X(01)  VALUE 'N'.
000990     05  FILLER              PIC X(05) VALUE SPACES.
001000
001010*    TABLA EN MEMORIA DE SUCURSALES YA CADASTRADAS, CARGADA AL
001020*    ABRIR EL ARCHIVO (REEMPLAZA EL INDICE QUE NO EXISTE EN
001030*    ESTE BUILD - SEARCH ALL POR BR-TAB-CODE).
001040 01  WS-BRANCH-TABLE.
001050     05  WS-BR-TAB OCCURS 500 TIMES
001060                 ASCENDING KEY IS WS-BR-TAB-CODE
001070                 INDEXED BY WS-BR-IDX.
001080         10  WS-BR-TAB-ID      PIC 9(09) COMP.
001090         10  WS-BR-TAB-CODE    PIC X(10).
001100         10  WS-BR-TAB-MAIN    PIC X(01).
001110             88  WS-BR-TAB-ES-PRINCIPAL   VALUE 'Y'.
001120         10  WS-BR-TAB-ACTIVE  PIC X(01).
001130             88  WS-BR-TAB-ES-ACTIVA      VALUE 'Y'.
001140             88  WS-BR-TAB-ES-INACTIVA    VALUE 'N'.
001150
001160
001170 PROCEDURE DIVISION.
001180
001190*    --------------------------------------------------------
001200*    0100-ABRE-ARCHIVO
001210*    ABRE BRANCHFL SOLO DE LECTURA PARA CARGAR LA TABLA EN
001220*    MEMORIA; EL ARCHIVO SE REABRE EN EXTEND RECIEN EN 0400
001230*    PARA GRABAR LA NUEVA SUCURSAL.
001240*    --------------------------------------------------------
001250 0100-ABRE-ARCHIVO.
001260     OPEN INPUT BRANCH-FILE
001270     IF WS-BR-ST-OK OR WS-BR-STATUS = '05'
001280         PERFORM 0200-CARGA-TABLA THRU 0200-CARGA-TABLA-EXIT
001290         CLOSE BRANCH-FILE
001300         GO TO 0300-VALIDA-ALTA.
001310     DISPLAY 'CADBRAN - NO SE PUDO ABRIR BRANCHFL: ' WS-BR-STATUS
001320     STOP RUN.
001330
001340*    --------------------------------------------------------
001350*    0200-CARGA-TABLA
001360*    REQ-0233 - CARGA TODAS LAS SUCURSALES EXISTENTES EN LA
001370*    TABLA WS-BRANCH-TABLE PARA VALIDAR CODIGO UNICO Y SUCURSAL
001380*    PRINCIPAL SIN RELEER EL ARCHIVO POR CADA REGLA.
001390*    --------------------------------------------------------
001400 0200-CARGA-TABLA.
001410     READ BRANCH-FILE NEXT RECORD
001420         AT END GO TO 0200-CARGA-TABLA-EXIT.
001430     ADD 1 TO WS-BR-COUNT
001440     MOVE BR-ID     TO WS-BR-TAB-ID   (WS-BR-COUNT)
001450     MOVE BR-CODE   TO WS-BR-TAB-CODE (WS-BR-COUNT)
001460     MOVE BR-IS-MAIN   TO WS-BR-TAB-MAIN   (WS-BR-COUNT)
001470     MOVE BR-ACTIVE    TO WS-BR-TAB-ACTIVE (WS-BR-COUNT)
001480     IF BR-ID > WS-NEXT-ID
001490         MOVE BR-ID TO WS-NEXT-ID.
001500     GO TO 0200-CARGA-TABLA.
001510 0200-CARGA-TABLA-EXIT.
001520     EXIT.
001530
001540*    --------------------------------------------------------
001550*    0300-VALIDA-ALTA
001560*    CORRE LAS DOS REGLAS DE NEGOCIO DE LA ALTA: CODIGO UNICO
001570*    DE SUCURSAL Y, SI CORRESPONDE, SUCURSAL PRINCIPAL UNICA.
001580*    --------------------------------------------------------
001590 0300-VALIDA-ALTA.
001600*    REGLA - CODIGO DE SUCURSAL UNICO (BR-CODE)
001610     PERFORM 0310-BUSCA-CODIGO THRU 0310-BUSCA-CODIGO-EXIT.
001620     IF WS-NOMBRE-DUPLICADO
001630         MOVE 'RECHAZADO - CODIGO DE SUCURSAL DUPLICADO'
001640              TO WS-ABEND-MSG
001650         GO TO 0900-RECHAZA.
001660
001670*    REGLA - A LO SUMO UNA SUCURSAL PRINCIPAL (BR-IS-MAIN='Y')
001680*    ENTRE LAS SUCURSALES ACTIVAS
001690     IF WS-NEW-IS-MAIN = 'Y'
001700         PERFORM 0320-BUSCA-PRINCIPAL
001710             THRU 0320-BUSCA-PRINCIPAL-EXIT
001720         IF WS-OTRA-PRINCIPAL-ENCONTRADA
001730             MOVE 'RECHAZADO - YA EXISTE SUCURSAL PRINCIPAL'
001740                  TO WS-ABEND-MSG
001750             GO TO 0900-RECHAZA.
001760
001770     GO TO 0400-GRABA-SUCURSAL.
001780
001790*    --------------------------------------------------------
001800*    0310-BUSCA-CODIGO
001810*    RECORRE LA TABLA EN MEMORIA BUSCANDO UN BR-CODE YA USADO.
001820*    --------------------------------------------------------
001830 0310-BUSCA-CODIGO.
001840     SET WS-BR-IDX TO 1.
001850 0310-BUSCA-CODIGO-LOOP.
001860     IF WS-BR-IDX > WS-BR-COUNT
001870         GO TO 0310-BUSCA-CODIGO-EXIT.
001880     IF WS-BR-TAB-CODE (WS-BR-IDX) = WS-NEW-CODE
001890         SET WS-NOMBRE-DUPLICADO TO TRUE
001900         GO TO 0310-BUSCA-CODIGO-EXIT.
001910     SET WS-BR-IDX UP BY 1.
001920     GO TO 0310-BUSCA-CODIGO-LOOP.
001930 0310-BUSCA-CODIGO-EXIT.
001940     EXIT.
001950
001960*    --------------------------------------------------------
001970*    0320-BUSCA-PRINCIPAL
001980*    SOLO ENTRA SI LA NUEVA SUCURSAL PIDE SER PRINCIPAL. BUSCA
001990*    OTRA SUCURSAL PRINCIPAL ACTIVA; UNA PRINCIPAL DADA DE BAJA
002000*    NO CUENTA PARA ESTA REGLA.
002010*    --------------------------------------------------------
002020 0320-BUSCA-PRINCIPAL.
002030     SET WS-BR-IDX TO 1.
002040 0320-BUSCA-PRINCIPAL-LOOP.
002050     IF WS-BR-IDX > WS-BR-COUNT
002060         GO TO 0320-BUSCA-PRINCIPAL-EXIT.
002070     IF WS-BR-TAB-ES-PRINCIPAL (WS-BR-IDX)
002080        AND WS-BR-TAB-ES-ACTIVA (WS-BR-IDX)
002090         SET WS-OTRA-PRINCIPAL-ENCONTRADA TO TRUE
002100         GO TO 0320-BUSCA-PRINCIPAL-EXIT.
002110     SET WS-BR-IDX UP BY 1.
002120     GO TO 0320-BUSCA-PRINCIPAL-LOOP.
002130 0320-BUSCA-PRINCIPAL-EXIT.
002140     EXIT.
002150
002160*    --------------------------------------------------------
002170*    0400-GRABA-SUCURSAL
002180*    ASIGNA EL PROXIMO BR-ID Y AGREGA LA SUCURSAL AL FINAL DE
002190*    BRANCHFL. SE REABRE EN EXTEND PORQUE OPEN INPUT NO PERMITE
002200*    ESCRIBIR.
002210*    --------------------------------------------------------
002220 0400-GRABA-SUCURSAL.
002230     ADD 1 TO WS-NEXT-ID
002240     MOVE WS-NEXT-ID     TO BR-ID
002250     MOVE WS-NEW-CODE    TO BR-CODE
002260     MOVE WS-NEW-NAME    TO BR-NAME
002270     MOVE WS-NEW-ADDRESS TO BR-ADDRESS
002280     MOVE WS-NEW-PHONE   TO BR-PHONE
002290     MOVE WS-NEW-EMAIL   TO BR-EMAIL
002300     MOVE WS-NEW-IS-MAIN TO BR-IS-MAIN
002310     MOVE 'Y'            TO BR-ACTIVE
002320     OPEN EXTEND BRANCH-FILE
002330     IF WS-BR-STATUS NOT = '00'
002340         DISPLAY 'CADBRAN - NO ABRE P/EXTEND: ' WS-BR-STATUS
002350         STOP RUN.
002360     WRITE BRANCH-RECORD
002370     IF WS-BR-STATUS NOT = '00'
002380         DISPLAY 'CADBRAN - ERROR AL GRABAR: ' WS-BR-STATUS
002390         CLOSE BRANCH-FILE
002400         STOP RUN.
002410     CLOSE BRANCH-FILE
002420     DISPLAY 'CADBRAN - SUCURSAL GRABADA, BR-ID = ' BR-ID
002430     STOP RUN.
002440
002450*    --------------------------------------------------------
002460*    0900-RECHAZA
002470*    SALIDA DE ERROR COMUN PARA LAS REGLAS DE 0300.
002480*    --------------------------------------------------------
002490 0900-RECHAZA.
002500     DISPLAY WS-ABEND-MSG
002510     STOP RUN.
002520
002530
002540
002550
