000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CADCURS-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 29/03/88.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA
000110*    FINALIDAD        :ALTA DE CURSOS EN EDUPAY
000120*                      - VALIDA NOMBRE UNICO DE CURSO
000130*                      - PRECIO NULO SE GRABA COMO CERO
000140*    NOTA DEL ANALISTA: LA UNICIDAD DE NOMBRE ES POR TEXTO
000150*    COMPLETO, NO POR SUCURSAL - DOS SUCURSALES NO PUEDEN OFRECER
000160*    UN CURSO CON EL MISMO NOMBRE AUNQUE SEAN INSTANCIAS
000170*    DISTINTAS, PORQUE INCALU (REQ-0151) USA EL NOMBRE PARA
000180*    MOSTRAR EL CATALOGO AL OPERADOR Y UN NOMBRE REPETIDO LO
000190*    CONFUNDIRIA AL ELEGIR EL CURSO DEL ALUMNO.
000200*    VRS    FECHA         PROG.        DESCRIPCION
000210*    1.0    29/03/88      RESPINOZA    IMPLANTACION INICIAL
000220*    1.1    02/09/89      RESPINOZA    AGREGA HORAS Y DESCRIPCION
000230*    1.2    19/06/91      MTORRES      VALIDA NOMBRE DUPLICADO
000240*    1.3    11/01/93      MTORRES      CAMBIO DE LONGITUD NOMBRE
000250*    1.4    27/07/95      JMENDEZ      CORRIGE MENSAJE ERR-02
000260*    1.5    03/02/97      JMENDEZ      FILE STATUS EXTENDIDO
000270*    1.6    15/10/98      RESPINOZA    AJUSTE PREVIO AL Y2K
000280*    1.7    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000290*    1.8    22/05/01      CFIGUEROA    REQ-0142 SOFT DELETE
000300*    1.9    14/06/02      CFIGUEROA    REQ-0151 PRECIO NULO = CERO
000310*    2.0    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT COURSE-FILE ASSIGN TO "COURSEFL"
000390                 ORGANIZATION IS RELATIVE
000400                 ACCESS MODE IS DYNAMIC
000410                 RELATIVE KEY IS WS-CR-REL-KEY
000420                 FILE STATUS IS WS-CR-STATUS.
000430
000440 DATA DIVISION.
000450 FILE SECTION.
000460
000470 FD  COURSE-FILE
000480     LABEL RECORD IS STANDARD
000490     RECORD CONTAINS 400 CHARACTERS.
000500
000510 01  COURSE-RECORD.
000520     05  CR-ID                   PIC 9(09).
000530     05  CR-BRANCH-ID            PIC 9(09).
000540     05  CR-NAME                 PIC X(100).
000550     05  CR-NAME-R REDEFINES CR-NAME.
000560         10  CR-NAME-FIRST-WORD  PIC X(20).
000570         10  CR-NAME-REST        PIC X(80).
000580     05  CR-DESCRIPTION          PIC X(255).
000590     05  CR-TOTAL-HOURS          PIC 9(05).
000600     05  CR-PRICE                PIC S9(8)V99.
000610     05  CR-PRICE-R REDEFINES CR-PRICE.
000620         10  CR-PRICE-ENTERO     PIC S9(8).
000630         10  CR-PRICE-CENTAVOS   PIC 9(02).
000640     05  CR-ACTIVE               PIC X(01).
000650     05  FILLER                  PIC X(13).
000660
000670*    AREA DE TRABAJO DEL NUEVO CURSO A DAR DE ALTA - EN UN LOTE
000680*    REAL ESTE REGISTRO LLEGARIA EN UN ARCHIVO DE TRANSACCIONES;
000690*    AQUI SE SIMULA UN UNICO PEDIDO POR CORRIDA.
000700 WORKING-STORAGE SECTION.
000710*    WS-CR-STATUS ES EL FILE STATUS DEL COURSEFL - SE DEJAN LOS
000720*    88 DE USO FRECUENTE PARA NO REPETIR LA COMPARACION LITERAL.
000730 77  WS-CR-STATUS            PIC X(02) VALUE SPACES.
000740     88  WS-CR-ST-OK          VALUE '00'.
000750     88  WS-CR-ST-FIN-ARCHIVO VALUE '10'.
000760 77  WS-CR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000770 77  WS-CR-COUNT             PIC 9(05) COMP VALUE ZEROS.
000780 77  WS-NEXT-ID              PIC 9(09) COMP VALUE ZEROS.
000790*    WS-DUP-FOUND SE PONE A 'Y' CUANDO 0310-BUSCA-NOMBRE
000800*    ENCUENTRA UN CURSO EXISTENTE CON EL MISMO NOMBRE EN MAYUSCULAS.
000810 77  WS-DUP-FOUND            PIC X(01) VALUE 'N'.
000820     88  WS-NOMBRE-DUPLICADO VALUE 'Y'.
000830     88  WS-NOMBRE-LIBRE     VALUE 'N'.
000840 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000850
000860 01  WS-NEW-COURSE.
000870     05  WS-NEW-BRANCH-ID    PIC 9(09) VALUE ZEROS.
000880     05  WS-NEW-NAME         PIC X(100) VALUE
000890         'OPERADOR DE MAQUINA VIAL'.
000900*        COPIA DEL NOMBRE CONVERTIDA A MAYUSCULAS POR
000910*        0300-VALIDA-ALTA (VER INSPECT ... CONVERTING) - SIRVE
000920*        SOLO PARA EL COTEJO DE DUPLICADOS, CR-NAME SE GRABA
000930*        TAL COMO LO ESCRIBIO EL OPERADOR.
000940     05  WS-NEW-NAME-UC      PIC X(100) VALUE SPACES.
000950     05  WS-NEW-DESCRIPTION  PIC X(255) VALUE SPACES.
000960     05  WS-NEW-TOTAL-HOURS  PIC 9(05) VALUE ZEROS.
000970     05  WS-NEW-PRICE        PIC S9(8)V99 VALUE ZEROS.
000980     05  WS-NEW-PRICE-R REDEFINES WS-NEW-PRICE.
000990         10  WS-NEW-PRICE-ENTERO   PIC S9(8).
001000         10  WS-NEW-PRICE-CENTAVOS PIC 9(02).
001010     05  WS-NEW-PRICE-NULO   PIC X(01) VALUE 'Y'.
001020     05  FILLER              PIC X(05) VALUE SPACES.
001030
001040*    ALFABETOS PARA EL INSPECT ... CONVERTING QUE NORMALIZA EL
001050*    NOMBRE DE CURSO A MAYUSCULAS ANTES DEL COTEJO DE DUPLICADOS
001060*    (REGLA DE NOMBRE UNICO SIN DISTINGUIR MAYUSCULAS/MINUSCULAS).
001070 01  WS-ALFA-MINUS           PIC X(26) VALUE
001080     'abcdefghijklmnopqrstuvwxyz'.
001090 01  WS-ALFA-MAYUS           PIC X(26) VALUE
001100     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001110
001120 01  WS-COURSE-TABLE.
001130     05  WS-CR-TAB OCCURS 1000 TIMES
001140                 ASCENDING KEY IS WS-CR-TAB-NAME-UC
001150                 INDEXED BY WS-CR-IDX.
001160         10  WS-CR-TAB-ID        PIC 9(09) COMP.
001170         10  WS-CR-TAB-NAME-UC   PIC X(100).
001180
001190 PROCEDURE DIVISION.
001200*    --------------------------------------------------------
001210*    0100-ABRE-ARCHIVO
001220*    SE ABRE SOLO EN INPUT PARA CARGAR LA TABLA DE NOMBRES Y
001230*    OBTENER EL SIGUIENTE ID DISPONIBLE; EL ARCHIVO SE VUELVE A
001240*    ABRIR EN EXTEND MAS ADELANTE (0400) PARA EL WRITE REAL - ASI
001250*    SE EVITA TENER EL RELATIVO ABIERTO EN DOS MODOS A LA VEZ.
001260*    --------------------------------------------------------
001270
001280 0100-ABRE-ARCHIVO.
001290     OPEN INPUT COURSE-FILE
001300     IF WS-CR-ST-OK OR WS-CR-STATUS = '05'
001310         PERFORM 0200-CARGA-TABLA THRU 0200-CARGA-TABLA-EXIT
001320         CLOSE COURSE-FILE
001330         GO TO 0300-VALIDA-ALTA.
001340     DISPLAY 'CADCURS - NO SE PUDO ABRIR COURSEFL: ' WS-CR-STATUS
001350     STOP RUN.
001360*    --------------------------------------------------------
001370*    0200-CARGA-TABLA
001380*    DE PASO QUE SE ARMA LA TABLA DE NOMBRES PARA LA VALIDACION
001390*    DE DUPLICADOS, SE APROVECHA EL RECORRIDO PARA CALCULAR
001400*    WS-NEXT-ID (MAX CR-ID + 1) - EVITA UN SEGUNDO PASE AL ARCHIVO.
001410*    --------------------------------------------------------
001420
001430 0200-CARGA-TABLA.
001440     READ COURSE-FILE NEXT RECORD
001450         AT END GO TO 0200-CARGA-TABLA-EXIT.
001460     ADD 1 TO WS-CR-COUNT
001470     MOVE CR-ID   TO WS-CR-TAB-ID      (WS-CR-COUNT)
001480     MOVE CR-NAME TO WS-CR-TAB-NAME-UC (WS-CR-COUNT)
001490     INSPECT WS-CR-TAB-NAME-UC (WS-CR-COUNT)
001500         CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
001510     IF CR-ID > WS-NEXT-ID
001520         MOVE CR-ID TO WS-NEXT-ID.
001530     GO TO 0200-CARGA-TABLA.
001540 0200-CARGA-TABLA-EXIT.
001550     EXIT.
001560*    --------------------------------------------------------
001570*    0300-VALIDA-ALTA
001580*    DOS REGLAS DE NEGOCIO GOBIERNAN EL ALTA: EL NOMBRE DEBE SER
001590*    UNICO (VER NOTA DEL ANALISTA EN EL ENCABEZADO) Y EL PRECIO
001600*    NULO NO ES UN ERROR SINO UN CURSO "A CONFIRMAR PRECIO" QUE
001610*    SE GRABA EN CERO (REQ-0151), NO SE RECHAZA LA ALTA POR ESO.
001620*    --------------------------------------------------------
001630
001640 0300-VALIDA-ALTA.
001650*    REGLA - NOMBRE DE CURSO UNICO, SIN DISTINGUIR MAYUSCULAS
001660     MOVE WS-NEW-NAME TO WS-NEW-NAME-UC
001670     INSPECT WS-NEW-NAME-UC CONVERTING WS-ALFA-MINUS TO
001680         WS-ALFA-MAYUS
001690     PERFORM 0310-BUSCA-NOMBRE THRU 0310-BUSCA-NOMBRE-EXIT.
001700     IF WS-NOMBRE-DUPLICADO
001710         MOVE 'RECHAZADO - NOMBRE DE CURSO DUPLICADO'
001720              TO WS-ABEND-MSG
001730         GO TO 0900-RECHAZA.
001740
001750*    REGLA - PRECIO NULO SE GRABA COMO CERO, NUNCA SE RECHAZA
001760     IF WS-NEW-PRICE-NULO = 'Y'
001770         MOVE ZEROS TO WS-NEW-PRICE.
001780
001790     GO TO 0400-GRABA-CURSO.
001800
001810*    --------------------------------------------------------
001820*    0310-BUSCA-NOMBRE
001830*    BUSQUEDA SECUENCIAL SOBRE LA TABLA EN MEMORIA - NO SE USA
001840*    SEARCH INDEXADO PORQUE LA TABLA SE CARGA EN ORDEN DE
001850*    LECTURA DEL RELATIVO, NO EN ORDEN ASCENDENTE DE NOMBRE.
001860*    --------------------------------------------------------
001870 0310-BUSCA-NOMBRE.
001880     SET WS-CR-IDX TO 1.
001890 0310-BUSCA-NOMBRE-LOOP.
001900     IF WS-CR-IDX > WS-CR-COUNT
001910         GO TO 0310-BUSCA-NOMBRE-EXIT.
001920     IF WS-CR-TAB-NAME-UC (WS-CR-IDX) = WS-NEW-NAME-UC
001930         SET WS-NOMBRE-DUPLICADO TO TRUE
001940         GO TO 0310-BUSCA-NOMBRE-EXIT.
001950     SET WS-CR-IDX UP BY 1.
001960     GO TO 0310-BUSCA-NOMBRE-LOOP.
001970 0310-BUSCA-NOMBRE-EXIT.
001980     EXIT.
001990*    --------------------------------------------------------
002000*    0400-GRABA-CURSO
002010*    ASIGNA EL ID CORRELATIVO, REABRE EL RELATIVO EN EXTEND Y
002020*    DEJA EL CURSO ACTIVO DESDE LA ALTA (CR-ACTIVE = 'Y') -
002030*    TODO ALUMNO SOLO SE MATRICULA EN CURSOS ACTIVOS (INCALU).
002040*    --------------------------------------------------------
002050
002060 0400-GRABA-CURSO.
002070     ADD 1 TO WS-NEXT-ID
002080     MOVE WS-NEXT-ID       TO CR-ID
002090     MOVE WS-NEW-BRANCH-ID TO CR-BRANCH-ID
002100     MOVE WS-NEW-NAME      TO CR-NAME
002110     MOVE WS-NEW-DESCRIPTION TO CR-DESCRIPTION
002120     MOVE WS-NEW-TOTAL-HOURS TO CR-TOTAL-HOURS
002130     MOVE WS-NEW-PRICE     TO CR-PRICE
002140     MOVE 'Y'              TO CR-ACTIVE
002150     OPEN EXTEND COURSE-FILE
002160     IF WS-CR-STATUS NOT = '00'
002170         DISPLAY 'CADCURS - NO ABRE P/EXTEND: ' WS-CR-STATUS
002180         STOP RUN.
002190     WRITE COURSE-RECORD
002200     IF WS-CR-STATUS NOT = '00'
002210         DISPLAY 'CADCURS - ERROR AL GRABAR: ' WS-CR-STATUS
002220         CLOSE COURSE-FILE
002230         STOP RUN.
002240     CLOSE COURSE-FILE
002250     DISPLAY 'CADCURS - CURSO GRABADO, CR-ID = ' CR-ID
002260     STOP RUN.
002270
002280*    --------------------------------------------------------
002290*    0900-RECHAZA
002300*    SALIDA COMUN DE RECHAZO - COURSEFL YA QUEDO CERRADO EN
002310*    0100 ANTES DE LLEGAR AQUI, NO HACE FALTA UN CLOSE ADICIONAL.
002320*    --------------------------------------------------------
002330 0900-RECHAZA.
002340     DISPLAY WS-ABEND-MSG
002350     STOP RUN.
002360
002370
002380
002390
002400
002410
002420
