000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CONSCURS-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 05/05/90.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA
000110*    FINALIDAD        :CONSULTA DEL RESUMEN FINANCIERO DE UN
000120*                      CURSO - FACTURACION, COBRADO Y PENDIENTE
000130*                      ACUMULADOS SOBRE TODAS SUS MATRICULAS
000140*    NOTA DEL ANALISTA: EL RECHAZO DE CURSOS SIN MATRICULAS
000150*    (REQ-0118) FUE A PEDIDO DE COMERCIAL, QUE NO QUERIA QUE UN
000160*    CURSO RECIEN DADO DE ALTA (CADCURS) APARECIERA EN ESTA
000170*    CONSULTA CON TODOS LOS TOTALES EN CERO - PREFIEREN UN
000180*    MENSAJE EXPLICITO DE "SIN MATRICULAS" A UN RESUMEN VACIO.
000190*    VRS    FECHA         PROG.        DESCRIPCION
000200*    1.0    05/05/90      RESPINOZA    IMPLANTACION INICIAL
000210*    1.1    08/01/99      JMENDEZ      VALIDA ANO 4 DIGITOS-Y2K
000220*    1.2    22/05/01      CFIGUEROA    REQ-0118 RECHAZA EL CURSO
000230*                                      SIN MATRICULAS EN VEZ DE
000240*                                      MOSTRAR TOTALES EN CERO
000250*    1.3    17/04/06      LORTIZ       REQ-0233 MUESTRA LA CANTIDAD
000260*                                      DE MATRICULAS ACUMULADAS
000270
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330     SELECT COURSE-FILE ASSIGN TO "COURSEF"
000340                 ORGANIZATION IS RELATIVE
000350                 ACCESS MODE IS DYNAMIC
000360                 RELATIVE KEY IS WS-CR-REL-KEY
000370                 FILE STATUS IS WS-CR-STATUS.
000380
000390     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000400                 ORGANIZATION IS RELATIVE
000410                 ACCESS MODE IS DYNAMIC
000420                 RELATIVE KEY IS WS-EN-REL-KEY
000430                 FILE STATUS IS WS-EN-STATUS.
000440
000450 DATA DIVISION.
000460 FILE SECTION.
000470
000480 FD  COURSE-FILE
000490     LABEL RECORD IS STANDARD
000500     RECORD CONTAINS 400 CHARACTERS.
000510
000520 01  COURSE-RECORD.
000530     05  CR-ID                   PIC 9(09).
000540     05  CR-BRANCH-ID            PIC 9(09).
000550     05  CR-NAME                 PIC X(100).
000560     05  CR-DESCRIPTION          PIC X(255).
000570     05  CR-TOTAL-HOURS          PIC 9(05).
000580     05  CR-PRICE                PIC S9(8)V99.
000590     05  CR-PRICE-R REDEFINES CR-PRICE.
000600         10  CR-PRICE-ENTERO     PIC S9(8).
000610         10  CR-PRICE-CENTAVOS   PIC 9(02).
000620     05  CR-ACTIVE               PIC X(01).
000630     05  FILLER                  PIC X(13).
000640
000650 FD  ENROLLMENT-FILE
000660     LABEL RECORD IS STANDARD
000670     RECORD CONTAINS 400 CHARACTERS.
000680
000690 01  ENROLLMENT-RECORD.
000700     05  EN-ID                   PIC 9(09).
000710     05  EN-STUDENT-ID           PIC 9(09).
000720     05  EN-COURSE-ID            PIC 9(09).
000730     05  EN-BRANCH-ID            PIC 9(09).
000740     05  EN-ENROLLMENT-DATE      PIC 9(08).
000750     05  EN-STATUS               PIC X(09).
000760     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
000770     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
000780         10  EN-TOTAL-ENTERO     PIC S9(8).
000790         10  EN-TOTAL-CENTAVOS   PIC 9(02).
000800     05  EN-PAID-AMOUNT          PIC S9(8)V99.
000810     05  EN-ACTIVE               PIC X(01).
000820     05  FILLER                  PIC X(326).
000830
000840*    CLAVE DE LA CONSULTA DE LA CORRIDA ACTUAL (SIMULA EL
000850*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000860 WORKING-STORAGE SECTION.
000870*    WS-CR-STATUS Y WS-EN-STATUS SON LOS FILE STATUS DE CADA
000880*    ARCHIVO DE ENTRADA - LOS 88 EVITAN REPETIR '00'/'05' EN
000890*    CADA COMPARACION DE APERTURA.
000900 77  WS-CR-STATUS            PIC X(02) VALUE SPACES.
000910     88  WS-CR-ST-OK          VALUE '00'.
000920     88  WS-CR-ST-FIN-ARCHIVO VALUE '10'.
000930 77  WS-CR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000940 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
000950     88  WS-EN-ST-OK          VALUE '00'.
000960     88  WS-EN-ST-FIN-ARCHIVO VALUE '10'.
000970 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000980 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 1.
000990 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
001000
001010 01  CF-RESUMEN.
001020     05  CF-COURSE-ID        PIC 9(09).
001030     05  CF-COURSE-NAME      PIC X(100).
001040     05  CF-TOTAL-SALES      PIC S9(8)V99.
001050     05  CF-TOTAL-PAID       PIC S9(8)V99.
001060     05  CF-TOTAL-PENDING    PIC S9(8)V99.
001070     05  CF-TOTAL-PENDING-R REDEFINES CF-TOTAL-PENDING.
001080         10  CF-PENDING-ENTERO    PIC S9(8).
001090         10  CF-PENDING-CENTAVOS  PIC 9(02).
001100     05  CF-ENROLLMENT-COUNT PIC 9(09).
001110     05  CF-ACTIVE           PIC X(01).
001120         88  CF-CURSO-ACTIVO    VALUE 'Y'.
001130         88  CF-CURSO-INACTIVO  VALUE 'N'.
001140     05  FILLER              PIC X(05) VALUE SPACES.
001150
001160 PROCEDURE DIVISION.
001170*    --------------------------------------------------------
001180*    0100-ABRE-ARCHIVOS
001190*    COURSEF Y ENROLLF SE ABREN SOLO EN INPUT - ESTA ES UNA
001200*    CONSULTA, NUNCA ESCRIBE NINGUNO DE LOS DOS ARCHIVOS.
001210*    --------------------------------------------------------
001220
001230 0100-ABRE-ARCHIVOS.
001240     OPEN INPUT COURSE-FILE
001250     IF NOT WS-CR-ST-OK AND WS-CR-STATUS NOT = '05'
001260         DISPLAY 'CONSCURS - NO SE PUDO ABRIR COURSEF: '
001270             WS-CR-STATUS
001280         STOP RUN.
001290     OPEN INPUT ENROLLMENT-FILE
001300     IF NOT WS-EN-ST-OK AND WS-EN-STATUS NOT = '05'
001310         DISPLAY 'CONSCURS - NO SE PUDO ABRIR ENROLLF: '
001320             WS-EN-STATUS
001330         CLOSE COURSE-FILE
001340         STOP RUN.
001350     GO TO 0200-BUSCA-CURSO.
001360*    --------------------------------------------------------
001370*    0200-BUSCA-CURSO
001380*    BUSQUEDA SECUENCIAL POR RELATIVE KEY CRECIENTE - EL CATALOGO
001390*    DE CURSOS ES CHICO, NO JUSTIFICA MANTENER UNA TABLA EN
001400*    MEMORIA COMO EN LOS PROGRAMAS DE ALTA/BAJA.
001410*    --------------------------------------------------------
001420
001430 0200-BUSCA-CURSO.
001440     MOVE 1 TO WS-CR-REL-KEY.
001450 0200-BUSCA-CURSO-LOOP.
001460     READ COURSE-FILE RECORD
001470         INVALID KEY
001480             MOVE 'RECHAZADO - CURSO NO ENCONTRADO'
001490                  TO WS-ABEND-MSG
001500             GO TO 0900-RECHAZA.
001510     IF CR-ID = WS-TARGET-ID
001520         GO TO 0300-ACUMULA-MATRICULAS.
001530     ADD 1 TO WS-CR-REL-KEY
001540     GO TO 0200-BUSCA-CURSO-LOOP.
001550*    --------------------------------------------------------
001560*    0300-ACUMULA-MATRICULAS
001570*    RECORRE TODO ENROLLF SUMANDO LAS MATRICULAS DE ESTE CURSO -
001580*    NO HAY UN INDICE POR CURSO EN ENROLLF, ASI QUE SE LEE
001590*    SECUENCIALMENTE TODO EL ARCHIVO UNA VEZ POR CONSULTA.
001600*    --------------------------------------------------------
001610
001620 0300-ACUMULA-MATRICULAS.
001630     MOVE CR-ID       TO CF-COURSE-ID
001640     MOVE CR-NAME     TO CF-COURSE-NAME
001650     MOVE CR-ACTIVE   TO CF-ACTIVE
001660     MOVE ZEROS       TO CF-TOTAL-SALES
001670     MOVE ZEROS       TO CF-TOTAL-PAID
001680     MOVE ZEROS       TO CF-ENROLLMENT-COUNT
001690     MOVE 1 TO WS-EN-REL-KEY.
001700 0300-ACUMULA-MATRICULAS-LOOP.
001710     READ ENROLLMENT-FILE RECORD
001720         INVALID KEY GO TO 0400-VERIFICA-VACIO.
001730     IF EN-COURSE-ID = CF-COURSE-ID
001740         ADD EN-TOTAL-AMOUNT TO CF-TOTAL-SALES
001750         ADD EN-PAID-AMOUNT  TO CF-TOTAL-PAID
001760         ADD 1 TO CF-ENROLLMENT-COUNT.
001770     ADD 1 TO WS-EN-REL-KEY
001780     GO TO 0300-ACUMULA-MATRICULAS-LOOP.
001790
001800*    --------------------------------------------------------
001810*    0400-VERIFICA-VACIO
001820*    VER NOTA DEL ANALISTA EN EL ENCABEZADO (REQ-0118).
001830*    --------------------------------------------------------
001840 0400-VERIFICA-VACIO.
001850*    REGLA - UN CURSO SIN MATRICULAS SE RECHAZA; NO SE MUESTRAN
001860*    TOTALES EN CERO COMO EN EL RESUMEN GERENCIAL DE SUCURSAL
001870     IF CF-ENROLLMENT-COUNT = ZEROS
001880         MOVE 'RECHAZADO - EL CURSO NO TIENE MATRICULAS'
001890              TO WS-ABEND-MSG
001900         GO TO 0900-RECHAZA.
001910     GO TO 0500-CALCULA.
001920*    --------------------------------------------------------
001930*    0500-CALCULA
001940*    PENDIENTE = FACTURADO MENOS COBRADO - PUEDE SER NEGATIVO SI
001950*    HUBO UN AJUSTE O DEVOLUCION, POR ESO CF-TOTAL-PENDING ES
001960*    SIGNADO (VER REDEFINES CF-PENDING-ENTERO/CENTAVOS).
001970*    --------------------------------------------------------
001980
001990 0500-CALCULA.
002000     SUBTRACT CF-TOTAL-PAID FROM CF-TOTAL-SALES
002010         GIVING CF-TOTAL-PENDING
002020     GO TO 0600-MUESTRA.
002030*    --------------------------------------------------------
002040*    0600-MUESTRA
002050*    DESPLIEGUE DIRECTO POR DISPLAY - ESTE PROGRAMA ES DE
002060*    CONSULTA INTERACTIVA, NO GENERA UN REPORTE IMPRESO.
002070*    --------------------------------------------------------
002080
002090 0600-MUESTRA.
002100     CLOSE COURSE-FILE
002110     CLOSE ENROLLMENT-FILE
002120     DISPLAY 'CONSCURS - CURSO            : ' CF-COURSE-ID
002130     DISPLAY 'CONSCURS - NOMBRE           : ' CF-COURSE-NAME
002140     DISPLAY 'CONSCURS - CANT. MATRICULAS : '
002150         CF-ENROLLMENT-COUNT
002160     DISPLAY 'CONSCURS - TOTAL FACTURADO  : ' CF-TOTAL-SALES
002170     DISPLAY 'CONSCURS - TOTAL COBRADO    : ' CF-TOTAL-PAID
002180     DISPLAY 'CONSCURS - TOTAL PENDIENTE  : ' CF-TOTAL-PENDING
002190     DISPLAY 'CONSCURS - ACTIVO           : ' CF-ACTIVE
002200     STOP RUN.
002210
002220*    --------------------------------------------------------
002230*    0900-RECHAZA
002240*    SALIDA COMUN DE RECHAZO - CIERRA AMBOS ARCHIVOS.
002250*    --------------------------------------------------------
002260 0900-RECHAZA.
002270     CLOSE COURSE-FILE
002280     CLOSE ENROLLMENT-FILE
002290     DISPLAY WS-ABEND-MSG
002300     STOP RUN.
002310
002320
002330
002340
