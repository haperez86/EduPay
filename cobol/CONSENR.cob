000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CONSENR-COB.
000030 AUTHOR. J. MENDEZ.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 27/07/95.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :M. TORRES
000100*    PROGRAMADOR(A)   :J. MENDEZ
000110*    FINALIDAD        :CONSULTA DE RESUMEN DE UNA MATRICULA
000120*                      (SALDO Y ESTADO PAGADO/EN_PROGRESO/
000130*                      PENDIENTE)
000140*    NOTA DEL ANALISTA: ESTA CONSULTA CONFIA EN EN-PAID-AMOUNT
000150*    TAL COMO ESTA GUARDADO EN LA MATRICULA - ES LA CONSULTA
000160*    RAPIDA PARA UNA VENTANILLA. CUANDO AUDITORIA NECESITA
000170*    VERIFICAR ESE SALDO CONTRA EL HISTORIAL REAL DE PAGOS SE
000180*    USA CONSSALD, QUE RELIQUIDA EN VEZ DE CONFIAR.
000190*    VRS    FECHA         PROG.        DESCRIPCION
000200*    1.0    27/07/95      JMENDEZ      IMPLANTACION INICIAL
000210*    1.1    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000220*    1.2    22/05/01      CFIGUEROA    REQ-0142 IGUALDAD EXACTA
000230*                                      CONTRA CERO, SIN TOLERANCIA
000240*    1.3    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000250
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000290 INPUT-OUTPUT SECTION.
000300 FILE-CONTROL.
000310     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000320                 ORGANIZATION IS RELATIVE
000330                 ACCESS MODE IS DYNAMIC
000340                 RELATIVE KEY IS WS-EN-REL-KEY
000350                 FILE STATUS IS WS-EN-STATUS.
000360
000370 DATA DIVISION.
000380 FILE SECTION.
000390
000400 FD  ENROLLMENT-FILE
000410     LABEL RECORD IS STANDARD
000420     RECORD CONTAINS 400 CHARACTERS.
000430
000440 01  ENROLLMENT-RECORD.
000450     05  EN-ID                   PIC 9(09).
000460     05  EN-STUDENT-ID           PIC 9(09).
000470     05  EN-COURSE-ID            PIC 9(09).
000480     05  EN-BRANCH-ID            PIC 9(09).
000490     05  EN-ENROLLMENT-DATE      PIC 9(08).
000500     05  EN-ENROLLMENT-DATE-R REDEFINES EN-ENROLLMENT-DATE.
000510         10  EN-ENR-AAAA         PIC 9(04).
000520         10  EN-ENR-MM           PIC 9(02).
000530         10  EN-ENR-DD           PIC 9(02).
000540     05  EN-STATUS               PIC X(09).
000550     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
000560     05  EN-PAID-AMOUNT          PIC S9(8)V99.
000570     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
000580         10  EN-TOTAL-ENTERO     PIC S9(8).
000590         10  EN-TOTAL-CENTAVOS   PIC 9(02).
000600     05  EN-ACTIVE               PIC X(01).
000610     05  FILLER                  PIC X(326).
000620
000630*    CLAVE DE LA CONSULTA DE LA CORRIDA ACTUAL (SIMULA EL
000640*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000650 WORKING-STORAGE SECTION.
000660*    ESTADO DE ENROLLF - '00' LECTURA OK, '10' FIN DE ARCHIVO
000670 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
000680     88  WS-EN-ST-OK             VALUE '00'.
000690     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
000700 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000710 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 1.
000720 77  WS-FOUND-REL            PIC 9(09) COMP VALUE ZEROS.
000730 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000740
000750 01  ES-RESUMEN.
000760     05  ES-ENROLLMENT-ID    PIC 9(09).
000770     05  ES-TOTAL-AMOUNT     PIC S9(8)V99.
000780     05  ES-PAID-AMOUNT      PIC S9(8)V99.
000790     05  ES-PENDING-AMOUNT   PIC S9(8)V99.
000800     05  ES-PENDING-AMOUNT-R REDEFINES ES-PENDING-AMOUNT.
000810         10  ES-PENDING-ENTERO    PIC S9(8).
000820         10  ES-PENDING-CENTAVOS  PIC 9(02).
000830*    ESTADO DERIVADO DEL SALDO - VER 0400-DERIVA-ESTADO
000840     05  ES-STATUS           PIC X(11).
000850         88  ES-ESTADO-PAGADO       VALUE 'PAGADO'.
000860         88  ES-ESTADO-EN-PROGRESO  VALUE 'EN_PROGRESO'.
000870         88  ES-ESTADO-PENDIENTE    VALUE 'PENDIENTE'.
000880     05  FILLER              PIC X(05) VALUE SPACES.
000890
000900 PROCEDURE DIVISION.
000910
000920*    --------------------------------------------------------
000930*    0100-ABRE-ARCHIVO
000940*    ABRE ENROLLF. ESTADO '05' (ARCHIVO NO EXISTENTE AL CREARSE)
000950*    SE ACEPTA PORQUE EN UNA INSTALACION NUEVA EL ARCHIVO PUEDE
000960*    NO TENER REGISTROS TODAVIA.
000970*    --------------------------------------------------------
000980 0100-ABRE-ARCHIVO.
000990     OPEN INPUT ENROLLMENT-FILE
001000     IF WS-EN-ST-OK OR WS-EN-STATUS = '05'
001010         GO TO 0200-BUSCA.
001020     DISPLAY 'CONSENR - NO SE PUDO ABRIR ENROLLF: ' WS-EN-STATUS
001030     STOP RUN.
001040
001050*    --------------------------------------------------------
001060*    0200-BUSCA
001070*    LOCALIZA LA MATRICULA PEDIDA. RECORRIDO SECUENCIAL PORQUE
001080*    ESTA CONSULTA SE USA OCASIONALMENTE, NO EN VOLUMEN.
001090*    --------------------------------------------------------
001100 0200-BUSCA.
001110     MOVE 1 TO WS-EN-REL-KEY.
001120 0200-BUSCA-LOOP.
001130     READ ENROLLMENT-FILE RECORD
001140         INVALID KEY GO TO 0200-BUSCA-NO-ENCONTRADO.
001150     IF EN-ID = WS-TARGET-ID
001160         GO TO 0300-CALCULA.
001170     ADD 1 TO WS-EN-REL-KEY
001180     GO TO 0200-BUSCA-LOOP.
001190 0200-BUSCA-NO-ENCONTRADO.
001200     MOVE 'RECHAZADO - MATRICULA NO ENCONTRADA'
001210          TO WS-ABEND-MSG
001220     GO TO 0900-RECHAZA.
001230
001240*    --------------------------------------------------------
001250*    0300-CALCULA
001260*    DERIVA EL PENDIENTE A PARTIR DEL SALDO GUARDADO EN LA
001270*    MATRICULA MISMA (EN-PAID-AMOUNT), SIN RELIQUIDAR PAGOS.
001280*    --------------------------------------------------------
001290 0300-CALCULA.
001300     MOVE EN-ID           TO ES-ENROLLMENT-ID
001310     MOVE EN-TOTAL-AMOUNT  TO ES-TOTAL-AMOUNT
001320     MOVE EN-PAID-AMOUNT   TO ES-PAID-AMOUNT
001330     SUBTRACT EN-PAID-AMOUNT FROM EN-TOTAL-AMOUNT
001340         GIVING ES-PENDING-AMOUNT
001350     GO TO 0400-DERIVA-ESTADO.
001360
001370*    --------------------------------------------------------
001380*    0400-DERIVA-ESTADO
001390*    CLASIFICA LA MATRICULA EN PAGADO/EN_PROGRESO/PENDIENTE -
001400*    LOS MISMOS TRES VALORES QUE USA CONSSALD, PARA QUE LOS
001410*    REPORTES MENSUALES NO TENGAN QUE DISTINGUIR CUAL CONSULTA
001420*    PRODUJO EL DATO.
001430*    --------------------------------------------------------
001440 0400-DERIVA-ESTADO.
001450*    REGLA - LA COMPARACION CONTRA CERO ES EXACTA, NO POR
001460*    TOLERANCIA
001470     IF ES-PENDING-AMOUNT = ZEROS
001480         SET ES-ESTADO-PAGADO TO TRUE
001490         GO TO 0500-MUESTRA.
001500     IF ES-PAID-AMOUNT > ZEROS
001510         SET ES-ESTADO-EN-PROGRESO TO TRUE
001520         GO TO 0500-MUESTRA.
001530     SET ES-ESTADO-PENDIENTE TO TRUE.
001540
001550*    --------------------------------------------------------
001560*    0500-MUESTRA
001570*    IMPRIME EL RESULTADO EN PANTALLA. CONSULTA PUNTUAL, NO
001580*    GENERA REPORTE IMPRESO.
001590*    --------------------------------------------------------
001600
001610 0500-MUESTRA.
001620     CLOSE ENROLLMENT-FILE
001630     DISPLAY 'CONSENR - MATRICULA      : ' ES-ENROLLMENT-ID
001640     DISPLAY 'CONSENR - MONTO TOTAL     : ' ES-TOTAL-AMOUNT
001650     DISPLAY 'CONSENR - MONTO PAGADO    : ' ES-PAID-AMOUNT
001660     DISPLAY 'CONSENR - MONTO PENDIENTE : ' ES-PENDING-AMOUNT
001670     DISPLAY 'CONSENR - ESTADO          : ' ES-STATUS
001680     STOP RUN.
001690
001700*    --------------------------------------------------------
001710*    0900-RECHAZA
001720*    SALIDA DE ERROR CUANDO LA MATRICULA NO EXISTE EN ENROLLF.
001730*    --------------------------------------------------------
001740 0900-RECHAZA.
001750     CLOSE ENROLLMENT-FILE
001760     DISPLAY WS-ABEND-MSG
001770     STOP RUN.
001780
001790
001800
001810
