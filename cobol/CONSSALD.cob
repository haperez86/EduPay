000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CONSSALD-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 14/09/94.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :M. TORRES
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :CONSULTA DEL ESTADO FINANCIERO DE UNA
000120*                      MATRICULA - RELIQUIDA EL MONTO PAGADO
000130*                      SUMANDO LOS PAGOS CONFIRMADOS EN VEZ DE
000140*                      CONFIAR EN EL SALDO GUARDADO EN LA
000150*                      MATRICULA (CONTROL DE CUADRE)
000160*    NOTA DEL ANALISTA: ESTE PROGRAMA EXISTE PORQUE AUDITORIA
000170*    (REQ-0089) ENCONTRO CASOS DONDE EN-PAID-AMOUNT EN ENROLLF NO
000180*    COINCIDIA CON LA SUMA REAL DE PAGOS CONFIRMADOS EN PAYMENTF -
000190*    UN REVERSO DE PAGO QUE NO SE REFLEJO BIEN EN LA MATRICULA.
000200*    EL DESVIO MOSTRADO AL FINAL (WS-DESVIO) ES JUSTAMENTE ESA
000210*    DIFERENCIA, PARA QUE EL ANALISTA SEPA CUANDO HAY QUE
000220*    INVESTIGAR LA MATRICULA EN DETALLE.
000230*    VRS    FECHA         PROG.        DESCRIPCION
000240*    1.0    14/09/94      MTORRES      IMPLANTACION INICIAL
000250*    1.1    08/01/99      JMENDEZ      VALIDA ANO 4 DIGITOS-Y2K
000260*    1.2    30/08/01      CFIGUEROA    REQ-0089 NO CONFIAR EN EL
000270*                                      SALDO GUARDADO; RELIQUIDAR
000280*                                      CONTRA EL HISTORIAL DE PAGOS
000290*    1.3    17/04/06      LORTIZ       REQ-0233 MUESTRA EL DESVIO
000300*                                      ENTRE SALDO Y RELIQUIDACION
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000380                 ORGANIZATION IS RELATIVE
000390                 ACCESS MODE IS DYNAMIC
000400                 RELATIVE KEY IS WS-EN-REL-KEY
000410                 FILE STATUS IS WS-EN-STATUS.
000420
000430     SELECT PAYMENT-FILE ASSIGN TO "PAYMENTF"
000440                 ORGANIZATION IS RELATIVE
000450                 ACCESS MODE IS DYNAMIC
000460                 RELATIVE KEY IS WS-PY-REL-KEY
000470                 FILE STATUS IS WS-PY-STATUS.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510
000520 FD  ENROLLMENT-FILE
000530     LABEL RECORD IS STANDARD
000540     RECORD CONTAINS 400 CHARACTERS.
000550
000560 01  ENROLLMENT-RECORD.
000570     05  EN-ID                   PIC 9(09).
000580     05  EN-STUDENT-ID           PIC 9(09).
000590     05  EN-COURSE-ID            PIC 9(09).
000600     05  EN-BRANCH-ID            PIC 9(09).
000610     05  EN-ENROLLMENT-DATE      PIC 9(08).
000620     05  EN-STATUS               PIC X(09).
000630     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
000640     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
000650         10  EN-TOTAL-ENTERO     PIC S9(8).
000660         10  EN-TOTAL-CENTAVOS   PIC 9(02).
000670     05  EN-PAID-AMOUNT          PIC S9(8)V99.
000680     05  EN-ACTIVE               PIC X(01).
000690     05  FILLER                  PIC X(326).
000700
000710 FD  PAYMENT-FILE
000720     LABEL RECORD IS STANDARD
000730     RECORD CONTAINS 700 CHARACTERS.
000740
000750 01  PAYMENT-RECORD.
000760     05  PY-ID                   PIC 9(09).
000770     05  PY-ENROLLMENT-ID        PIC 9(09).
000780     05  PY-BRANCH-ID            PIC 9(09).
000790     05  PY-AMOUNT               PIC S9(8)V99.
000800     05  PY-AMOUNT-R REDEFINES PY-AMOUNT.
000810         10  PY-AMOUNT-ENTERO    PIC S9(8).
000820         10  PY-AMOUNT-CENTAVOS  PIC 9(02).
000830     05  PY-PAYMENT-DATE         PIC 9(08).
000840     05  PY-TYPE                 PIC X(11).
000850     05  PY-STATUS               PIC X(10).
000860     05  PY-METHOD-ID            PIC 9(09).
000870     05  PY-TXN-REFERENCE        PIC X(100).
000880     05  PY-NOTES                PIC X(500).
000890     05  FILLER                  PIC X(25).
000900
000910*    CLAVE DE LA CONSULTA DE LA CORRIDA ACTUAL (SIMULA EL
000920*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000930 WORKING-STORAGE SECTION.
000940*    ESTADO DE ENROLLF - '00' LECTURA OK, '10' FIN DE ARCHIVO
000950*    (SE USA PARA DETECTAR QUE YA NO HAY MAS MATRICULAS QUE LEER)
000960 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
000970     88  WS-EN-ST-OK             VALUE '00'.
000980     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
000990 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001000*    ESTADO DE PAYMENTF - MISMA CONVENCION QUE WS-EN-STATUS
001010 77  WS-PY-STATUS            PIC X(02) VALUE SPACES.
001020     88  WS-PY-ST-OK             VALUE '00'.
001030     88  WS-PY-ST-FIN-ARCHIVO    VALUE '10'.
001040 77  WS-PY-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001050 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 1.
001060 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
001070 77  WS-RELIQ-PAID           PIC S9(8)V99 VALUE ZEROS.
001080 77  WS-DESVIO               PIC S9(8)V99 VALUE ZEROS.
001090
001100 01  ES-RESUMEN.
001110     05  ES-ENROLLMENT-ID    PIC 9(09).
001120     05  ES-TOTAL-AMOUNT     PIC S9(8)V99.
001130     05  ES-PAID-AMOUNT      PIC S9(8)V99.
001140     05  ES-PENDING-AMOUNT   PIC S9(8)V99.
001150     05  ES-PENDING-AMOUNT-R REDEFINES ES-PENDING-AMOUNT.
001160         10  ES-PENDING-ENTERO    PIC S9(8).
001170         10  ES-PENDING-CENTAVOS  PIC 9(02).
001180*    ESTADO DERIVADO DE LA RELIQUIDACION - VER 0500-DERIVA-ESTADO
001190     05  ES-STATUS           PIC X(11).
001200         88  ES-ESTADO-PAGADO       VALUE 'PAGADO'.
001210         88  ES-ESTADO-EN-PROGRESO  VALUE 'EN_PROGRESO'.
001220         88  ES-ESTADO-PENDIENTE    VALUE 'PENDIENTE'.
001230     05  FILLER              PIC X(05) VALUE SPACES.
001240
001250 PROCEDURE DIVISION.
001260
001270*    --------------------------------------------------------
001280*    0100-ABRE-ARCHIVOS
001290*    ABRE LOS DOS ARCHIVOS NECESARIOS PARA LA RELIQUIDACION.
001300*    SI PAYMENTF NO ABRE NO TIENE SENTIDO SEGUIR, PORQUE SIN
001310*    EL HISTORIAL DE PAGOS NO SE PUEDE CONFIAR EN NINGUN SALDO.
001320*    --------------------------------------------------------
001330 0100-ABRE-ARCHIVOS.
001340     OPEN INPUT ENROLLMENT-FILE
001350     IF NOT WS-EN-ST-OK AND WS-EN-STATUS NOT = '05'
001360         DISPLAY 'CONSSALD - NO SE PUDO ABRIR ENROLLF: '
001370             WS-EN-STATUS
001380         STOP RUN.
001390     OPEN INPUT PAYMENT-FILE
001400     IF NOT WS-PY-ST-OK AND WS-PY-STATUS NOT = '05'
001410         DISPLAY 'CONSSALD - NO SE PUDO ABRIR PAYMENTF: '
001420             WS-PY-STATUS
001430         CLOSE ENROLLMENT-FILE
001440         STOP RUN.
001450     GO TO 0200-BUSCA-MATRICULA.
001460
001470*    --------------------------------------------------------
001480*    0200-BUSCA-MATRICULA
001490*    BUSCA LA MATRICULA SOLICITADA EN WS-TARGET-ID. SE RECORRE
001500*    SECUENCIALMENTE PORQUE LA CONSULTA ES OCASIONAL (NO HAY
001510*    UN INDICE POR EN-ID EN ESTE ARCHIVO RELATIVO).
001520*    --------------------------------------------------------
001530 0200-BUSCA-MATRICULA.
001540     MOVE 1 TO WS-EN-REL-KEY.
001550 0200-BUSCA-MATRICULA-LOOP.
001560     READ ENROLLMENT-FILE RECORD
001570         INVALID KEY
001580             MOVE 'RECHAZADO - MATRICULA NO ENCONTRADA'
001590                  TO WS-ABEND-MSG
001600             GO TO 0900-RECHAZA.
001610     IF EN-ID = WS-TARGET-ID
001620         GO TO 0300-RELIQUIDA-PAGOS.
001630     ADD 1 TO WS-EN-REL-KEY
001640     GO TO 0200-BUSCA-MATRICULA-LOOP.
001650
001660*    --------------------------------------------------------
001670*    0300-RELIQUIDA-PAGOS
001680*    REQ-0089 - EN VEZ DE CONFIAR EN EN-PAID-AMOUNT, RECORRE TODO
001690*    PAYMENTF Y SUMA SOLO LOS PAGOS CONFIRMADOS DE ESTA MATRICULA.
001700*    ESTA ES LA RUTINA QUE JUSTIFICA LA EXISTENCIA DEL PROGRAMA.
001710*    --------------------------------------------------------
001720 0300-RELIQUIDA-PAGOS.
001730     MOVE 1 TO WS-PY-REL-KEY.
001740 0300-RELIQUIDA-PAGOS-LOOP.
001750     READ PAYMENT-FILE RECORD
001760         INVALID KEY GO TO 0400-CALCULA.
001770*    REGLA - SOLO SUMAN LOS PAGOS CONFIRMADOS DE ESTA MATRICULA;
001780*    UN PAGO ANULADO NO DEBE APARECER EN EL MONTO RELIQUIDADO
001790     IF PY-ENROLLMENT-ID = EN-ID AND PY-STATUS = 'CONFIRMADO'
001800         ADD PY-AMOUNT TO WS-RELIQ-PAID.
001810     ADD 1 TO WS-PY-REL-KEY
001820     GO TO 0300-RELIQUIDA-PAGOS-LOOP.
001830
001840*    --------------------------------------------------------
001850*    0400-CALCULA
001860*    DERIVA EL PENDIENTE Y EL DESVIO A PARTIR DEL TOTAL RELIQUIDADO
001870*    DE 0300, NO DEL CAMPO EN-PAID-AMOUNT GUARDADO EN LA MATRICULA.
001880*    WS-DESVIO (REQ-0233) LE DICE AL ANALISTA CUANTO SE ALEJA EL
001890*    SALDO GUARDADO DE LA RELIQUIDACION REAL.
001900*    --------------------------------------------------------
001910 0400-CALCULA.
001920     MOVE EN-ID           TO ES-ENROLLMENT-ID
001930     MOVE EN-TOTAL-AMOUNT TO ES-TOTAL-AMOUNT
001940     MOVE WS-RELIQ-PAID   TO ES-PAID-AMOUNT
001950     SUBTRACT WS-RELIQ-PAID FROM EN-TOTAL-AMOUNT
001960         GIVING ES-PENDING-AMOUNT
001970     SUBTRACT WS-RELIQ-PAID FROM EN-PAID-AMOUNT
001980         GIVING WS-DESVIO
001990     GO TO 0500-DERIVA-ESTADO.
002000
002010*    --------------------------------------------------------
002020*    0500-DERIVA-ESTADO
002030*    CLASIFICA LA MATRICULA SEGUN EL RESULTADO DE LA RELIQUIDACION
002040*    (VER ES-STATUS Y SUS 88 EN WORKING-STORAGE). ESTOS TRES
002050*    VALORES SON LOS UNICOS QUE RELMENSL Y RELDEUDA RECONOCEN.
002060*    --------------------------------------------------------
002070 0500-DERIVA-ESTADO.
002080*    REGLA - LA COMPARACION CONTRA CERO ES EXACTA, NO POR TOLERANCIA
002090     IF ES-PENDING-AMOUNT = ZEROS
002100         SET ES-ESTADO-PAGADO TO TRUE
002110         GO TO 0600-MUESTRA.
002120     IF ES-PAID-AMOUNT > ZEROS
002130         SET ES-ESTADO-EN-PROGRESO TO TRUE
002140         GO TO 0600-MUESTRA.
002150     SET ES-ESTADO-PENDIENTE TO TRUE.
002160
002170*    --------------------------------------------------------
002180*    0600-MUESTRA
002190*    IMPRIME EL RESULTADO DE LA CONSULTA Y CIERRA LOS ARCHIVOS.
002200*    NO HAY REPORTE IMPRESO - ESTA CONSULTA ES PUNTUAL, DE PANTALLA.
002210*    --------------------------------------------------------
002220 0600-MUESTRA.
002230     CLOSE ENROLLMENT-FILE
002240     CLOSE PAYMENT-FILE
002250     DISPLAY 'CONSSALD - MATRICULA        : ' ES-ENROLLMENT-ID
002260     DISPLAY 'CONSSALD - MONTO TOTAL       : ' ES-TOTAL-AMOUNT
002270     DISPLAY 'CONSSALD - MONTO RELIQUIDADO : ' ES-PAID-AMOUNT
002280     DISPLAY 'CONSSALD - MONTO PENDIENTE   : ' ES-PENDING-AMOUNT
002290     DISPLAY 'CONSSALD - ESTADO            : ' ES-STATUS
002300     DISPLAY 'CONSSALD - DESVIO VS SALDO   : ' WS-DESVIO
002310     STOP RUN.
002320
002330*    --------------------------------------------------------
002340*    0900-RECHAZA
002350*    SALIDA DE ERROR CUANDO LA MATRICULA PEDIDA NO EXISTE EN
002360*    ENROLLF. VER 0200-BUSCA-MATRICULA.
002370*    --------------------------------------------------------
002380 0900-RECHAZA.
002390     CLOSE ENROLLMENT-FILE
002400     CLOSE PAYMENT-FILE
002410     DISPLAY WS-ABEND-MSG
002420     STOP RUN.
002430
002440
002450
002460
