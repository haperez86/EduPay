000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. ENTPAGO-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 13/11/91.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :M. TORRES
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :REGISTRO DE PAGOS SOBRE MATRICULAS
000120*                      - ABONO (PARCIAL) TOPADO AL SALDO
000130*                      - PAGO_TOTAL SIEMPRE LIQUIDA EL SALDO
000140*                        EXACTO, IGNORA EL MONTO PEDIDO
000150*    VRS    FECHA         PROG.        DESCRIPCION
000160*    1.0    13/11/91      MTORRES      IMPLANTACION INICIAL
000170*    1.1    27/07/95      JMENDEZ      VALIDA MONTO POSITIVO
000180*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000190*    1.3    22/05/01      CFIGUEROA    REQ-0142 TOPE DE ABONO AL
000200*                                      SALDO, RECHAZO EN VEZ DE
000210*                                      RECORTE
000220*    1.4    30/11/03      CFIGUEROA    REQ-0188 RECHAZA CONTRA
000230*                                      MATRICULA INACTIVA
000240*    1.5    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000250*    NOTA DEL ANALISTA: LA REQ-0142 CAMBIO EL COMPORTAMIENTO DE UN
000260*    ABONO QUE EXCEDE EL SALDO - ANTES SE RECORTABA SILENCIOSAMENTE
000270*    AL SALDO DISPONIBLE, LO CUAL GENERABA RECLAMOS DE CAJEROS QUE
000280*    NO ENTENDIAN POR QUE SU PAGO SE REGISTRABA POR MENOS. AHORA SE
000290*    RECHAZA DE PLANO PARA QUE EL CAJERO VUELVA A DIGITAR EL MONTO
000300*    CORRECTO. PAGO_TOTAL EN CAMBIO NUNCA SE RECORTA NI RECHAZA POR
000310*    MONTO PORQUE IGNORA LO PEDIDO Y LIQUIDA EL SALDO EXACTO.
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000390                 ORGANIZATION IS RELATIVE
000400                 ACCESS MODE IS DYNAMIC
000410                 RELATIVE KEY IS WS-EN-REL-KEY
000420                 FILE STATUS IS WS-EN-STATUS.
000430
000440     SELECT PAYMENT-METHOD-FILE ASSIGN TO "PAYMTHDF"
000450                 ORGANIZATION IS RELATIVE
000460                 ACCESS MODE IS DYNAMIC
000470                 RELATIVE KEY IS WS-PM-REL-KEY
000480                 FILE STATUS IS WS-PM-STATUS.
000490
000500     SELECT PAYMENT-FILE ASSIGN TO "PAYMENTF"
000510                 ORGANIZATION IS RELATIVE
000520                 ACCESS MODE IS DYNAMIC
000530                 RELATIVE KEY IS WS-PY-REL-KEY
000540                 FILE STATUS IS WS-PY-STATUS.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580
000590 FD  ENROLLMENT-FILE
000600     LABEL RECORD IS STANDARD
000610     RECORD CONTAINS 400 CHARACTERS.
000620
000630 01  ENROLLMENT-RECORD.
000640     05  EN-ID                   PIC 9(09).
000650     05  EN-STUDENT-ID           PIC 9(09).
000660     05  EN-COURSE-ID            PIC 9(09).
000670     05  EN-BRANCH-ID            PIC 9(09).
000680     05  EN-ENROLLMENT-DATE      PIC 9(08).
000690     05  EN-STATUS               PIC X(09).
000700     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
000710     05  EN-PAID-AMOUNT          PIC S9(8)V99.
000720     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
000730         10  EN-TOTAL-ENTERO     PIC S9(8).
000740         10  EN-TOTAL-CENTAVOS   PIC 9(02).
000750     05  EN-ACTIVE               PIC X(01).
000760         88  EN-MATRICULA-ACTIVA     VALUE 'Y'.
000770         88  EN-MATRICULA-INACTIVA   VALUE 'N'.
000780     05  FILLER                  PIC X(326).
000790
000800 FD  PAYMENT-METHOD-FILE
000810     LABEL RECORD IS STANDARD
000820     RECORD CONTAINS 150 CHARACTERS.
000830
000840 01  PAYMENT-METHOD-RECORD.
000850     05  PM-ID                   PIC 9(09).
000860     05  PM-NAME                 PIC X(100).
000870     05  FILLER                  PIC X(41).
000880
000890 FD  PAYMENT-FILE
000900     LABEL RECORD IS STANDARD
000910     RECORD CONTAINS 700 CHARACTERS.
000920
000930 01  PAYMENT-RECORD.
000940     05  PY-ID                   PIC 9(09).
000950     05  PY-ENROLLMENT-ID        PIC 9(09).
000960     05  PY-BRANCH-ID            PIC 9(09).
000970     05  PY-AMOUNT               PIC S9(8)V99.
000980     05  PY-AMOUNT-R REDEFINES PY-AMOUNT.
000990         10  PY-AMOUNT-ENTERO    PIC S9(8).
001000         10  PY-AMOUNT-CENTAVOS  PIC 9(02).
001010     05  PY-PAYMENT-DATE         PIC 9(08).
001020     05  PY-PAYMENT-DATE-R REDEFINES PY-PAYMENT-DATE.
001030         10  PY-PAGO-AAAA        PIC 9(04).
001040         10  PY-PAGO-MM          PIC 9(02).
001050         10  PY-PAGO-DD          PIC 9(02).
001060     05  PY-TYPE                 PIC X(11).
001070     05  PY-STATUS               PIC X(10).
001080     05  PY-METHOD-ID            PIC 9(09).
001090     05  PY-TXN-REFERENCE        PIC X(100).
001100     05  PY-NOTES                PIC X(500).
001110     05  FILLER                  PIC X(25).
001120
001130*    PEDIDO DE PAGO DE LA CORRIDA ACTUAL (SIMULA EL PARAMETRO
001140*    QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
001150 WORKING-STORAGE SECTION.
001160*    ESTADO DE ENROLLF - '00' LECTURA OK, '10' FIN DE ARCHIVO
001170 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
001180     88  WS-EN-ST-OK             VALUE '00'.
001190     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
001200 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001210*    ESTADO DE PAYMTHDF - MISMA CONVENCION QUE WS-EN-STATUS
001220 77  WS-PM-STATUS            PIC X(02) VALUE SPACES.
001230     88  WS-PM-ST-OK             VALUE '00'.
001240     88  WS-PM-ST-FIN-ARCHIVO    VALUE '10'.
001250 77  WS-PM-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001260*    ESTADO DE PAYMENTF - MISMA CONVENCION QUE WS-EN-STATUS
001270 77  WS-PY-STATUS            PIC X(02) VALUE SPACES.
001280     88  WS-PY-ST-OK             VALUE '00'.
001290     88  WS-PY-ST-FIN-ARCHIVO    VALUE '10'.
001300 77  WS-PY-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001310 77  WS-PY-COUNT             PIC 9(05) COMP VALUE ZEROS.
001320 77  WS-NEXT-PY-ID           PIC 9(09) COMP VALUE ZEROS.
001330 77  WS-FOUND-EN-REL         PIC 9(09) COMP VALUE ZEROS.
001340 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
001350
001360 01  WS-NEW-PAGO.
001370     05  WS-NEW-ENROLLMENT-ID    PIC 9(09) VALUE 1.
001380     05  WS-NEW-METHOD-ID        PIC 9(09) VALUE 1.
001390     05  WS-NEW-AMOUNT           PIC S9(8)V99 VALUE 50.00.
001400     05  WS-NEW-TYPE             PIC X(11) VALUE 'ABONO'.
001410     05  WS-NEW-TODAY            PIC 9(08) VALUE 20060417.
001420     05  FILLER                  PIC X(05) VALUE SPACES.
001430
001440 77  WS-REMAINING             PIC S9(8)V99 VALUE ZEROS.
001450 77  WS-FINAL-AMOUNT          PIC S9(8)V99 VALUE ZEROS.
001460 77  WS-PM-FOUND              PIC X(01) VALUE 'N'.
001470     88  WS-METODO-ENCONTRADO    VALUE 'Y'.
001480
001490 PROCEDURE DIVISION.
001500
001510*    --------------------------------------------------------
001520*    0100-ABRE-ARCHIVOS
001530*    ENROLLF Y PAYMENTF SE ABREN EN I-O PORQUE AMBOS SE ACTUALIZAN
001540*    (SALDO Y NUEVO PAGO); PAYMTHDF SOLO SE CONSULTA. ESTADO '05'
001550*    SE TOLERA EN LOS TRES POR INSTALACION NUEVA SIN REGISTROS.
001560*    --------------------------------------------------------
001570 0100-ABRE-ARCHIVOS.
001580     OPEN I-O ENROLLMENT-FILE
001590     IF NOT WS-EN-ST-OK AND WS-EN-STATUS NOT = '05'
001600         DISPLAY 'ENTPAGO - NO SE PUDO ABRIR ENROLLF: '
001610             WS-EN-STATUS
001620         STOP RUN.
001630     OPEN INPUT PAYMENT-METHOD-FILE
001640     IF NOT WS-PM-ST-OK AND WS-PM-STATUS NOT = '05'
001650         CLOSE ENROLLMENT-FILE
001660         DISPLAY 'ENTPAGO - NO SE PUDO ABRIR PAYMTHDF: '
001670             WS-PM-STATUS
001680         STOP RUN.
001690     OPEN I-O PAYMENT-FILE
001700     IF WS-PY-ST-OK OR WS-PY-STATUS = '05'
001710         GO TO 0200-BUSCA-MATRICULA.
001720     DISPLAY 'ENTPAGO - NO SE PUDO ABRIR PAYMENTF: ' WS-PY-STATUS
001730     CLOSE ENROLLMENT-FILE
001740     CLOSE PAYMENT-METHOD-FILE
001750     STOP RUN.
001760
001770*    --------------------------------------------------------
001780*    0200-BUSCA-MATRICULA
001790*    LOCALIZA LA MATRICULA DEL PAGO. RECORRIDO SECUENCIAL PORQUE
001800*    ESTE PROGRAMA PROCESA UN PAGO POR CORRIDA, NO UN LOTE.
001810*    --------------------------------------------------------
001820 0200-BUSCA-MATRICULA.
001830     MOVE 1 TO WS-EN-REL-KEY.
001840 0200-BUSCA-MATRICULA-LOOP.
001850     READ ENROLLMENT-FILE RECORD
001860         INVALID KEY GO TO 0200-NO-ENCONTRADA.
001870     IF EN-ID = WS-NEW-ENROLLMENT-ID
001880         GO TO 0210-VALIDA-ACTIVA.
001890     ADD 1 TO WS-EN-REL-KEY
001900     GO TO 0200-BUSCA-MATRICULA-LOOP.
001910 0200-NO-ENCONTRADA.
001920     MOVE 'RECHAZADO - MATRICULA NO ENCONTRADA'
001930          TO WS-ABEND-MSG
001940     GO TO 0900-RECHAZA.
001950
001960*    --------------------------------------------------------
001970*    0210-VALIDA-ACTIVA
001980*    REQ-0188 - NO SE ACEPTAN PAGOS SOBRE UNA MATRICULA YA
001990*    ANULADA. ANTES DE ESTA REQ EL PROGRAMA REGISTRABA EL PAGO
002000*    IGUAL, LO QUE DEJABA SALDOS INCONSISTENTES EN MATRICULAS
002010*    QUE YA NO DEBIAN MOVERSE.
002020*    --------------------------------------------------------
002030 0210-VALIDA-ACTIVA.
002040     IF EN-MATRICULA-INACTIVA
002050         MOVE 'RECHAZADO - MATRICULA INACTIVA'
002060              TO WS-ABEND-MSG
002070         GO TO 0900-RECHAZA.
002080     MOVE WS-EN-REL-KEY TO WS-FOUND-EN-REL
002090     GO TO 0300-BUSCA-METODO.
002100
002110*    --------------------------------------------------------
002120*    0300-BUSCA-METODO
002130*    VERIFICA QUE EL METODO DE PAGO PEDIDO EXISTA EN PAYMTHDF -
002140*    NO SE VALIDA SI ESTA ACTIVO, SOLO SI EXISTE (VER 0400).
002150*    --------------------------------------------------------
002160 0300-BUSCA-METODO.
002170     MOVE 1 TO WS-PM-REL-KEY.
002180 0300-BUSCA-METODO-LOOP.
002190     READ PAYMENT-METHOD-FILE RECORD
002200         INVALID KEY GO TO 0300-BUSCA-METODO-EXIT.
002210     IF PM-ID = WS-NEW-METHOD-ID
002220         SET WS-METODO-ENCONTRADO TO TRUE
002230         GO TO 0300-BUSCA-METODO-EXIT.
002240     ADD 1 TO WS-PM-REL-KEY
002250     GO TO 0300-BUSCA-METODO-LOOP.
002260 0300-BUSCA-METODO-EXIT.
002270     EXIT.
002280
002290*    --------------------------------------------------------
002300*    0400-VALIDA-MONTO
002310*    REQ-0142 - EL ABONO SE RECHAZA SI EXCEDE EL SALDO PENDIENTE,
002320*    EN VEZ DE RECORTARSE AL SALDO COMO SE HACIA ANTES (VER NOTA
002330*    DEL ANALISTA AL INICIO). PAGO_TOTAL SIEMPRE LIQUIDA EL SALDO
002340*    EXACTO SIN IMPORTAR EL MONTO PEDIDO.
002350*    --------------------------------------------------------
002360 0400-VALIDA-MONTO.
002370     IF NOT WS-METODO-ENCONTRADO
002380         MOVE 'RECHAZADO - METODO DE PAGO NO EXISTE'
002390              TO WS-ABEND-MSG
002400         GO TO 0900-RECHAZA.
002410     IF WS-NEW-AMOUNT <= ZEROS
002420         MOVE 'RECHAZADO - MONTO DEBE SER POSITIVO'
002430              TO WS-ABEND-MSG
002440         GO TO 0900-RECHAZA.
002450     SUBTRACT EN-PAID-AMOUNT FROM EN-TOTAL-AMOUNT
002460         GIVING WS-REMAINING
002470     IF WS-NEW-TYPE = 'ABONO'
002480         IF WS-NEW-AMOUNT > WS-REMAINING
002490             MOVE 'RECHAZADO - ABONO EXCEDE EL SALDO'
002500                  TO WS-ABEND-MSG
002510             GO TO 0900-RECHAZA.
002520     IF WS-NEW-TYPE = 'PAGO_TOTAL'
002530         MOVE WS-REMAINING TO WS-FINAL-AMOUNT
002540     ELSE
002550         MOVE WS-NEW-AMOUNT TO WS-FINAL-AMOUNT.
002560     GO TO 0500-ACTUALIZA-MATRICULA.
002570
002580*    --------------------------------------------------------
002590*    0500-ACTUALIZA-MATRICULA
002600*    RELEE LA MATRICULA POR SU RELATIVE KEY GUARDADA EN 0200 (EL
002610*    REGISTRO PUDO HABER SIDO DESPLAZADO POR EL RECORRIDO HECHO
002620*    ENTREMEDIO) Y APLICA EL ABONO O PAGO_TOTAL AL SALDO.
002630*    --------------------------------------------------------
002640 0500-ACTUALIZA-MATRICULA.
002650     MOVE WS-FOUND-EN-REL TO WS-EN-REL-KEY
002660     READ ENROLLMENT-FILE RECORD
002670         INVALID KEY
002680             MOVE 'RECHAZADO - ERROR DE RELECTURA'
002690                  TO WS-ABEND-MSG
002700             GO TO 0900-RECHAZA.
002710     ADD WS-FINAL-AMOUNT TO EN-PAID-AMOUNT
002720     REWRITE ENROLLMENT-RECORD
002730     IF NOT WS-EN-ST-OK
002740         DISPLAY 'ENTPAGO - ERROR AL REESCRIBIR MATRICULA: '
002750             WS-EN-STATUS
002760         CLOSE ENROLLMENT-FILE
002770         CLOSE PAYMENT-METHOD-FILE
002780         CLOSE PAYMENT-FILE
002790         STOP RUN.
002800     GO TO 0600-CARGA-SIGUIENTE-ID.
002810
002820*    --------------------------------------------------------
002830*    0600-CARGA-SIGUIENTE-ID
002840*    DETERMINA EL PROXIMO PY-ID DISPONIBLE Y DE PASO CUENTA LOS
002850*    REGISTROS EXISTENTES, QUE SIRVE PARA UBICAR LA RELATIVE KEY
002860*    LIBRE DONDE GRABAR EL NUEVO PAGO EN 0700.
002870*    --------------------------------------------------------
002880 0600-CARGA-SIGUIENTE-ID.
002890     MOVE 1 TO WS-PY-REL-KEY.
002900 0600-CARGA-SIGUIENTE-ID-LOOP.
002910     READ PAYMENT-FILE RECORD
002920         INVALID KEY GO TO 0600-CARGA-SIGUIENTE-ID-EXIT.
002930     ADD 1 TO WS-PY-COUNT
002940     IF PY-ID > WS-NEXT-PY-ID
002950         MOVE PY-ID TO WS-NEXT-PY-ID.
002960     ADD 1 TO WS-PY-REL-KEY
002970     GO TO 0600-CARGA-SIGUIENTE-ID-LOOP.
002980 0600-CARGA-SIGUIENTE-ID-EXIT.
002990     EXIT.
003000
003010*    --------------------------------------------------------
003020*    0700-GRABA-PAGO
003030*    GRABA EL PAGO YA VALIDADO CON ESTADO 'CONFIRMADO' - ESTE
003040*    PROGRAMA NUNCA GRABA UN PAGO EN OTRO ESTADO; LA ANULACION
003050*    POSTERIOR LA HACE EXCPAGO, NO ESTE PROGRAMA.
003060*    --------------------------------------------------------
003070 0700-GRABA-PAGO.
003080     ADD 1 TO WS-NEXT-PY-ID
003090     MOVE WS-NEXT-PY-ID       TO PY-ID
003100     MOVE WS-NEW-ENROLLMENT-ID TO PY-ENROLLMENT-ID
003110     MOVE EN-BRANCH-ID        TO PY-BRANCH-ID
003120     MOVE WS-FINAL-AMOUNT     TO PY-AMOUNT
003130     MOVE WS-NEW-TODAY        TO PY-PAYMENT-DATE
003140     MOVE WS-NEW-TYPE         TO PY-TYPE
003150     MOVE 'CONFIRMADO'        TO PY-STATUS
003160     MOVE WS-NEW-METHOD-ID    TO PY-METHOD-ID
003170     MOVE SPACES              TO PY-TXN-REFERENCE
003180     MOVE SPACES              TO PY-NOTES
003190     MOVE WS-PY-COUNT         TO WS-PY-REL-KEY
003200     ADD 1 TO WS-PY-REL-KEY
003210     WRITE PAYMENT-RECORD
003220     IF NOT WS-PY-ST-OK
003230         DISPLAY 'ENTPAGO - ERROR AL GRABAR PAGO: ' WS-PY-STATUS
003240         CLOSE ENROLLMENT-FILE
003250         CLOSE PAYMENT-METHOD-FILE
003260         CLOSE PAYMENT-FILE
003270         STOP RUN.
003280     CLOSE ENROLLMENT-FILE
003290     CLOSE PAYMENT-METHOD-FILE
003300     CLOSE PAYMENT-FILE
003310     DISPLAY 'ENTPAGO - PAGO REGISTRADO, PY-ID = ' PY-ID
003320     STOP RUN.
003330
003340*    --------------------------------------------------------
003350*    0900-RECHAZA
003360*    SALIDA DE ERROR COMUN PARA TODOS LOS RECHAZOS DE ESTE
003370*    PROGRAMA (MATRICULA, METODO, MONTO).
003380*    --------------------------------------------------------
003390 0900-RECHAZA.
003400     CLOSE ENROLLMENT-FILE
003410     CLOSE PAYMENT-METHOD-FILE
003420     CLOSE PAYMENT-FILE
003430     DISPLAY WS-ABEND-MSG
003440     STOP RUN.
003450
003460
003470
003480
