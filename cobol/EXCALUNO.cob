000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXCALUNO-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 19/06/91.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :EXCLUSION (BAJA LOGICA) / CAMBIO DE
000120*                      ESTADO DE ALUMNOS
000130*                      - NO BORRA EL REGISTRO FISICO, SOLO
000140*                        INVIERTE ST-ACTIVE (BAJA O ALTA)
000150*    NOTA DEL ANALISTA: LA BAJA ES SIEMPRE LOGICA (REWRITE DE LA
000160*    BANDERA ST-ACTIVE) DESDE EL REQ-0142 - AUDITORIA PIDIO QUE
000170*    UN ALUMNO CON HISTORIA DE MATRICULAS NUNCA DESAPAREZCA DEL
000180*    ARCHIVO, NI SIQUIERA CUANDO DEJA DE SER CLIENTE. EL
000190*    WS-TOGGLE-MODE DEL REQ-0151 EXISTE PORQUE LA PANTALLA DE
000200*    ADMINISTRACION DE ALUMNOS TIENE UN UNICO BOTON DE ACTIVAR/
000210*    DESACTIVAR EN VEZ DE DOS PEDIDOS DISTINTOS.
000220*    VRS    FECHA         PROG.        DESCRIPCION
000230*    1.0    19/06/91      MTORRES      IMPLANTACION INICIAL
000240*    1.1    27/07/95      JMENDEZ      CORRIGE DOBLE BAJA
000250*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000260*    1.3    22/05/01      CFIGUEROA    REQ-0142 CAMBIA DELETE POR
000270*                                      REWRITE DE BANDERA (SOFT)
000280*    1.4    14/06/02      CFIGUEROA    REQ-0151 PERMITE TOGGLE
000290*    1.5    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT STUDENT-FILE ASSIGN TO "STUDENTF"
000370                 ORGANIZATION IS RELATIVE
000380                 ACCESS MODE IS DYNAMIC
000390                 RELATIVE KEY IS WS-ST-REL-KEY
000400                 FILE STATUS IS WS-ST-STATUS.
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450 FD  STUDENT-FILE
000460     LABEL RECORD IS STANDARD
000470     RECORD CONTAINS 400 CHARACTERS.
000480
000490 01  STUDENT-RECORD.
000500     05  ST-ID                   PIC 9(09).
000510     05  ST-BRANCH-ID            PIC 9(09).
000520     05  ST-FIRST-NAME           PIC X(100).
000530     05  ST-LAST-NAME            PIC X(100).
000540     05  ST-FULL-NAME-R REDEFINES ST-LAST-NAME.
000550         10  ST-FULL-NAME-INIC   PIC X(01).
000560         10  FILLER              PIC X(99).
000570     05  ST-DOCUMENT-NUMBER      PIC X(20).
000580     05  ST-DOCUMENT-R REDEFINES ST-DOCUMENT-NUMBER.
000590         10  ST-DOCUMENT-TIPO    PIC X(02).
000600         10  ST-DOCUMENT-NUMERO  PIC X(18).
000610     05  ST-PHONE                PIC X(20).
000620     05  ST-EMAIL                PIC X(100).
000630     05  ST-ACTIVE               PIC X(01).
000640     05  FILLER                  PIC X(41).
000650
000660*    PEDIDO DE BAJA/TOGGLE DE LA CORRIDA ACTUAL (SIMULA EL
000670*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000680 WORKING-STORAGE SECTION.
000690*    CONTADORES Y BANDERAS SUELTAS A NIVEL 77, SIN AGRUPAMIENTO,
000700*    SEGUN LA COSTUMBRE DE LA CASA.
000710 77  WS-ST-STATUS            PIC X(02) VALUE SPACES.
000720*        FILE STATUS DEL STUDENTF.
000730     88  WS-ST-OK                VALUE '00'.
000740     88  WS-ST-FIN-ARCHIVO       VALUE '10'.
000750 77  WS-ST-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000760 77  WS-ST-COUNT             PIC 9(05) COMP VALUE ZEROS.
000770 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 2.
000780 77  WS-FOUND-REL            PIC 9(09) COMP VALUE ZEROS.
000790*        'Y' = PEDIDO DE TOGGLE (INVIERTE EL ESTADO ACTUAL);
000800*        'N' = PEDIDO DE BAJA LISA Y LLANA (REQ-0151).
000810 77  WS-TOGGLE-MODE          PIC X(01) VALUE 'N'.
000820     88  WS-ES-TOGGLE            VALUE 'Y'.
000830     88  WS-ES-BAJA-SIMPLE       VALUE 'N'.
000840 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000850
000860 01  WS-DATA-BAJA.
000870     05  WS-DATA-BAJA-AAAAMMDD  PIC 9(08) VALUE ZEROS.
000880     05  WS-DATA-BAJA-R REDEFINES WS-DATA-BAJA-AAAAMMDD.
000890         10  WS-DATA-BAJA-AAAA  PIC 9(04).
000900         10  WS-DATA-BAJA-MM    PIC 9(02).
000910         10  WS-DATA-BAJA-DD    PIC 9(02).
000920     05  FILLER                 PIC X(02) VALUE SPACES.
000930
000940 01  WS-STUDENT-TABLE.
000950     05  WS-ST-TAB OCCURS 2000 TIMES
000960                 ASCENDING KEY IS WS-ST-TAB-ID
000970                 INDEXED BY WS-ST-IDX.
000980         10  WS-ST-TAB-ID      PIC 9(09) COMP.
000990         10  WS-ST-TAB-REL     PIC 9(09) COMP.
001000         10  WS-ST-TAB-ACTIVE  PIC X(01).
001010
001020 PROCEDURE DIVISION.
001030
001040*    --------------------------------------------------------
001050*    0100-ABRE-ARCHIVO
001060*    ABRE EN I-O (SE REESCRIBE EL REGISTRO DEL ALUMNO AFECTADO)
001070*    Y CARGA LA TABLA EN MEMORIA CON ID, REGISTRO RELATIVO Y
001080*    BANDERA DE ACTIVO DE TODOS LOS ALUMNOS, PARA PODER APLICAR
001090*    LA REGLA DE DOBLE BAJA SIN RELEER EL ARCHIVO.
001100*    --------------------------------------------------------
001110 0100-ABRE-ARCHIVO.
001120     OPEN I-O STUDENT-FILE
001130     IF WS-ST-OK OR WS-ST-STATUS = '05'
001140         PERFORM 0200-CARGA-TABLA
001150             THRU 0200-CARGA-TABLA-EXIT
001160         GO TO 0300-VALIDA-BAJA.
001170     DISPLAY 'EXCALUNO - NO SE PUDO ABRIR STUDENTF: ' WS-ST-STATUS
001180     STOP RUN.
001190
001200*    --------------------------------------------------------
001210*    0200-CARGA-TABLA - UNA ENTRADA POR ALUMNO: ID, REGISTRO
001220*    RELATIVO (PARA LA RELECTURA EN 0400) Y EL ST-ACTIVE ACTUAL.
001230*    --------------------------------------------------------
001240 0200-CARGA-TABLA.
001250     MOVE 1 TO WS-ST-REL-KEY.
001260 0200-CARGA-TABLA-LOOP.
001270     READ STUDENT-FILE RECORD
001280         INVALID KEY GO TO 0200-CARGA-TABLA-EXIT.
001290     ADD 1 TO WS-ST-COUNT
001300     MOVE ST-ID         TO WS-ST-TAB-ID      (WS-ST-COUNT)
001310     MOVE WS-ST-REL-KEY TO WS-ST-TAB-REL     (WS-ST-COUNT)
001320     MOVE ST-ACTIVE     TO WS-ST-TAB-ACTIVE  (WS-ST-COUNT)
001330     ADD 1 TO WS-ST-REL-KEY
001340     GO TO 0200-CARGA-TABLA-LOOP.
001350 0200-CARGA-TABLA-EXIT.
001360     EXIT.
001370
001380*    --------------------------------------------------------
001390*    0300-VALIDA-BAJA / 0300-BUSCA-TARGET - BARRIDO LINEAL PARA
001400*    UBICAR AL ALUMNO OBJETIVO DEL PEDIDO DE BAJA O TOGGLE.
001410*    --------------------------------------------------------
001420 0300-VALIDA-BAJA.
001430     SET WS-ST-IDX TO 1.
001440 0300-BUSCA-TARGET.
001450     IF WS-ST-IDX > WS-ST-COUNT
001460         MOVE 'RECHAZADO - ALUMNO NO ENCONTRADO'
001470              TO WS-ABEND-MSG
001480         GO TO 0900-RECHAZA.
001490     IF WS-ST-TAB-ID (WS-ST-IDX) = WS-TARGET-ID
001500*    REGLA - SIN TOGGLE, UNA BAJA SOBRE UN ALUMNO YA DE BAJA
001510*    SE RECHAZA; CON TOGGLE SE PERMITE VOLVER A ACTIVAR
001520         IF WS-ST-TAB-ACTIVE (WS-ST-IDX) = 'N'
001530            AND WS-ES-BAJA-SIMPLE
001540             MOVE 'RECHAZADO - ALUMNO YA ESTA DE BAJA'
001550                  TO WS-ABEND-MSG
001560             GO TO 0900-RECHAZA.
001570         MOVE WS-ST-TAB-REL (WS-ST-IDX) TO WS-FOUND-REL
001580         GO TO 0400-GRABA-BAJA.
001590     SET WS-ST-IDX UP BY 1.
001600     GO TO 0300-BUSCA-TARGET.
001610
001620*    --------------------------------------------------------
001630*    0400-GRABA-BAJA - RELEE POR CLAVE RELATIVA Y APLICA LA
001640*    REGLA DE ESTADO: CON TOGGLE INVIERTE EL VALOR ACTUAL; SIN
001650*    TOGGLE SIEMPRE DEJA AL ALUMNO EN 'N' (BAJA LISA Y LLANA).
001660*    --------------------------------------------------------
001670 0400-GRABA-BAJA.
001680     MOVE WS-FOUND-REL TO WS-ST-REL-KEY
001690     READ STUDENT-FILE RECORD
001700         INVALID KEY
001710             MOVE 'RECHAZADO - ERROR DE RELECTURA'
001720                  TO WS-ABEND-MSG
001730             GO TO 0900-RECHAZA.
001740     IF WS-ES-TOGGLE
001750         IF ST-ACTIVE = 'Y'
001760             MOVE 'N' TO ST-ACTIVE
001770         ELSE
001780             MOVE 'Y' TO ST-ACTIVE
001790     ELSE
001800         MOVE 'N' TO ST-ACTIVE.
001810     REWRITE STUDENT-RECORD
001820     IF WS-ST-STATUS NOT = '00'
001830         DISPLAY 'EXCALUNO - ERROR AL REESCRIBIR: ' WS-ST-STATUS
001840         CLOSE STUDENT-FILE
001850         STOP RUN.
001860     CLOSE STUDENT-FILE
001870     DISPLAY 'EXCALUNO - ESTADO DE ALUMNO CAMBIADO, ST-ID = '
001880         ST-ID
001890     STOP RUN.
001900
001910 0900-RECHAZA.
001920     CLOSE STUDENT-FILE
001930     DISPLAY WS-ABEND-MSG
001940     STOP RUN.
001950
001960
001970
001980
