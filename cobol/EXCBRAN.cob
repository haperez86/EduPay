000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXCBRAN-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 19/06/91.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :EXCLUSION (BAJA LOGICA) DE SUCURSALES
000120*                      - NO BORRA EL REGISTRO FISICO, SOLO
000130*                        MARCA BR-ACTIVE = 'N'
000140*    NOTA DEL ANALISTA: UNA SUCURSAL DADA DE BAJA NO SE BORRA
000150*    PORQUE LOS CURSOS (CADCURS) Y LOS ALUMNOS YA MATRICULADOS
000160*    (CADALUNO) TIENEN SU FK BR-ID CONTRA ESTE REGISTRO - UN
000170*    DELETE FISICO DEJARIA ESOS REGISTROS COLGADOS. RELMENSL Y
000180*    RELENRO SIGUEN LEYENDO SUCURSALES INACTIVAS PARA PODER
000190*    MOSTRAR HISTORICO, SOLO SE LES OCULTA A LAS ALTAS NUEVAS.
000200*    VRS    FECHA         PROG.        DESCRIPCION
000210*    1.0    19/06/91      MTORRES      IMPLANTACION INICIAL
000220*    1.1    27/07/95      JMENDEZ      CORRIGE DOBLE BAJA
000230*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000240*    1.3    22/05/01      CFIGUEROA    REQ-0142 CAMBIA DELETE POR
000250*                                      REWRITE DE BANDERA (SOFT)
000260*    1.4    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000270
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330     SELECT BRANCH-FILE ASSIGN TO "BRANCHFL"
000340                 ORGANIZATION IS RELATIVE
000350                 ACCESS MODE IS DYNAMIC
000360                 RELATIVE KEY IS WS-BR-REL-KEY
000370                 FILE STATUS IS WS-BR-STATUS.
000380
000390 DATA DIVISION.
000400 FILE SECTION.
000410
000420 FD  BRANCH-FILE
000430     LABEL RECORD IS STANDARD
000440     RECORD CONTAINS 500 CHARACTERS.
000450
000460 01  BRANCH-RECORD.
000470     05  BR-ID                   PIC 9(09).
000480     05  BR-CODE                 PIC X(10).
000490     05  BR-CODE-R REDEFINES BR-CODE.
000500         10  BR-CODE-PROV        PIC X(04).
000510         10  BR-CODE-SEQ         PIC X(06).
000520     05  BR-NAME                 PIC X(100).
000530     05  BR-ADDRESS              PIC X(255).
000540     05  BR-PHONE                PIC X(20).
000550     05  BR-PHONE-R REDEFINES BR-PHONE.
000560         10  BR-PHONE-AREA       PIC X(06).
000570         10  BR-PHONE-NUMERO     PIC X(14).
000580     05  BR-EMAIL                PIC X(100).
000590     05  BR-IS-MAIN              PIC X(01).
000600     05  BR-ACTIVE               PIC X(01).
000610     05  FILLER                  PIC X(12).
000620
000630*    PEDIDO DE BAJA DE LA CORRIDA ACTUAL (SIMULA EL PARAMETRO
000640*    QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000650 WORKING-STORAGE SECTION.
000660*    WS-BR-STATUS RECIBE EL FILE STATUS DEL RUNTIME - LOS 88
000670*    SIGUIENTES EVITAN REPETIR LA COMPARACION LITERAL '00'/'10'
000680*    EN CADA PARRAFO QUE ABRE O RELEE EL ARCHIVO.
000690 77  WS-BR-STATUS            PIC X(02) VALUE SPACES.
000700     88  WS-BR-ST-OK          VALUE '00'.
000710     88  WS-BR-ST-FIN-ARCHIVO VALUE '10'.
000720 77  WS-BR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000730 77  WS-BR-COUNT             PIC 9(05) COMP VALUE ZEROS.
000740 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 2.
000750 77  WS-FOUND-REL            PIC 9(09) COMP VALUE ZEROS.
000760 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000770
000780 01  WS-DATA-BAJA.
000790     05  WS-DATA-BAJA-AAAAMMDD  PIC 9(08) VALUE ZEROS.
000800     05  WS-DATA-BAJA-R REDEFINES WS-DATA-BAJA-AAAAMMDD.
000810         10  WS-DATA-BAJA-AAAA  PIC 9(04).
000820         10  WS-DATA-BAJA-MM    PIC 9(02).
000830         10  WS-DATA-BAJA-DD    PIC 9(02).
000840     05  FILLER                 PIC X(02) VALUE SPACES.
000850
000860 01  WS-BRANCH-TABLE.
000870     05  WS-BR-TAB OCCURS 500 TIMES
000880                 ASCENDING KEY IS WS-BR-TAB-ID
000890                 INDEXED BY WS-BR-IDX.
000900         10  WS-BR-TAB-ID      PIC 9(09) COMP.
000910         10  WS-BR-TAB-REL     PIC 9(09) COMP.
000920         10  WS-BR-TAB-ACTIVE  PIC X(01).
000930             88  WS-BR-TAB-ES-ACTIVA    VALUE 'Y'.
000940             88  WS-BR-TAB-ES-INACTIVA  VALUE 'N'.
000950
000960 PROCEDURE DIVISION.
000970*    --------------------------------------------------------
000980*    0100-ABRE-ARCHIVO
000990*    I-O PORQUE LA BAJA SE HACE CON REWRITE DE BANDERA, NUNCA
001000*    CON DELETE (REQ-0142). EL STATUS '05' SE TOLERA POR LOS
001010*    MISMOS MOTIVOS DE RUNTIME QUE EN LOS DEMAS EXC* DE ESTE
001020*    SISTEMA.
001030*    --------------------------------------------------------
001040
001050 0100-ABRE-ARCHIVO.
001060     OPEN I-O BRANCH-FILE
001070     IF WS-BR-ST-OK OR WS-BR-STATUS = '05'
001080         PERFORM 0200-CARGA-TABLA
001090             THRU 0200-CARGA-TABLA-EXIT
001100         GO TO 0300-VALIDA-BAJA.
001110     DISPLAY 'EXCBRAN - NO SE PUDO ABRIR BRANCHFL: ' WS-BR-STATUS
001120     STOP RUN.
001130*    --------------------------------------------------------
001140*    0200-CARGA-TABLA
001150*    EL CATALOGO DE SUCURSALES ES PEQUENO (500 COMO MAXIMO) -
001160*    SE CARGA COMPLETO EN MEMORIA PARA LOCALIZAR LA SUCURSAL A
001170*    DAR DE BAJA SIN RECORRER EL RELATIVO EN DISCO.
001180*    --------------------------------------------------------
001190
001200 0200-CARGA-TABLA.
001210     MOVE 1 TO WS-BR-REL-KEY.
001220 0200-CARGA-TABLA-LOOP.
001230     READ BRANCH-FILE RECORD
001240         INVALID KEY GO TO 0200-CARGA-TABLA-EXIT.
001250     ADD 1 TO WS-BR-COUNT
001260     MOVE BR-ID        TO WS-BR-TAB-ID      (WS-BR-COUNT)
001270     MOVE WS-BR-REL-KEY TO WS-BR-TAB-REL    (WS-BR-COUNT)
001280     MOVE BR-ACTIVE     TO WS-BR-TAB-ACTIVE (WS-BR-COUNT)
001290     ADD 1 TO WS-BR-REL-KEY
001300     GO TO 0200-CARGA-TABLA-LOOP.
001310 0200-CARGA-TABLA-EXIT.
001320     EXIT.
001330*    --------------------------------------------------------
001340*    0300-VALIDA-BAJA / 0300-BUSCA-TARGET
001350*    UNA SUCURSAL YA INACTIVA NO PUEDE VOLVER A DARSE DE BAJA -
001360*    ESTE PROGRAMA NO MANEJA REACTIVACION, SOLO LA EXCLUSION.
001370*    --------------------------------------------------------
001380
001390 0300-VALIDA-BAJA.
001400     SET WS-BR-IDX TO 1.
001410 0300-BUSCA-TARGET.
001420     IF WS-BR-IDX > WS-BR-COUNT
001430         MOVE 'RECHAZADO - SUCURSAL NO ENCONTRADA'
001440              TO WS-ABEND-MSG
001450         GO TO 0900-RECHAZA.
001460     IF WS-BR-TAB-ID (WS-BR-IDX) = WS-TARGET-ID
001470         IF WS-BR-TAB-ES-INACTIVA (WS-BR-IDX)
001480             MOVE 'RECHAZADO - SUCURSAL YA ESTA DE BAJA'
001490                  TO WS-ABEND-MSG
001500             GO TO 0900-RECHAZA.
001510         MOVE WS-BR-TAB-REL (WS-BR-IDX) TO WS-FOUND-REL
001520         GO TO 0400-GRABA-BAJA.
001530     SET WS-BR-IDX UP BY 1.
001540     GO TO 0300-BUSCA-TARGET.
001550*    --------------------------------------------------------
001560*    0400-GRABA-BAJA
001570*    RELECTURA POR RELATIVE KEY PARA REWRITE SEGURO, SIN
001580*    CONFIAR EN LA COPIA DE TABLA. EL REGISTRO FISICO QUEDA
001590*    EN BRANCHFL PARA QUE LOS REPORTES HISTORICOS CUADREN.
001600*    --------------------------------------------------------
001610
001620 0400-GRABA-BAJA.
001630     MOVE WS-FOUND-REL TO WS-BR-REL-KEY
001640     READ BRANCH-FILE RECORD
001650         INVALID KEY
001660             MOVE 'RECHAZADO - ERROR DE RELECTURA'
001670                  TO WS-ABEND-MSG
001680             GO TO 0900-RECHAZA.
001690     MOVE 'N' TO BR-ACTIVE
001700     REWRITE BRANCH-RECORD
001710     IF WS-BR-STATUS NOT = '00'
001720         DISPLAY 'EXCBRAN - ERROR AL REESCRIBIR: ' WS-BR-STATUS
001730         CLOSE BRANCH-FILE
001740         STOP RUN.
001750     CLOSE BRANCH-FILE
001760     DISPLAY 'EXCBRAN - SUCURSAL DADA DE BAJA, BR-ID = ' BR-ID
001770     STOP RUN.
001780*    --------------------------------------------------------
001790*    0900-RECHAZA
001800*    SALIDA COMUN DE ERROR - CIERRA BRANCHFL ANTES DE TERMINAR.
001810*    --------------------------------------------------------
001820
001830 0900-RECHAZA.
001840     CLOSE BRANCH-FILE
001850     DISPLAY WS-ABEND-MSG
001860     STOP RUN.
001870
001880
001890
001900
