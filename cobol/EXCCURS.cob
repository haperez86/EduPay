000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXCCURS-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 19/06/91.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :EXCLUSION (BAJA LOGICA) DE CURSOS
000120*                      - NO BORRA EL REGISTRO FISICO, SOLO
000130*                        MARCA CR-ACTIVE = 'N'
000140*    NOTA DEL ANALISTA: UN CURSO DADO DE BAJA SIGUE VISIBLE EN
000150*    LOS REPORTES HISTORICOS (RELENRO, CONSCURS) PORQUE YA TIENE
000160*    MATRICULAS ASOCIADAS - SOLO SE LE IMPIDE A INCALU OFRECERLO
000170*    PARA NUEVAS INSCRIPCIONES. NO EXISTE UNA RUTINA DE
000180*    REACTIVACION SEPARADA: SI SE NECESITA, SE VUELVE A CORRER
000190*    ESTE MISMO PROGRAMA A MANO SOBRE EL REGISTRO (NO HAY TOGGLE
000200*    COMO EN EXCALUNO PORQUE NO SE PIDIO PARA CURSOS).
000210*    VRS    FECHA         PROG.        DESCRIPCION
000220*    1.0    19/06/91      MTORRES      IMPLANTACION INICIAL
000230*    1.1    27/07/95      JMENDEZ      CORRIGE DOBLE BAJA
000240*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000250*    1.3    22/05/01      CFIGUEROA    REQ-0142 CAMBIA DELETE POR
000260*                                      REWRITE DE BANDERA (SOFT)
000270*    1.4    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT COURSE-FILE ASSIGN TO "COURSEFL"
000350                 ORGANIZATION IS RELATIVE
000360                 ACCESS MODE IS DYNAMIC
000370                 RELATIVE KEY IS WS-CR-REL-KEY
000380                 FILE STATUS IS WS-CR-STATUS.
000390
000400 DATA DIVISION.
000410 FILE SECTION.
000420
000430 FD  COURSE-FILE
000440     LABEL RECORD IS STANDARD
000450     RECORD CONTAINS 400 CHARACTERS.
000460
000470 01  COURSE-RECORD.
000480     05  CR-ID                   PIC 9(09).
000490     05  CR-BRANCH-ID            PIC 9(09).
000500     05  CR-NAME                 PIC X(100).
000510     05  CR-NAME-R REDEFINES CR-NAME.
000520         10  CR-NAME-FIRST-WORD  PIC X(20).
000530         10  CR-NAME-REST        PIC X(80).
000540     05  CR-DESCRIPTION          PIC X(255).
000550     05  CR-TOTAL-HOURS          PIC 9(05).
000560     05  CR-PRICE                PIC S9(8)V99.
000570     05  CR-PRICE-R REDEFINES CR-PRICE.
000580         10  CR-PRICE-ENTERO     PIC S9(8).
000590         10  CR-PRICE-CENTAVOS   PIC 9(02).
000600     05  CR-ACTIVE               PIC X(01).
000610     05  FILLER                  PIC X(13).
000620
000630*    PEDIDO DE BAJA DE LA CORRIDA ACTUAL (SIMULA EL PARAMETRO
000640*    QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000650 WORKING-STORAGE SECTION.
000660*    WS-CR-STATUS LLEVA EL CODIGO DE ARCHIVO DEVUELTO POR EL
000670*    COBOL RUNTIME EN CADA OPEN/READ/REWRITE - SE LE PONEN LOS
000680*    88 DE USO MAS FRECUENTE PARA NO REPETIR LA COMPARACION
000690*    LITERAL EN CADA PARRAFO
000700 77  WS-CR-STATUS            PIC X(02) VALUE SPACES.
000710     88  WS-CR-ST-OK          VALUE '00'.
000720     88  WS-CR-ST-FIN-ARCHIVO VALUE '10'.
000730 77  WS-CR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000740 77  WS-CR-COUNT             PIC 9(05) COMP VALUE ZEROS.
000750 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 2.
000760 77  WS-FOUND-REL            PIC 9(09) COMP VALUE ZEROS.
000770 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
000780
000790 01  WS-DATA-BAJA.
000800     05  WS-DATA-BAJA-AAAAMMDD  PIC 9(08) VALUE ZEROS.
000810     05  WS-DATA-BAJA-R REDEFINES WS-DATA-BAJA-AAAAMMDD.
000820         10  WS-DATA-BAJA-AAAA  PIC 9(04).
000830         10  WS-DATA-BAJA-MM    PIC 9(02).
000840         10  WS-DATA-BAJA-DD    PIC 9(02).
000850     05  FILLER                 PIC X(02) VALUE SPACES.
000860
000870 01  WS-COURSE-TABLE.
000880     05  WS-CR-TAB OCCURS 1000 TIMES
000890                 ASCENDING KEY IS WS-CR-TAB-ID
000900                 INDEXED BY WS-CR-IDX.
000910         10  WS-CR-TAB-ID      PIC 9(09) COMP.
000920         10  WS-CR-TAB-REL     PIC 9(09) COMP.
000930         10  WS-CR-TAB-ACTIVE  PIC X(01).
000940             88  WS-CR-TAB-ES-ACTIVO    VALUE 'Y'.
000950             88  WS-CR-TAB-ES-INACTIVO  VALUE 'N'.
000960
000970 PROCEDURE DIVISION.
000980*    --------------------------------------------------------
000990*    0100-ABRE-ARCHIVO
001000*    ABRE COURSEFL EN I-O PORQUE LA BAJA ES UN REWRITE SOBRE
001010*    EL MISMO REGISTRO, NO UN DELETE (VER REQ-0142 EN EL
001020*    ENCABEZADO). EL STATUS '05' SE ACEPTA PORQUE ALGUNOS
001030*    SISTEMAS DE ARCHIVOS DEL HOST LO DEVUELVEN EN LA PRIMERA
001040*    APERTURA DE UN RELATIVO AUN CUANDO EL ARCHIVO YA EXISTE.
001050*    --------------------------------------------------------
001060
001070 0100-ABRE-ARCHIVO.
001080     OPEN I-O COURSE-FILE
001090     IF WS-CR-ST-OK OR WS-CR-STATUS = '05'
001100         PERFORM 0200-CARGA-TABLA
001110             THRU 0200-CARGA-TABLA-EXIT
001120         GO TO 0300-VALIDA-BAJA.
001130     DISPLAY 'EXCCURS - NO SE PUDO ABRIR COURSEFL: ' WS-CR-STATUS
001140     STOP RUN.
001150
001160*    --------------------------------------------------------
001170*    0200-CARGA-TABLA
001180*    SE CARGA TODO EL CATALOGO DE CURSOS EN MEMORIA PORQUE LA
001190*    BUSQUEDA POR CR-ID ES MAS RAPIDA EN TABLA QUE RECORRIENDO
001200*    EL RELATIVO REGISTRO POR REGISTRO (REQ-0233).
001210*    --------------------------------------------------------
001220 0200-CARGA-TABLA.
001230     MOVE 1 TO WS-CR-REL-KEY.
001240 0200-CARGA-TABLA-LOOP.
001250     READ COURSE-FILE RECORD
001260         INVALID KEY GO TO 0200-CARGA-TABLA-EXIT.
001270     ADD 1 TO WS-CR-COUNT
001280     MOVE CR-ID         TO WS-CR-TAB-ID      (WS-CR-COUNT)
001290     MOVE WS-CR-REL-KEY TO WS-CR-TAB-REL     (WS-CR-COUNT)
001300     MOVE CR-ACTIVE     TO WS-CR-TAB-ACTIVE  (WS-CR-COUNT)
001310     ADD 1 TO WS-CR-REL-KEY
001320     GO TO 0200-CARGA-TABLA-LOOP.
001330 0200-CARGA-TABLA-EXIT.
001340     EXIT.
001350
001360*    --------------------------------------------------------
001370*    0300-VALIDA-BAJA / 0300-BUSCA-TARGET
001380*    RECORRE LA TABLA BUSCANDO EL CR-ID PEDIDO. SI YA ESTA
001390*    INACTIVO SE RECHAZA DE UNA VEZ - A DIFERENCIA DE EXCALUNO
001400*    AQUI NO SE PIDIO MODO TOGGLE, ASI QUE UNA SEGUNDA BAJA
001410*    SOBRE EL MISMO CURSO SIEMPRE ES UN ERROR DE OPERACION.
001420*    --------------------------------------------------------
001430 0300-VALIDA-BAJA.
001440     SET WS-CR-IDX TO 1.
001450 0300-BUSCA-TARGET.
001460     IF WS-CR-IDX > WS-CR-COUNT
001470         MOVE 'RECHAZADO - CURSO NO ENCONTRADO'
001480              TO WS-ABEND-MSG
001490         GO TO 0900-RECHAZA.
001500     IF WS-CR-TAB-ID (WS-CR-IDX) = WS-TARGET-ID
001510         IF WS-CR-TAB-ES-INACTIVO (WS-CR-IDX)
001520             MOVE 'RECHAZADO - CURSO YA ESTA DE BAJA'
001530                  TO WS-ABEND-MSG
001540             GO TO 0900-RECHAZA.
001550         MOVE WS-CR-TAB-REL (WS-CR-IDX) TO WS-FOUND-REL
001560         GO TO 0400-GRABA-BAJA.
001570     SET WS-CR-IDX UP BY 1.
001580     GO TO 0300-BUSCA-TARGET.
001590
001600*    --------------------------------------------------------
001610*    0400-GRABA-BAJA
001620*    SE RELEE EL REGISTRO POR SU RELATIVE KEY (NO SE CONFIA EN
001630*    LA COPIA DE LA TABLA PARA EL REWRITE) Y SE MARCA CR-ACTIVE
001640*    = 'N'. EL REGISTRO FISICO PERMANECE EN EL ARCHIVO PARA QUE
001650*    LOS REPORTES DE MATRICULA HISTORICA SIGAN CUADRANDO.
001660*    --------------------------------------------------------
001670 0400-GRABA-BAJA.
001680     MOVE WS-FOUND-REL TO WS-CR-REL-KEY
001690     READ COURSE-FILE RECORD
001700         INVALID KEY
001710             MOVE 'RECHAZADO - ERROR DE RELECTURA'
001720                  TO WS-ABEND-MSG
001730             GO TO 0900-RECHAZA.
001740     MOVE 'N' TO CR-ACTIVE
001750     REWRITE COURSE-RECORD
001760     IF WS-CR-STATUS NOT = '00'
001770         DISPLAY 'EXCCURS - ERROR AL REESCRIBIR: ' WS-CR-STATUS
001780         CLOSE COURSE-FILE
001790         STOP RUN.
001800     CLOSE COURSE-FILE
001810     DISPLAY 'EXCCURS - CURSO DADO DE BAJA, CR-ID = ' CR-ID
001820     STOP RUN.
001830
001840*    --------------------------------------------------------
001850*    0900-RECHAZA
001860*    SALIDA COMUN DE ERROR - SIEMPRE CIERRA EL ARCHIVO ANTES
001870*    DE TERMINAR PARA NO DEJAR EL COURSEFL ABIERTO EN EL JCL.
001880*    --------------------------------------------------------
001890 0900-RECHAZA.
001900     CLOSE COURSE-FILE
001910     DISPLAY WS-ABEND-MSG
001920     STOP RUN.
001930
001940
001950
001960
