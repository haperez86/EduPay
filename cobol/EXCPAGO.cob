000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXCPAGO-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 13/11/91.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :M. TORRES
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :ANULACION (BAJA LOGICA) DE PAGOS
000120*                      - NO BORRA EL REGISTRO FISICO, SOLO
000130*                        MARCA PY-STATUS = ANULADO Y REVIERTE
000140*                        EL MONTO SOBRE LA MATRICULA
000150*    NOTA DEL ANALISTA: EL PAGO ANULADO SE DEJA EN PAYMENTF EN
000160*    VEZ DE BORRARSE PORQUE CONSSALD Y RELPAGO NECESITAN VER EL
000170*    HISTORIAL COMPLETO, INCLUYENDO LO ANULADO, PARA CUADRAR
000180*    CONTRA LA CONTABILIDAD. SOLO LOS PAGOS 'CONFIRMADO' CUENTAN
000190*    PARA EL SALDO DE LA MATRICULA.
000200*    VRS    FECHA         PROG.        DESCRIPCION
000210*    1.0    13/11/91      MTORRES      IMPLANTACION INICIAL
000220*    1.1    27/07/95      JMENDEZ      CORRIGE DOBLE ANULACION
000230*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000240*    1.3    22/05/01      CFIGUEROA    REQ-0142 TOPE DE SALDO EN
000250*                                      CERO, NUNCA NEGATIVO
000260*    1.4    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000270
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330     SELECT PAYMENT-FILE ASSIGN TO "PAYMENTF"
000340                 ORGANIZATION IS RELATIVE
000350                 ACCESS MODE IS DYNAMIC
000360                 RELATIVE KEY IS WS-PY-REL-KEY
000370                 FILE STATUS IS WS-PY-STATUS.
000380
000390     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000400                 ORGANIZATION IS RELATIVE
000410                 ACCESS MODE IS DYNAMIC
000420                 RELATIVE KEY IS WS-EN-REL-KEY
000430                 FILE STATUS IS WS-EN-STATUS.
000440
000450 DATA DIVISION.
000460 FILE SECTION.
000470
000480 FD  PAYMENT-FILE
000490     LABEL RECORD IS STANDARD
000500     RECORD CONTAINS 700 CHARACTERS.
000510
000520 01  PAYMENT-RECORD.
000530     05  PY-ID                   PIC 9(09).
000540     05  PY-ENROLLMENT-ID        PIC 9(09).
000550     05  PY-BRANCH-ID            PIC 9(09).
000560     05  PY-AMOUNT               PIC S9(8)V99.
000570     05  PY-AMOUNT-R REDEFINES PY-AMOUNT.
000580         10  PY-AMOUNT-ENTERO    PIC S9(8).
000590         10  PY-AMOUNT-CENTAVOS  PIC 9(02).
000600     05  PY-PAYMENT-DATE         PIC 9(08).
000610     05  PY-TYPE                 PIC X(11).
000620     05  PY-STATUS               PIC X(10).
000630     05  PY-METHOD-ID            PIC 9(09).
000640     05  PY-TXN-REFERENCE        PIC X(100).
000650     05  PY-NOTES                PIC X(500).
000660     05  FILLER                  PIC X(25).
000670
000680 FD  ENROLLMENT-FILE
000690     LABEL RECORD IS STANDARD
000700     RECORD CONTAINS 400 CHARACTERS.
000710
000720 01  ENROLLMENT-RECORD.
000730     05  EN-ID                   PIC 9(09).
000740     05  EN-STUDENT-ID           PIC 9(09).
000750     05  EN-COURSE-ID            PIC 9(09).
000760     05  EN-BRANCH-ID            PIC 9(09).
000770     05  EN-ENROLLMENT-DATE      PIC 9(08).
000780     05  EN-STATUS               PIC X(09).
000790     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
000800     05  EN-PAID-AMOUNT          PIC S9(8)V99.
000810     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
000820         10  EN-TOTAL-ENTERO     PIC S9(8).
000830         10  EN-TOTAL-CENTAVOS   PIC 9(02).
000840     05  EN-ACTIVE               PIC X(01).
000850     05  FILLER                  PIC X(326).
000860
000870*    PEDIDO DE ANULACION DE LA CORRIDA ACTUAL (SIMULA EL
000880*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
000890 WORKING-STORAGE SECTION.
000900*    ESTADO DE PAYMENTF - '00' LECTURA OK, '10' FIN DE ARCHIVO
000910 77  WS-PY-STATUS            PIC X(02) VALUE SPACES.
000920     88  WS-PY-ST-OK             VALUE '00'.
000930     88  WS-PY-ST-FIN-ARCHIVO    VALUE '10'.
000940 77  WS-PY-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000950*    ESTADO DE ENROLLF - MISMA CONVENCION QUE WS-PY-STATUS
000960 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
000970     88  WS-EN-ST-OK             VALUE '00'.
000980     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
000990 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001000 77  WS-TARGET-ID            PIC 9(09) COMP VALUE 1.
001010 77  WS-FOUND-PY-REL         PIC 9(09) COMP VALUE ZEROS.
001020 77  WS-REVERSA-AMOUNT       PIC S9(8)V99 VALUE ZEROS.
001030 77  WS-REVERSA-ENROLL       PIC 9(09) COMP VALUE ZEROS.
001040 01  WS-NUEVO-SALDO          PIC S9(8)V99 VALUE ZEROS.
001050 01  WS-NUEVO-SALDO-R REDEFINES WS-NUEVO-SALDO.
001060     05  WS-NUEVO-SALDO-ENTERO    PIC S9(8).
001070     05  WS-NUEVO-SALDO-CENTAVOS  PIC 9(02).
001080 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
001090
001100 PROCEDURE DIVISION.
001110
001120*    --------------------------------------------------------
001130*    0100-ABRE-ARCHIVOS
001140*    ABRE AMBOS ARCHIVOS EN I-O PORQUE ESTA ANULACION REESCRIBE
001150*    TANTO EL PAGO (PY-STATUS) COMO LA MATRICULA (EN-PAID-AMOUNT).
001160*    --------------------------------------------------------
001170 0100-ABRE-ARCHIVOS.
001180     OPEN I-O PAYMENT-FILE
001190     IF NOT WS-PY-ST-OK AND WS-PY-STATUS NOT = '05'
001200         DISPLAY 'EXCPAGO - NO SE PUDO ABRIR PAYMENTF: '
001210             WS-PY-STATUS
001220         STOP RUN.
001230     OPEN I-O ENROLLMENT-FILE
001240     IF WS-EN-ST-OK OR WS-EN-STATUS = '05'
001250         GO TO 0200-BUSCA-PAGO.
001260     DISPLAY 'EXCPAGO - NO SE PUDO ABRIR ENROLLF: ' WS-EN-STATUS
001270     CLOSE PAYMENT-FILE
001280     STOP RUN.
001290
001300*    --------------------------------------------------------
001310*    0200-BUSCA-PAGO
001320*    LOCALIZA EL PAGO QUE SE VA A ANULAR POR SU PY-ID.
001330*    --------------------------------------------------------
001340 0200-BUSCA-PAGO.
001350     MOVE 1 TO WS-PY-REL-KEY.
001360 0200-BUSCA-PAGO-LOOP.
001370     READ PAYMENT-FILE RECORD
001380         INVALID KEY
001390             MOVE 'RECHAZADO - PAGO NO ENCONTRADO'
001400                  TO WS-ABEND-MSG
001410             GO TO 0900-RECHAZA.
001420     IF PY-ID = WS-TARGET-ID
001430         GO TO 0210-VALIDA-ESTADO.
001440     ADD 1 TO WS-PY-REL-KEY
001450     GO TO 0200-BUSCA-PAGO-LOOP.
001460
001470*    --------------------------------------------------------
001480*    0210-VALIDA-ESTADO
001490*    EVITA LA DOBLE ANULACION (REQ DE J.MENDEZ EN LA V1.1) - SIN
001500*    ESTE CONTROL, UN SEGUNDO INTENTO DE ANULAR EL MISMO PAGO
001510*    REVERTIRIA EL MONTO DOS VECES SOBRE EL SALDO DE LA MATRICULA.
001520*    --------------------------------------------------------
001530 0210-VALIDA-ESTADO.
001540*    REGLA - UN PAGO YA ANULADO NO PUEDE VOLVER A ANULARSE
001550     IF PY-STATUS = 'ANULADO'
001560         MOVE 'RECHAZADO - PAGO YA ESTA ANULADO'
001570              TO WS-ABEND-MSG
001580         GO TO 0900-RECHAZA.
001590     MOVE WS-PY-REL-KEY    TO WS-FOUND-PY-REL
001600     MOVE PY-AMOUNT        TO WS-REVERSA-AMOUNT
001610     MOVE PY-ENROLLMENT-ID TO WS-REVERSA-ENROLL
001620     GO TO 0300-BUSCA-MATRICULA.
001630
001640*    --------------------------------------------------------
001650*    0300-BUSCA-MATRICULA
001660*    LOCALIZA LA MATRICULA DUENA DEL PAGO, PARA REVERTIR EL
001670*    MONTO SOBRE SU SALDO EN 0400.
001680*    --------------------------------------------------------
001690 0300-BUSCA-MATRICULA.
001700     MOVE 1 TO WS-EN-REL-KEY.
001710 0300-BUSCA-MATRICULA-LOOP.
001720     READ ENROLLMENT-FILE RECORD
001730         INVALID KEY
001740             MOVE 'RECHAZADO - MATRICULA NO ENCONTRADA'
001750                  TO WS-ABEND-MSG
001760             GO TO 0900-RECHAZA.
001770     IF EN-ID = WS-REVERSA-ENROLL
001780         GO TO 0400-REVIERTE-SALDO.
001790     ADD 1 TO WS-EN-REL-KEY
001800     GO TO 0300-BUSCA-MATRICULA-LOOP.
001810
001820*    --------------------------------------------------------
001830*    0400-REVIERTE-SALDO
001840*    REQ-0142 - EL SALDO PAGADO NUNCA PUEDE QUEDAR NEGATIVO. SI
001850*    LA ANULACION EXCEDE LO QUE ESTA REGISTRADO COMO PAGADO
001860*    (DESCUADRE PREVIO) SE TOPA EN CERO EN VEZ DE DEJAR EL
001870*    SALDO NEGATIVO, QUE ROMPERIA LA CLASIFICACION DE CONSSALD.
001880*    --------------------------------------------------------
001890 0400-REVIERTE-SALDO.
001900*    REGLA - EL SALDO NUNCA PUEDE QUEDAR NEGATIVO; SE TOPA EN
001910*    CERO EN VEZ DE PERMITIR UN VALOR MENOR (PISO DEFENSIVO)
001920     SUBTRACT WS-REVERSA-AMOUNT FROM EN-PAID-AMOUNT
001930         GIVING WS-NUEVO-SALDO
001940     IF WS-NUEVO-SALDO < ZEROS
001950         MOVE ZEROS TO WS-NUEVO-SALDO.
001960     MOVE WS-NUEVO-SALDO TO EN-PAID-AMOUNT
001970     REWRITE ENROLLMENT-RECORD
001980     IF WS-EN-STATUS NOT = '00'
001990         DISPLAY 'EXCPAGO - ERROR AL REESCRIBIR MATRICULA: '
002000             WS-EN-STATUS
002010         CLOSE PAYMENT-FILE
002020         CLOSE ENROLLMENT-FILE
002030         STOP RUN.
002040     GO TO 0500-GRABA-ANULACION.
002050
002060*    --------------------------------------------------------
002070*    0500-GRABA-ANULACION
002080*    RELEE EL PAGO (SU POSICION RELATIVA YA SE GUARDO EN
002090*    WS-FOUND-PY-REL) Y LO MARCA ANULADO. SE RELEE EN VEZ DE
002100*    REESCRIBIR CON EL BUFFER VIEJO PORQUE ENTRE MEDIO SE LEYO
002110*    Y REESCRIBIO ENROLLMENT-RECORD SOBRE EL MISMO AREA LOGICA.
002120*    --------------------------------------------------------
002130 0500-GRABA-ANULACION.
002140     MOVE WS-FOUND-PY-REL TO WS-PY-REL-KEY
002150     READ PAYMENT-FILE RECORD
002160         INVALID KEY
002170             MOVE 'RECHAZADO - ERROR DE RELECTURA'
002180                  TO WS-ABEND-MSG
002190             GO TO 0900-RECHAZA.
002200     MOVE 'ANULADO' TO PY-STATUS
002210     REWRITE PAYMENT-RECORD
002220     IF WS-PY-STATUS NOT = '00'
002230         DISPLAY 'EXCPAGO - ERROR AL ANULAR PAGO: ' WS-PY-STATUS
002240         CLOSE PAYMENT-FILE
002250         CLOSE ENROLLMENT-FILE
002260         STOP RUN.
002270     CLOSE PAYMENT-FILE
002280     CLOSE ENROLLMENT-FILE
002290     DISPLAY 'EXCPAGO - PAGO ANULADO, PY-ID = ' PY-ID
002300     STOP RUN.
002310
002320*    --------------------------------------------------------
002330*    0900-RECHAZA
002340*    SALIDA DE ERROR COMUN PARA TODAS LAS VALIDACIONES DE ESTA
002350*    ANULACION (PAGO NO ENCONTRADO, YA ANULADO, MATRICULA NO
002360*    ENCONTRADA, ERROR DE RELECTURA).
002370*    --------------------------------------------------------
002380 0900-RECHAZA.
002390     CLOSE PAYMENT-FILE
002400     CLOSE ENROLLMENT-FILE
002410     DISPLAY WS-ABEND-MSG
002420     STOP RUN.
002430
002440
002450
002460
