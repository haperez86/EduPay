000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. INCALU-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 02/05/89.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA
000110*    FINALIDAD        :ALTA DE MATRICULA (INSCRIPCION DE UN
000120*                      ALUMNO EN UN CURSO)
000130*                      - EL PRECIO SE COPIA DEL CURSO AL MOMENTO
000140*                        DE MATRICULAR, NUNCA SE DIGITA A MANO
000150*    NOTA DEL ANALISTA: LA REQ-0251 QUITO LAS VALIDACIONES DE
000160*    ST-ACTIVE/CR-ACTIVE PORQUE AUDITORIA ENCONTRO QUE NUNCA SE
000170*    USABAN PARA RECHAZAR NADA (EL CAMPO SE LEIA PERO JAMAS SE
000180*    COMPARABA) - EN VEZ DE DEJAR UNA VALIDACION MUERTA, SE
000190*    DOCUMENTA QUE ESTE PROGRAMA MATRICULA CONTRA CUALQUIER
000200*    ALUMNO O CURSO EXISTENTE, ACTIVO O NO; LA BAJA LOGICA SOLO
000210*    AFECTA NUEVAS ALTAS DE CADALUNO/CADCURS, NO LA MATRICULA.
000220*    VRS    FECHA         PROG.        DESCRIPCION
000230*    1.0    02/05/89      RESPINOZA    IMPLANTACION INICIAL
000240*    1.1    03/02/97      JMENDEZ      FILE STATUS EXTENDIDO
000250*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000260*    1.3    22/05/01      CFIGUEROA    REQ-0142 SUCURSAL POR
000270*                                      DEFECTO DEL ALUMNO
000280*    1.4    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000290*    1.5    11/09/07      JMENDEZ      REQ-0251 QUITA BANDERAS
000300*                                      ST-ACTIVE/CR-ACTIVE QUE
000310*                                      NUNCA SE VALIDABAN (AUDIT.)
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT STUDENT-FILE ASSIGN TO "STUDENTF"
000390                 ORGANIZATION IS RELATIVE
000400                 ACCESS MODE IS DYNAMIC
000410                 RELATIVE KEY IS WS-ST-REL-KEY
000420                 FILE STATUS IS WS-ST-STATUS.
000430
000440     SELECT COURSE-FILE ASSIGN TO "COURSEFL"
000450                 ORGANIZATION IS RELATIVE
000460                 ACCESS MODE IS DYNAMIC
000470                 RELATIVE KEY IS WS-CR-REL-KEY
000480                 FILE STATUS IS WS-CR-STATUS.
000490
000500     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000510                 ORGANIZATION IS RELATIVE
000520                 ACCESS MODE IS DYNAMIC
000530                 RELATIVE KEY IS WS-EN-REL-KEY
000540                 FILE STATUS IS WS-EN-STATUS.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580
000590 FD  STUDENT-FILE
000600     LABEL RECORD IS STANDARD
000610     RECORD CONTAINS 400 CHARACTERS.
000620
000630 01  STUDENT-RECORD.
000640     05  ST-ID                   PIC 9(09).
000650     05  ST-BRANCH-ID            PIC 9(09).
000660     05  ST-FIRST-NAME           PIC X(100).
000670     05  ST-LAST-NAME            PIC X(100).
000680     05  ST-DOCUMENT-NUMBER      PIC X(20).
000690     05  ST-PHONE                PIC X(20).
000700     05  ST-EMAIL                PIC X(100).
000710     05  ST-ACTIVE               PIC X(01).
000720     05  FILLER                  PIC X(41).
000730
000740 FD  COURSE-FILE
000750     LABEL RECORD IS STANDARD
000760     RECORD CONTAINS 400 CHARACTERS.
000770
000780 01  COURSE-RECORD.
000790     05  CR-ID                   PIC 9(09).
000800     05  CR-BRANCH-ID            PIC 9(09).
000810     05  CR-NAME                 PIC X(100).
000820     05  CR-DESCRIPTION          PIC X(255).
000830     05  CR-TOTAL-HOURS          PIC 9(05).
000840     05  CR-PRICE                PIC S9(8)V99.
000850     05  CR-ACTIVE               PIC X(01).
000860     05  FILLER                  PIC X(13).
000870
000880 FD  ENROLLMENT-FILE
000890     LABEL RECORD IS STANDARD
000900     RECORD CONTAINS 400 CHARACTERS.
000910
000920 01  ENROLLMENT-RECORD.
000930     05  EN-ID                   PIC 9(09).
000940     05  EN-STUDENT-ID           PIC 9(09).
000950     05  EN-COURSE-ID            PIC 9(09).
000960     05  EN-BRANCH-ID            PIC 9(09).
000970     05  EN-ID-R REDEFINES EN-ID.
000980         10  EN-ID-LOTE          PIC 9(03).
000990         10  EN-ID-SEQ           PIC 9(06).
001000     05  EN-ENROLLMENT-DATE      PIC 9(08).
001010     05  EN-ENROLLMENT-DATE-R REDEFINES EN-ENROLLMENT-DATE.
001020         10  EN-ENR-AAAA         PIC 9(04).
001030         10  EN-ENR-MM           PIC 9(02).
001040         10  EN-ENR-DD           PIC 9(02).
001050     05  EN-STATUS               PIC X(09).
001060     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
001070     05  EN-PAID-AMOUNT          PIC S9(8)V99.
001080     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
001090         10  EN-TOTAL-ENTERO     PIC S9(8).
001100         10  EN-TOTAL-CENTAVOS   PIC 9(02).
001110     05  EN-ACTIVE               PIC X(01).
001120     05  FILLER                  PIC X(326).
001130
001140*    PEDIDO DE MATRICULA DE LA CORRIDA ACTUAL (SIMULA EL
001150*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
001160 WORKING-STORAGE SECTION.
001170*    ESTADO DE STUDENTF - '00' LECTURA OK, '10' FIN DE ARCHIVO
001180 77  WS-ST-STATUS            PIC X(02) VALUE SPACES.
001190     88  WS-ST-ST-OK             VALUE '00'.
001200     88  WS-ST-ST-FIN-ARCHIVO    VALUE '10'.
001210 77  WS-ST-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001220*    ESTADO DE COURSEFL - MISMA CONVENCION QUE WS-ST-STATUS
001230 77  WS-CR-STATUS            PIC X(02) VALUE SPACES.
001240     88  WS-CR-ST-OK             VALUE '00'.
001250     88  WS-CR-ST-FIN-ARCHIVO    VALUE '10'.
001260 77  WS-CR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001270*    ESTADO DE ENROLLF - MISMA CONVENCION QUE WS-ST-STATUS
001280 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
001290     88  WS-EN-ST-OK             VALUE '00'.
001300     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
001310 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001320 77  WS-EN-COUNT             PIC 9(05) COMP VALUE ZEROS.
001330 77  WS-NEXT-EN-ID           PIC 9(09) COMP VALUE ZEROS.
001340 01  WS-ABEND-MSG            PIC X(40) VALUE SPACES.
001350
001360 01  WS-NEW-ENROLL.
001370     05  WS-NEW-STUDENT-ID   PIC 9(09) VALUE 1.
001380     05  WS-NEW-COURSE-ID    PIC 9(09) VALUE 1.
001390     05  WS-NEW-BRANCH-ID    PIC 9(09) VALUE ZEROS.
001400     05  WS-NEW-TODAY        PIC 9(08) VALUE 20060417.
001410     05  FILLER              PIC X(05) VALUE SPACES.
001420
001430 77  WS-ST-FOUND             PIC X(01) VALUE 'N'.
001440     88  WS-ALUMNO-ENCONTRADO    VALUE 'Y'.
001450 77  WS-ST-BRANCH-ID         PIC 9(09) COMP VALUE ZEROS.
001460 77  WS-CR-FOUND             PIC X(01) VALUE 'N'.
001470     88  WS-CURSO-ENCONTRADO     VALUE 'Y'.
001480 77  WS-CR-PRICE             PIC S9(8)V99 VALUE ZEROS.
001490
001500 PROCEDURE DIVISION.
001510
001520*    --------------------------------------------------------
001530*    0100-ABRE-ARCHIVOS
001540*    ABRE LOS TRES ARCHIVOS QUE INTERVIENEN EN UNA MATRICULA:
001550*    EL ALUMNO Y EL CURSO SE LEEN, ENROLLF SE ABRE EN I-O PORQUE
001560*    ES DONDE SE ESCRIBE LA NUEVA MATRICULA.
001570*    --------------------------------------------------------
001580 0100-ABRE-ARCHIVOS.
001590     OPEN INPUT STUDENT-FILE
001600     IF NOT WS-ST-ST-OK AND WS-ST-STATUS NOT = '05'
001610         DISPLAY 'INCALU - NO SE PUDO ABRIR STUDENTF: '
001620             WS-ST-STATUS
001630         STOP RUN.
001640     OPEN INPUT COURSE-FILE
001650     IF NOT WS-CR-ST-OK AND WS-CR-STATUS NOT = '05'
001660         CLOSE STUDENT-FILE
001670         DISPLAY 'INCALU - NO SE PUDO ABRIR COURSEFL: '
001680             WS-CR-STATUS
001690         STOP RUN.
001700     OPEN I-O ENROLLMENT-FILE
001710     IF WS-EN-ST-OK OR WS-EN-STATUS = '05'
001720         GO TO 0200-BUSCA-ALUMNO.
001730     DISPLAY 'INCALU - NO SE PUDO ABRIR ENROLLF: ' WS-EN-STATUS
001740     CLOSE STUDENT-FILE
001750     CLOSE COURSE-FILE
001760     STOP RUN.
001770
001780*    --------------------------------------------------------
001790*    0200-BUSCA-ALUMNO
001800*    LOCALIZA AL ALUMNO DEL PEDIDO Y GUARDA SU SUCURSAL DE
001810*    ORIGEN PARA 0400-RESUELVE-SUCURSAL.
001820*    --------------------------------------------------------
001830 0200-BUSCA-ALUMNO.
001840     MOVE 1 TO WS-ST-REL-KEY.
001850 0200-BUSCA-ALUMNO-LOOP.
001860     READ STUDENT-FILE RECORD
001870         INVALID KEY GO TO 0200-BUSCA-ALUMNO-EXIT.
001880     IF ST-ID = WS-NEW-STUDENT-ID
001890         SET WS-ALUMNO-ENCONTRADO TO TRUE
001900         MOVE ST-BRANCH-ID TO WS-ST-BRANCH-ID
001910         GO TO 0200-BUSCA-ALUMNO-EXIT.
001920     ADD 1 TO WS-ST-REL-KEY
001930     GO TO 0200-BUSCA-ALUMNO-LOOP.
001940 0200-BUSCA-ALUMNO-EXIT.
001950     EXIT.
001960
001970*    --------------------------------------------------------
001980*    0300-BUSCA-CURSO
001990*    LOCALIZA EL CURSO DEL PEDIDO Y GUARDA CR-PRICE - EL PRECIO
002000*    QUE SE COPIARA A LA MATRICULA EN 0600, SIN QUE EL OPERADOR
002010*    PUEDA DIGITAR UN MONTO DISTINTO AL DEL CATALOGO.
002020*    --------------------------------------------------------
002030 0300-BUSCA-CURSO.
002040     IF NOT WS-ALUMNO-ENCONTRADO
002050         MOVE 'RECHAZADO - ALUMNO NO ENCONTRADO'
002060              TO WS-ABEND-MSG
002070         GO TO 0900-RECHAZA.
002080     MOVE 1 TO WS-CR-REL-KEY.
002090 0300-BUSCA-CURSO-LOOP.
002100     READ COURSE-FILE RECORD
002110         INVALID KEY GO TO 0300-BUSCA-CURSO-EXIT.
002120     IF CR-ID = WS-NEW-COURSE-ID
002130         SET WS-CURSO-ENCONTRADO TO TRUE
002140         MOVE CR-PRICE   TO WS-CR-PRICE
002150         GO TO 0300-BUSCA-CURSO-EXIT.
002160     ADD 1 TO WS-CR-REL-KEY
002170     GO TO 0300-BUSCA-CURSO-LOOP.
002180 0300-BUSCA-CURSO-EXIT.
002190     EXIT.
002200
002210*    --------------------------------------------------------
002220*    0310-VALIDA-CURSO
002230*    SI EL CURSO EXISTE, CIERRA LOS ARCHIVOS DE SOLO LECTURA -
002240*    YA NO SE NECESITAN, Y ASI NO QUEDAN ABIERTOS DURANTE LA
002250*    ESCRITURA DE LA MATRICULA.
002260*    --------------------------------------------------------
002270 0310-VALIDA-CURSO.
002280     IF NOT WS-CURSO-ENCONTRADO
002290         MOVE 'RECHAZADO - CURSO NO ENCONTRADO'
002300              TO WS-ABEND-MSG
002310         GO TO 0900-RECHAZA.
002320     CLOSE STUDENT-FILE
002330     CLOSE COURSE-FILE
002340     GO TO 0400-RESUELVE-SUCURSAL.
002350
002360*    --------------------------------------------------------
002370*    0400-RESUELVE-SUCURSAL
002380*    REQ-0142 - SI EL PEDIDO NO TRAE SUCURSAL EXPLICITA, LA
002390*    MATRICULA QUEDA REGISTRADA EN LA SUCURSAL DE ORIGEN DEL
002400*    ALUMNO, NO EN LA DEL CURSO.
002410*    --------------------------------------------------------
002420 0400-RESUELVE-SUCURSAL.
002430*    REGLA - SI NO LLEGA SUCURSAL EN EL PEDIDO, SE USA LA
002440*    SUCURSAL DE ORIGEN DEL ALUMNO
002450     IF WS-NEW-BRANCH-ID = ZEROS
002460         MOVE WS-ST-BRANCH-ID TO WS-NEW-BRANCH-ID.
002470     GO TO 0500-CARGA-SIGUIENTE-ID.
002480
002490*    --------------------------------------------------------
002500*    0500-CARGA-SIGUIENTE-ID
002510*    REQ-0233 - RECORRE ENROLLF UNA SOLA VEZ PARA OBTENER EL
002520*    MAYOR EN-ID EXISTENTE Y LA CANTIDAD DE REGISTROS, AMBOS
002530*    NECESARIOS PARA UBICAR LA NUEVA MATRICULA EN 0600.
002540*    --------------------------------------------------------
002550 0500-CARGA-SIGUIENTE-ID.
002560     MOVE 1 TO WS-EN-REL-KEY.
002570 0500-CARGA-SIGUIENTE-ID-LOOP.
002580     READ ENROLLMENT-FILE RECORD
002590         INVALID KEY GO TO 0500-CARGA-SIGUIENTE-ID-EXIT.
002600     ADD 1 TO WS-EN-COUNT
002610     IF EN-ID > WS-NEXT-EN-ID
002620         MOVE EN-ID TO WS-NEXT-EN-ID.
002630     ADD 1 TO WS-EN-REL-KEY
002640     GO TO 0500-CARGA-SIGUIENTE-ID-LOOP.
002650 0500-CARGA-SIGUIENTE-ID-EXIT.
002660     EXIT.
002670
002680*    --------------------------------------------------------
002690*    0600-GRABA-MATRICULA
002700*    CONSTRUYE LA NUEVA MATRICULA CON EL PRECIO TOMADO DEL
002710*    CURSO (NUNCA DIGITADO A MANO) Y LA ESCRIBE A CONTINUACION
002720*    DEL ULTIMO REGISTRO EXISTENTE.
002730*    --------------------------------------------------------
002740 0600-GRABA-MATRICULA.
002750     ADD 1 TO WS-NEXT-EN-ID
002760     MOVE WS-NEXT-EN-ID    TO EN-ID
002770     MOVE WS-NEW-STUDENT-ID TO EN-STUDENT-ID
002780     MOVE WS-NEW-COURSE-ID TO EN-COURSE-ID
002790     MOVE WS-NEW-BRANCH-ID TO EN-BRANCH-ID
002800     MOVE WS-NEW-TODAY     TO EN-ENROLLMENT-DATE
002810     MOVE 'ACTIVE'         TO EN-STATUS
002820     MOVE WS-CR-PRICE      TO EN-TOTAL-AMOUNT
002830     MOVE ZEROS            TO EN-PAID-AMOUNT
002840     MOVE 'Y'              TO EN-ACTIVE
002850     MOVE WS-EN-COUNT      TO WS-EN-REL-KEY
002860     ADD 1 TO WS-EN-REL-KEY
002870     WRITE ENROLLMENT-RECORD
002880     IF WS-EN-STATUS NOT = '00'
002890         DISPLAY 'INCALU - ERROR AL GRABAR: ' WS-EN-STATUS
002900         CLOSE ENROLLMENT-FILE
002910         STOP RUN.
002920     CLOSE ENROLLMENT-FILE
002930     DISPLAY 'INCALU - MATRICULA GRABADA, EN-ID = ' EN-ID
002940     STOP RUN.
002950
002960*    --------------------------------------------------------
002970*    0900-RECHAZA
002980*    SALIDA DE ERROR COMUN PARA ALUMNO NO ENCONTRADO O CURSO NO
002990*    ENCONTRADO.
003000*    --------------------------------------------------------
003010 0900-RECHAZA.
003020     CLOSE STUDENT-FILE
003030     CLOSE COURSE-FILE
003040     CLOSE ENROLLMENT-FILE
003050     DISPLAY WS-ABEND-MSG
003060     STOP RUN.
003070
003080
003090
003100
003110
003120
