000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RELDASH-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 02/03/89.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA
000110*    FINALIDAD        :EMISION DEL RESUMEN GERENCIAL (TABLERO) CON
000120*                      LOS TOTALES DE ALUMNOS, MATRICULAS, MONTO
000130*                      FACTURADO, RECAUDADO Y PENDIENTE, EN FORMA
000140*                      GLOBAL O LIMITADO A UNA SOLA SUCURSAL
000150*    NOTA DEL ANALISTA: EL FILTRO POR SUCURSAL (REQ SOLICITADO
000160*    POR GERENCIA EN LA V1.1) SE IMPLEMENTA CON CERO = GLOBAL EN
000170*    VEZ DE UN INDICADOR SEPARADO PORQUE NINGUNA SUCURSAL TIENE
000180*    BR-ID = 0 EN PRODUCCION; ASI SE EVITA UN CAMPO ADICIONAL
000190*    SOLO PARA DISTINGUIR MODO GLOBAL DE MODO FILTRADO.
000200*    VRS    FECHA         PROG.        DESCRIPCION
000210*    1.0    02/03/89      RESPINOZA    IMPLANTACION INICIAL
000220*    1.1    14/09/93      MTORRES      AGREGA FILTRO POR SUCURSAL
000230*    1.2    08/01/99      JMENDEZ      VALIDA ANO 4 DIGITOS-Y2K
000240*    1.3    22/05/01      CFIGUEROA    REQ-0142 NO ABORTA SI LA
000250*                                      SUCURSAL FILTRADA NO EXISTE
000260*    1.4    17/04/06      LORTIZ       REQ-0233 REVISION DE ANCHO
000270*                                      DE CAMPOS DEL RENGLON IMPRESO
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT STUDENT-FILE ASSIGN TO "STUDENTF"
000350                 ORGANIZATION IS RELATIVE
000360                 ACCESS MODE IS DYNAMIC
000370                 RELATIVE KEY IS WS-ST-REL-KEY
000380                 FILE STATUS IS WS-ST-STATUS.
000390
000400     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000410                 ORGANIZATION IS RELATIVE
000420                 ACCESS MODE IS DYNAMIC
000430                 RELATIVE KEY IS WS-EN-REL-KEY
000440                 FILE STATUS IS WS-EN-STATUS.
000450
000460     SELECT RELDASH-RPT ASSIGN TO PRINTER.
000470
000480 DATA DIVISION.
000490 FILE SECTION.
000500
000510 FD  STUDENT-FILE
000520     LABEL RECORD IS STANDARD
000530     RECORD CONTAINS 400 CHARACTERS.
000540
000550 01  STUDENT-RECORD.
000560     05  ST-ID                   PIC 9(09).
000570     05  ST-BRANCH-ID            PIC 9(09).
000580     05  ST-FIRST-NAME           PIC X(100).
000590     05  ST-LAST-NAME            PIC X(100).
000600     05  ST-DOCUMENT-NUMBER      PIC X(20).
000610     05  ST-PHONE                PIC X(20).
000620     05  ST-EMAIL                PIC X(100).
000630     05  ST-ACTIVE               PIC X(01).
000640     05  FILLER                  PIC X(41).
000650
000660 FD  ENROLLMENT-FILE
000670     LABEL RECORD IS STANDARD
000680     RECORD CONTAINS 400 CHARACTERS.
000690
000700 01  ENROLLMENT-RECORD.
000710     05  EN-ID                   PIC 9(09).
000720     05  EN-STUDENT-ID           PIC 9(09).
000730     05  EN-COURSE-ID            PIC 9(09).
000740     05  EN-BRANCH-ID            PIC 9(09).
000750     05  EN-ENROLLMENT-DATE      PIC 9(08).
000760     05  EN-STATUS               PIC X(09).
000770     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
000780     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
000790         10  EN-TOTAL-ENTERO     PIC S9(8).
000800         10  EN-TOTAL-CENTAVOS   PIC 9(02).
000810     05  EN-PAID-AMOUNT          PIC S9(8)V99.
000820     05  EN-ACTIVE               PIC X(01).
000830     05  FILLER                  PIC X(326).
000840
000850 FD  RELDASH-RPT
000860     LABEL RECORD OMITTED.
000870 01  REG-ORELATO                 PIC X(80).
000880
000890 WORKING-STORAGE SECTION.
000900*    ESTADO DE STUDENTF - '00' LECTURA OK, '10' FIN DE ARCHIVO
000910 77  WS-ST-STATUS            PIC X(02) VALUE SPACES.
000920     88  WS-ST-ST-OK             VALUE '00'.
000930     88  WS-ST-ST-FIN-ARCHIVO    VALUE '10'.
000940 77  WS-ST-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000950*    ESTADO DE ENROLLF - MISMA CONVENCION QUE WS-ST-STATUS
000960 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
000970     88  WS-EN-ST-OK             VALUE '00'.
000980     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
000990 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001000 77  CONTLIN                 PIC 99 VALUE 99.
001010 77  CONTPAG                 PIC 9(05) COMP VALUE ZEROS.
001020
001030*    SUCURSAL SOLICITADA PARA LA CORRIDA ACTUAL (SIMULA EL
001040*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES) -
001050*    CERO = GLOBAL
001060 01  WS-FILTRO-SUCURSAL       PIC 9(09) VALUE ZEROS.
001070 01  WS-FILTRO-SUCURSAL-R REDEFINES WS-FILTRO-SUCURSAL.
001080     05  WS-FILTRO-SUC-ALTA   PIC 9(04).
001090     05  WS-FILTRO-SUC-BAJA   PIC 9(05).
001100
001110 01  WS-NUEVO-PENDIENTE       PIC S9(8)V99 VALUE ZEROS.
001120 01  WS-NUEVO-PENDIENTE-R REDEFINES WS-NUEVO-PENDIENTE.
001130     05  WS-NVO-PEND-ENTERO   PIC S9(8).
001140     05  WS-NVO-PEND-CENTAVOS PIC 9(02).
001150
001160 01  DB-TOTALES.
001170     05  DB-TOTAL-STUDENTS     PIC 9(09) VALUE ZEROS.
001180     05  DB-TOTAL-ENROLLMENTS  PIC 9(09) VALUE ZEROS.
001190     05  DB-TOTAL-FACTURADO    PIC S9(8)V99 VALUE ZEROS.
001200     05  DB-TOTAL-RECAUDADO    PIC S9(8)V99 VALUE ZEROS.
001210     05  DB-TOTAL-PENDIENTE    PIC S9(8)V99 VALUE ZEROS.
001220     05  FILLER                PIC X(05) VALUE SPACES.
001230
001240 01  CAB1.
001250     05  FILLER               PIC X(29) VALUE 'SISTEMAS VIAL S.A.'.
001260     05  FILLER               PIC X(33) VALUE
001270         'RESUMEN GERENCIAL DE SUCURSAL'.
001280     05  FILLER               PIC X(04) VALUE 'PAG.'.
001290     05  PAG-CAB1              PIC ZZ.ZZ9.
001300
001310 01  CAB2.
001320     05  FILLER               PIC X(19) VALUE 'SUCURSAL SOLICITADA'.
001330     05  FILLER               PIC X(01) VALUE SPACES.
001340     05  SUC-CAB2             PIC ZZZZZZZZ9.
001350     05  FILLER               PIC X(50) VALUE SPACES.
001360
001370 01  CAB3.
001380     05  FILLER               PIC X(80) VALUE
001390     'CONCEPTO                                              MONTO/CANT'.
001400
001410 01  DET1.
001420     05  CONCEPTO-DET1        PIC X(54).
001430     05  FILLER               PIC X(01) VALUE SPACES.
001440     05  VALOR-DET1           PIC Z(8)9.99.
001450     05  FILLER               PIC X(06) VALUE SPACES.
001460
001470 PROCEDURE DIVISION.
001480
001490*    --------------------------------------------------------
001500*    0100-ABRE-ARCHIVOS
001510*    ABRE LOS DOS ARCHIVOS MAESTROS DE LOS QUE SE SACAN LOS
001520*    TOTALES Y EL REPORTE DE SALIDA DEL TABLERO GERENCIAL.
001530*    --------------------------------------------------------
001540 0100-ABRE-ARCHIVOS.
001550     OPEN INPUT STUDENT-FILE
001560     IF NOT WS-ST-ST-OK AND WS-ST-STATUS NOT = '05'
001570         DISPLAY 'RELDASH - NO SE PUDO ABRIR STUDENTF: '
001580             WS-ST-STATUS
001590         STOP RUN.
001600     OPEN INPUT ENROLLMENT-FILE
001610     IF NOT WS-EN-ST-OK AND WS-EN-STATUS NOT = '05'
001620         DISPLAY 'RELDASH - NO SE PUDO ABRIR ENROLLF: '
001630             WS-EN-STATUS
001640         CLOSE STUDENT-FILE
001650         STOP RUN.
001660     OPEN OUTPUT RELDASH-RPT
001670     GO TO 0200-CUENTA-ALUMNOS.
001680
001690*    --------------------------------------------------------
001700*    0200-CUENTA-ALUMNOS
001710*    CUENTA LOS ALUMNOS ACTIVOS, RESPETANDO EL FILTRO DE
001720*    SUCURSAL SI LA CORRIDA LO TRAE.
001730*    --------------------------------------------------------
001740 0200-CUENTA-ALUMNOS.
001750     MOVE 1 TO WS-ST-REL-KEY.
001760 0200-CUENTA-ALUMNOS-LOOP.
001770     READ STUDENT-FILE RECORD
001780         INVALID KEY GO TO 0300-ACUMULA-MATRICULAS.
001790*    REGLA - SOLO CUENTA ALUMNOS ACTIVOS, LIMITADOS A LA
001800*    SUCURSAL PEDIDA CUANDO LA CORRIDA TRAE UN FILTRO (0=TODAS)
001810     IF ST-ACTIVE = 'Y'
001820         IF WS-FILTRO-SUCURSAL = ZEROS OR
001830            ST-BRANCH-ID = WS-FILTRO-SUCURSAL
001840             ADD 1 TO DB-TOTAL-STUDENTS.
001850     ADD 1 TO WS-ST-REL-KEY
001860     GO TO 0200-CUENTA-ALUMNOS-LOOP.
001870
001880*    --------------------------------------------------------
001890*    0300-ACUMULA-MATRICULAS
001900*    ACUMULA FACTURADO, RECAUDADO Y PENDIENTE DE LAS MATRICULAS
001910*    ACTIVAS (RESPETANDO EL MISMO FILTRO DE SUCURSAL QUE 0200),
001920*    RECALCULANDO EL PENDIENTE EN VEZ DE SUMAR UN CAMPO GUARDADO
001930*    PARA QUE EL TOTAL NUNCA SE DESVIE DE FACTURADO-RECAUDADO.
001940*    --------------------------------------------------------
001950 0300-ACUMULA-MATRICULAS.
001960     MOVE 1 TO WS-EN-REL-KEY.
001970 0300-ACUMULA-MATRICULAS-LOOP.
001980     READ ENROLLMENT-FILE RECORD
001990         INVALID KEY GO TO 0400-IMPRIME.
002000     IF EN-ACTIVE NOT = 'Y'
002010         GO TO 0300-SIGUIENTE-MATRICULA.
002020     IF WS-FILTRO-SUCURSAL NOT = ZEROS AND
002030        EN-BRANCH-ID NOT = WS-FILTRO-SUCURSAL
002040         GO TO 0300-SIGUIENTE-MATRICULA.
002050     ADD 1 TO DB-TOTAL-ENROLLMENTS
002060     ADD EN-TOTAL-AMOUNT TO DB-TOTAL-FACTURADO
002070     ADD EN-PAID-AMOUNT  TO DB-TOTAL-RECAUDADO
002080     SUBTRACT EN-PAID-AMOUNT FROM EN-TOTAL-AMOUNT
002090         GIVING WS-NUEVO-PENDIENTE
002100     ADD WS-NUEVO-PENDIENTE TO DB-TOTAL-PENDIENTE.
002110 0300-SIGUIENTE-MATRICULA.
002120     ADD 1 TO WS-EN-REL-KEY
002130     GO TO 0300-ACUMULA-MATRICULAS-LOOP.
002140
002150*    --------------------------------------------------------
002160*    0400-IMPRIME
002170*    REQ-0233 - IMPRIME EL TABLERO DE UNA SOLA PAGINA CON LOS
002180*    CINCO TOTALES GERENCIALES. CAB2 MUESTRA LA SUCURSAL PEDIDA
002190*    (CERO SIGNIFICA QUE EL TABLERO ES GLOBAL).
002200*    --------------------------------------------------------
002210 0400-IMPRIME.
002220     MOVE WS-FILTRO-SUCURSAL TO SUC-CAB2
002230     ADD 1 TO CONTPAG
002240     MOVE CONTPAG TO PAG-CAB1
002250     WRITE REG-ORELATO FROM CAB1 AFTER PAGE
002260     WRITE REG-ORELATO FROM CAB2 AFTER 2
002270     WRITE REG-ORELATO FROM CAB3 AFTER 2
002280     MOVE 6 TO CONTLIN.
002290
002300     MOVE 'TOTAL DE ALUMNOS ACTIVOS' TO CONCEPTO-DET1
002310     MOVE DB-TOTAL-STUDENTS TO VALOR-DET1
002320     WRITE REG-ORELATO FROM DET1 AFTER 2.
002330
002340     MOVE 'TOTAL DE MATRICULAS ACTIVAS' TO CONCEPTO-DET1
002350     MOVE DB-TOTAL-ENROLLMENTS TO VALOR-DET1
002360     WRITE REG-ORELATO FROM DET1 AFTER 2.
002370
002380     MOVE 'TOTAL FACTURADO' TO CONCEPTO-DET1
002390     MOVE DB-TOTAL-FACTURADO TO VALOR-DET1
002400     WRITE REG-ORELATO FROM DET1 AFTER 2.
002410
002420     MOVE 'TOTAL RECAUDADO' TO CONCEPTO-DET1
002430     MOVE DB-TOTAL-RECAUDADO TO VALOR-DET1
002440     WRITE REG-ORELATO FROM DET1 AFTER 2.
002450
002460     MOVE 'TOTAL PENDIENTE DE COBRO' TO CONCEPTO-DET1
002470     MOVE DB-TOTAL-PENDIENTE TO VALOR-DET1
002480     WRITE REG-ORELATO FROM DET1 AFTER 2.
002490
002500     GO TO 0900-FINALIZA.
002510
002520*    --------------------------------------------------------
002530*    0900-FINALIZA
002540*    CIERRA LOS ARCHIVOS Y EL REPORTE IMPRESO.
002550*    --------------------------------------------------------
002560 0900-FINALIZA.
002570     CLOSE STUDENT-FILE
002580     CLOSE ENROLLMENT-FILE
002590     CLOSE RELDASH-RPT
002600     STOP RUN.
002610
002620
002630
002640
002650
