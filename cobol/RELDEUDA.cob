000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RELDEUDA-COB.
000030 AUTHOR. J. MENDEZ.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 03/08/95.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :J. MENDEZ
000100*    PROGRAMADOR(A)   :J. MENDEZ
000110*    FINALIDAD        :EMITE EL LISTADO DE ALUMNOS CON SALDO
000120*                      PENDIENTE DE COBRO (MATRICULAS ACTIVAS
000130*                      CUYO MONTO FACTURADO SUPERA LO PAGADO),
000140*                      AGRUPADO POR ALUMNO, CON SU TOTAL ADEUDADO
000150*    VRS    FECHA         PROG.        DESCRIPCION
000160*    1.0    03/08/95      JMENDEZ      IMPLANTACION INICIAL
000170*    1.1    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000180*    1.2    22/05/01      CFIGUEROA    REQ-0142 FILTRO POR
000190*                                      SUCURSAL
000200*    1.3    17/04/06      LORTIZ       REQ-0233 TOPE DE TABLA
000210*                                      DE DEUDORES A 2000 ALUMNOS
000220*    NOTA DEL ANALISTA: LA TABLA EN MEMORIA (WS-DEUDA-TAB) EXISTE
000230*    PORQUE ENROLLF NO VIENE ORDENADO POR ALUMNO - SIN ELLA HABRIA
000240*    QUE ORDENAR EL ARCHIVO ANTES DE CADA CORRIDA. EL TOPE DE 2000
000250*    CELDAS (REQ-0233) SE FIJO CONTRA LA MATRICULA TOTAL DE LA
000260*    INSTALACION MAS GRANDE AL MOMENTO; SI SE SUPERA, EL PROGRAMA
000270*    NO LO DETECTA Y SIMPLEMENTE DEJA DE ACUMULAR DEUDA NUEVA - NO
000280*    ES UN RIESGO ACEPTADO, ES UNA DEUDA TECNICA PENDIENTE.
000290
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT STUDENT-FILE ASSIGN TO "STUDENTF"
000360                 ORGANIZATION IS RELATIVE
000370                 ACCESS MODE IS DYNAMIC
000380                 RELATIVE KEY IS WS-ST-REL-KEY
000390                 FILE STATUS IS WS-ST-STATUS.
000400
000410     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000420                 ORGANIZATION IS RELATIVE
000430                 ACCESS MODE IS DYNAMIC
000440                 RELATIVE KEY IS WS-EN-REL-KEY
000450                 FILE STATUS IS WS-EN-STATUS.
000460
000470     SELECT RELDEUDA-RPT ASSIGN TO PRINTER.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510
000520 FD  STUDENT-FILE
000530     LABEL RECORD IS STANDARD
000540     RECORD CONTAINS 400 CHARACTERS.
000550
000560 01  STUDENT-RECORD.
000570     05  ST-ID                   PIC 9(09).
000580     05  ST-BRANCH-ID            PIC 9(09).
000590     05  ST-FIRST-NAME           PIC X(100).
000600     05  ST-LAST-NAME            PIC X(100).
000610     05  ST-DOCUMENT-NUMBER      PIC X(20).
000620     05  ST-PHONE                PIC X(20).
000630     05  ST-EMAIL                PIC X(100).
000640     05  ST-ACTIVE               PIC X(01).
000650     05  FILLER                  PIC X(41).
000660
000670 FD  ENROLLMENT-FILE
000680     LABEL RECORD IS STANDARD
000690     RECORD CONTAINS 400 CHARACTERS.
000700
000710 01  ENROLLMENT-RECORD.
000720     05  EN-ID                   PIC 9(09).
000730     05  EN-STUDENT-ID           PIC 9(09).
000740     05  EN-COURSE-ID            PIC 9(09).
000750     05  EN-BRANCH-ID            PIC 9(09).
000760     05  EN-ENROLLMENT-DATE      PIC 9(08).
000770     05  EN-STATUS               PIC X(09).
000780     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
000790     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
000800         10  EN-TOTAL-ENTERO     PIC S9(8).
000810         10  EN-TOTAL-CENTAVOS   PIC 9(02).
000820     05  EN-PAID-AMOUNT          PIC S9(8)V99.
000830     05  EN-ACTIVE               PIC X(01).
000840         88  EN-MATRICULA-ACTIVA     VALUE 'Y'.
000850         88  EN-MATRICULA-INACTIVA   VALUE 'N'.
000860     05  FILLER                  PIC X(326).
000870
000880 FD  RELDEUDA-RPT
000890     LABEL RECORD OMITTED.
000900 01  REG-ORELATO                 PIC X(80).
000910
000920 WORKING-STORAGE SECTION.
000930*    ESTADO DE STUDENTF - '00' LECTURA OK, '10' FIN DE ARCHIVO
000940 77  WS-ST-STATUS            PIC X(02) VALUE SPACES.
000950     88  WS-ST-ST-OK             VALUE '00'.
000960     88  WS-ST-ST-FIN-ARCHIVO    VALUE '10'.
000970 77  WS-ST-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
000980*    ESTADO DE ENROLLF - MISMA CONVENCION QUE WS-ST-STATUS
000990 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
001000     88  WS-EN-ST-OK             VALUE '00'.
001010     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
001020 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001030 77  CONTLIN                 PIC 99 VALUE 99.
001040 77  CONTPAG                 PIC 9(05) COMP VALUE ZEROS.
001050
001060*    SUCURSAL SOLICITADA PARA LA CORRIDA ACTUAL (SIMULA EL
001070*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES) -
001080*    CERO = GLOBAL
001090 01  WS-FILTRO-SUCURSAL       PIC 9(09) VALUE ZEROS.
001100 01  WS-FILTRO-SUCURSAL-R REDEFINES WS-FILTRO-SUCURSAL.
001110     05  WS-FILTRO-SUC-ALTA   PIC 9(04).
001120     05  WS-FILTRO-SUC-BAJA   PIC 9(05).
001130
001140 77  WS-SALDO-ENROLL          PIC S9(8)V99 VALUE ZEROS.
001150 01  WS-GRAN-TOTAL            PIC S9(9)V99 VALUE ZEROS.
001160 01  WS-GRAN-TOTAL-R REDEFINES WS-GRAN-TOTAL.
001170     05  WS-GRAN-TOTAL-ENTERO  PIC S9(9).
001180     05  WS-GRAN-TOTAL-CENTAVOS PIC 9(02).
001190
001200 77  WS-DT-IDX                PIC 9(05) COMP VALUE ZEROS.
001210 77  WS-DT-COUNT               PIC 9(05) COMP VALUE ZEROS.
001220 77  WS-DT-OUT-IDX            PIC 9(05) COMP VALUE ZEROS.
001230
001240 01  WS-DEUDA-TAB.
001250     05  WS-DT-ENTRY OCCURS 2000 TIMES.
001260         10  WS-DT-STUDENT-ID    PIC 9(09) COMP.
001270         10  WS-DT-TOTAL         PIC S9(8)V99.
001280         10  WS-DT-NOMBRE        PIC X(40).
001290
001300 01  CAB1.
001310     05  FILLER               PIC X(29) VALUE 'SISTEMAS VIAL S.A.'.
001320     05  FILLER               PIC X(33) VALUE
001330         'LISTADO DE ALUMNOS CON DEUDA'.
001340     05  FILLER               PIC X(04) VALUE 'PAG.'.
001350     05  PAG-CAB1              PIC ZZ.ZZ9.
001360
001370 01  CAB2.
001380     05  FILLER               PIC X(80) VALUE SPACES.
001390
001400 01  CAB3.
001410     05  FILLER               PIC X(80) VALUE
001420     'ID-ALUMNO  NOMBRE                                     DEUDA'.
001430
001440 01  DET1.
001450     05  ID-DET1              PIC Z(8)9.
001460     05  FILLER               PIC X(02) VALUE SPACES.
001470     05  NOMBRE-DET1          PIC X(40).
001480     05  FILLER               PIC X(01) VALUE SPACES.
001490     05  DEUDA-DET1           PIC Z(6)9.99.
001500     05  FILLER               PIC X(08) VALUE SPACES.
001510
001520 01  TOTAL1.
001530     05  FILLER               PIC X(50) VALUE
001540         'TOTAL GENERAL DE DEUDA PENDIENTE DE COBRO'.
001550     05  FILLER               PIC X(02) VALUE SPACES.
001560     05  GRAN-TOTAL-DET1      PIC Z(7)9.99.
001570     05  FILLER               PIC X(07) VALUE SPACES.
001580
001590 PROCEDURE DIVISION.
001600
001610*    --------------------------------------------------------
001620*    0100-ABRE-ARCHIVOS
001630*    ABRE STUDENTF Y ENROLLF. ESTADO '05' SE TOLERA PORQUE EN UNA
001640*    INSTALACION NUEVA ALGUNO DE LOS DOS PUEDE ESTAR VACIO TODAVIA.
001650*    --------------------------------------------------------
001660 0100-ABRE-ARCHIVOS.
001670     OPEN INPUT STUDENT-FILE
001680     IF NOT WS-ST-ST-OK AND WS-ST-STATUS NOT = '05'
001690         DISPLAY 'RELDEUDA - NO SE PUDO ABRIR STUDENTF: '
001700             WS-ST-STATUS
001710         STOP RUN.
001720     OPEN INPUT ENROLLMENT-FILE
001730     IF NOT WS-EN-ST-OK AND WS-EN-STATUS NOT = '05'
001740         DISPLAY 'RELDEUDA - NO SE PUDO ABRIR ENROLLF: '
001750             WS-EN-STATUS
001760         CLOSE STUDENT-FILE
001770         STOP RUN.
001780     OPEN OUTPUT RELDEUDA-RPT
001790     GO TO 0200-ACUMULA-DEUDA.
001800
001810*    --------------------------------------------------------
001820*    0200-ACUMULA-DEUDA
001830*    RECORRE ENROLLF Y ACUMULA EL SALDO PENDIENTE DE CADA MATRICULA
001840*    ACTIVA EN LA CELDA DEL ALUMNO CORRESPONDIENTE (VER
001850*    0250-UBICA-CELDA-DEUDA). LA MISMA BANDERA EN-ACTIVE QUE USA
001860*    RELDASH PARA CONTAR MATRICULAS VIGENTES SIRVE AQUI PARA
001870*    EXCLUIR CUALQUIER MATRICULA DADA DE BAJA DE LA COBRANZA.
001880*    --------------------------------------------------------
001890 0200-ACUMULA-DEUDA.
001900     MOVE 1 TO WS-EN-REL-KEY.
001910 0200-ACUMULA-DEUDA-LOOP.
001920     READ ENROLLMENT-FILE RECORD
001930         INVALID KEY GO TO 0400-IMPRIME.
001940     IF EN-MATRICULA-INACTIVA
001950         GO TO 0200-SIGUIENTE-MATRICULA.
001960     IF WS-FILTRO-SUCURSAL NOT = ZEROS AND
001970        EN-BRANCH-ID NOT = WS-FILTRO-SUCURSAL
001980         GO TO 0200-SIGUIENTE-MATRICULA.
001990     SUBTRACT EN-PAID-AMOUNT FROM EN-TOTAL-AMOUNT
002000         GIVING WS-SALDO-ENROLL
002010     IF WS-SALDO-ENROLL NOT > ZEROS
002020         GO TO 0200-SIGUIENTE-MATRICULA.
002030     PERFORM 0250-UBICA-CELDA-DEUDA
002040         THRU 0250-UBICA-CELDA-DEUDA-EXIT.
002050 0200-SIGUIENTE-MATRICULA.
002060     ADD 1 TO WS-EN-REL-KEY
002070     GO TO 0200-ACUMULA-DEUDA-LOOP.
002080
002090*    --------------------------------------------------------
002100*    0250-UBICA-CELDA-DEUDA
002110*    BUSQUEDA LINEAL DEL ALUMNO EN LA TABLA; SI NO EXISTE AUN, LA
002120*    CREA (0260-CREA-CELDA-DEUDA). ES LINEAL Y NO POR INDICE
002130*    DIRECTO PORQUE EL ID DE ALUMNO NO ES CONSECUTIVO DESDE 1.
002140*    --------------------------------------------------------
002150 0250-UBICA-CELDA-DEUDA.
002160     MOVE ZEROS TO WS-DT-IDX.
002170 0250-UBICA-CELDA-DEUDA-LOOP.
002180     ADD 1 TO WS-DT-IDX
002190     IF WS-DT-IDX > WS-DT-COUNT
002200         GO TO 0260-CREA-CELDA-DEUDA.
002210     IF WS-DT-STUDENT-ID (WS-DT-IDX) = EN-STUDENT-ID
002220         GO TO 0270-SUMA-CELDA-DEUDA.
002230     GO TO 0250-UBICA-CELDA-DEUDA-LOOP.
002240
002250 0260-CREA-CELDA-DEUDA.
002260     ADD 1 TO WS-DT-COUNT
002270     MOVE WS-DT-COUNT TO WS-DT-IDX
002280     MOVE EN-STUDENT-ID TO WS-DT-STUDENT-ID (WS-DT-IDX)
002290     MOVE ZEROS         TO WS-DT-TOTAL (WS-DT-IDX).
002300 0270-SUMA-CELDA-DEUDA.
002310     ADD WS-SALDO-ENROLL TO WS-DT-TOTAL (WS-DT-IDX).
002320 0250-UBICA-CELDA-DEUDA-EXIT.
002330     EXIT.
002340
002350*    --------------------------------------------------------
002360*    0400-IMPRIME
002370*    RECORRE LA TABLA DE DEUDORES YA ACUMULADA E IMPRIME UNA LINEA
002380*    POR ALUMNO CON SALDO REALMENTE PENDIENTE (CELDAS EN CERO SE
002390*    SALTAN - PUEDEN QUEDAR EN CERO SI TODAS SUS MATRICULAS
002400*    TERMINARON DE PAGARSE DURANTE LA ACUMULACION).
002410*    --------------------------------------------------------
002420 0400-IMPRIME.
002430     MOVE ZEROS TO WS-GRAN-TOTAL
002440     MOVE ZEROS TO WS-DT-OUT-IDX.
002450 0400-IMPRIME-LOOP.
002460     ADD 1 TO WS-DT-OUT-IDX
002470     IF WS-DT-OUT-IDX > WS-DT-COUNT
002480         GO TO 0500-IMPRIME-TOTAL.
002490     IF WS-DT-TOTAL (WS-DT-OUT-IDX) NOT > ZEROS
002500         GO TO 0400-IMPRIME-LOOP.
002510     PERFORM 0450-BUSCA-NOMBRE THRU 0450-BUSCA-NOMBRE-EXIT
002520     PERFORM 0460-ESCRIBE-LINEA THRU 0460-ESCRIBE-LINEA-EXIT
002530     ADD WS-DT-TOTAL (WS-DT-OUT-IDX) TO WS-GRAN-TOTAL
002540     GO TO 0400-IMPRIME-LOOP.
002550
002560*    --------------------------------------------------------
002570*    0450-BUSCA-NOMBRE
002580*    TRAE EL NOMBRE COMPLETO DEL ALUMNO PARA LA LINEA DE DETALLE -
002590*    SOLO SE BUSCA AL MOMENTO DE IMPRIMIR, NO DURANTE LA
002600*    ACUMULACION, PARA NO LEER STUDENTF UNA VEZ POR CADA MATRICULA.
002610*    --------------------------------------------------------
002620 0450-BUSCA-NOMBRE.
002630     MOVE SPACES TO WS-DT-NOMBRE (WS-DT-OUT-IDX)
002640     MOVE 1 TO WS-ST-REL-KEY.
002650 0450-BUSCA-NOMBRE-LOOP.
002660     READ STUDENT-FILE RECORD
002670         INVALID KEY GO TO 0450-BUSCA-NOMBRE-EXIT.
002680     IF ST-ID = WS-DT-STUDENT-ID (WS-DT-OUT-IDX)
002690         STRING ST-FIRST-NAME DELIMITED BY SIZE
002700                ' '           DELIMITED BY SIZE
002710                ST-LAST-NAME  DELIMITED BY SIZE
002720             INTO WS-DT-NOMBRE (WS-DT-OUT-IDX)
002730         GO TO 0450-BUSCA-NOMBRE-EXIT.
002740     ADD 1 TO WS-ST-REL-KEY
002750     GO TO 0450-BUSCA-NOMBRE-LOOP.
002760 0450-BUSCA-NOMBRE-EXIT.
002770     EXIT.
002780
002790*    --------------------------------------------------------
002800*    0460-ESCRIBE-LINEA
002810*    IMPRIME LA LINEA DE DETALLE Y CONTROLA EL SALTO DE PAGINA.
002820*    --------------------------------------------------------
002830 0460-ESCRIBE-LINEA.
002840     IF CONTLIN > 14
002850         ADD 1 TO CONTPAG
002860         MOVE CONTPAG TO PAG-CAB1
002870         WRITE REG-ORELATO FROM CAB1 AFTER PAGE
002880         WRITE REG-ORELATO FROM CAB2 AFTER 2
002890         WRITE REG-ORELATO FROM CAB3 AFTER 2
002900         MOVE 6 TO CONTLIN.
002910     MOVE WS-DT-STUDENT-ID (WS-DT-OUT-IDX) TO ID-DET1
002920     MOVE WS-DT-NOMBRE (WS-DT-OUT-IDX)     TO NOMBRE-DET1
002930     MOVE WS-DT-TOTAL (WS-DT-OUT-IDX)       TO DEUDA-DET1
002940     WRITE REG-ORELATO FROM DET1 AFTER 2
002950     ADD 1 TO CONTLIN.
002960 0460-ESCRIBE-LINEA-EXIT.
002970     EXIT.
002980
002990*    --------------------------------------------------------
003000*    0500-IMPRIME-TOTAL
003010*    LINEA FINAL CON EL TOTAL GENERAL DE DEUDA DE TODA LA CORRIDA
003020*    (O DE LA SUCURSAL FILTRADA, SEGUN WS-FILTRO-SUCURSAL).
003030*    --------------------------------------------------------
003040 0500-IMPRIME-TOTAL.
003050     MOVE WS-GRAN-TOTAL TO GRAN-TOTAL-DET1
003060     WRITE REG-ORELATO FROM TOTAL1 AFTER 2
003070     GO TO 0900-FINALIZA.
003080
003090*    --------------------------------------------------------
003100*    0900-FINALIZA
003110*    FIN NORMAL DE CORRIDA. NO HAY RECHAZO - ES UN LISTADO.
003120*    --------------------------------------------------------
003130 0900-FINALIZA.
003140     CLOSE STUDENT-FILE
003150     CLOSE ENROLLMENT-FILE
003160     CLOSE RELDEUDA-RPT
003170     STOP RUN.
003180
003190
003200
