000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RELENRO-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 09/02/89.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA
000110*    FINALIDAD        :EMITE EL LISTADO DE MATRICULAS (IMPRESORA)
000120*                      - FILTRABLE POR SUCURSAL
000130*                      - SIN SUCURSAL, ORDENADO POR FECHA DE
000140*                        MATRICULA DESCENDENTE (TABLA YA CARGADA
000150*                        EN ESE ORDEN, INVERTIDO AL EMITIR)
000160*    VRS    FECHA         PROG.        DESCRIPCION
000170*    1.0    09/02/89      RESPINOZA    IMPLANTACION INICIAL
000180*    1.1    19/06/91      MTORRES      UNE ALUMNO Y CURSO
000190*    1.2    03/02/97      JMENDEZ      FILE STATUS EXTENDIDO
000200*    1.3    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000210*    1.4    22/05/01      CFIGUEROA    REQ-0142 FILTRO POR
000220*                                      SUCURSAL
000230*    1.5    17/04/06      LORTIZ       REQ-0233 TABLA EN MEMORIA
000240*    NOTA DEL ANALISTA: EL ORDEN DESCENDENTE POR FECHA SOLO APLICA
000250*    SIN FILTRO DE SUCURSAL (VER 0400-IMPRIME) - CUANDO HAY FILTRO
000260*    SE IMPRIME EN ORDEN DE CARGA (ASCENDENTE) PORQUE ESE LISTADO
000270*    SE USA PARA REVISION ADMINISTRATIVA DE UNA SUCURSAL PUNTUAL,
000280*    NO PARA VER LO MAS RECIENTE PRIMERO.
000290
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000360                 ORGANIZATION IS RELATIVE
000370                 ACCESS MODE IS DYNAMIC
000380                 RELATIVE KEY IS WS-EN-REL-KEY
000390                 FILE STATUS IS WS-EN-STATUS.
000400
000410     SELECT STUDENT-FILE ASSIGN TO "STUDENTF"
000420                 ORGANIZATION IS RELATIVE
000430                 ACCESS MODE IS DYNAMIC
000440                 RELATIVE KEY IS WS-ST-REL-KEY
000450                 FILE STATUS IS WS-ST-STATUS.
000460
000470     SELECT COURSE-FILE ASSIGN TO "COURSEFL"
000480                 ORGANIZATION IS RELATIVE
000490                 ACCESS MODE IS DYNAMIC
000500                 RELATIVE KEY IS WS-CR-REL-KEY
000510                 FILE STATUS IS WS-CR-STATUS.
000520
000530     SELECT RELENRO-RPT ASSIGN TO PRINTER.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570
000580 FD  ENROLLMENT-FILE
000590     LABEL RECORD IS STANDARD
000600     RECORD CONTAINS 400 CHARACTERS.
000610
000620 01  ENROLLMENT-RECORD.
000630     05  EN-ID                   PIC 9(09).
000640     05  EN-STUDENT-ID           PIC 9(09).
000650     05  EN-COURSE-ID            PIC 9(09).
000660     05  EN-BRANCH-ID            PIC 9(09).
000670     05  EN-ENROLLMENT-DATE      PIC 9(08).
000680     05  EN-ENROLLMENT-DATE-R REDEFINES EN-ENROLLMENT-DATE.
000690         10  EN-ENR-AAAA         PIC 9(04).
000700         10  EN-ENR-MM           PIC 9(02).
000710         10  EN-ENR-DD           PIC 9(02).
000720     05  EN-STATUS               PIC X(09).
000730     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
000740     05  EN-PAID-AMOUNT          PIC S9(8)V99.
000750     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
000760         10  EN-TOTAL-ENTERO     PIC S9(8).
000770         10  EN-TOTAL-CENTAVOS   PIC 9(02).
000780     05  EN-ACTIVE               PIC X(01).
000790     05  FILLER                  PIC X(326).
000800
000810 FD  STUDENT-FILE
000820     LABEL RECORD IS STANDARD
000830     RECORD CONTAINS 400 CHARACTERS.
000840
000850 01  STUDENT-RECORD.
000860     05  ST-ID                   PIC 9(09).
000870     05  ST-BRANCH-ID            PIC 9(09).
000880     05  ST-FIRST-NAME           PIC X(100).
000890     05  ST-LAST-NAME            PIC X(100).
000900     05  ST-DOCUMENT-NUMBER      PIC X(20).
000910     05  ST-PHONE                PIC X(20).
000920     05  ST-EMAIL                PIC X(100).
000930     05  ST-ACTIVE               PIC X(01).
000940     05  FILLER                  PIC X(41).
000950
000960 FD  COURSE-FILE
000970     LABEL RECORD IS STANDARD
000980     RECORD CONTAINS 400 CHARACTERS.
000990
001000 01  COURSE-RECORD.
001010     05  CR-ID                   PIC 9(09).
001020     05  CR-BRANCH-ID            PIC 9(09).
001030     05  CR-NAME                 PIC X(100).
001040     05  CR-DESCRIPTION          PIC X(255).
001050     05  CR-TOTAL-HOURS          PIC 9(05).
001060     05  CR-PRICE                PIC S9(8)V99.
001070     05  CR-ACTIVE               PIC X(01).
001080     05  FILLER                  PIC X(13).
001090
001100 FD  RELENRO-RPT
001110     LABEL RECORD OMITTED.
001120 01  REG-ORELATO                 PIC X(80).
001130
001140 WORKING-STORAGE SECTION.
001150*    ESTADO DE ENROLLF - '00' LECTURA OK, '10' FIN DE ARCHIVO
001160 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
001170     88  WS-EN-ST-OK             VALUE '00'.
001180     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
001190 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001200*    ESTADO DE STUDENTF - MISMA CONVENCION QUE WS-EN-STATUS
001210 77  WS-ST-STATUS            PIC X(02) VALUE SPACES.
001220     88  WS-ST-ST-OK             VALUE '00'.
001230     88  WS-ST-ST-FIN-ARCHIVO    VALUE '10'.
001240 77  WS-ST-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001250*    ESTADO DE COURSEFL - MISMA CONVENCION QUE WS-EN-STATUS
001260 77  WS-CR-STATUS            PIC X(02) VALUE SPACES.
001270     88  WS-CR-ST-OK             VALUE '00'.
001280     88  WS-CR-ST-FIN-ARCHIVO    VALUE '10'.
001290 77  WS-CR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001300 77  WS-EN-COUNT             PIC 9(05) COMP VALUE ZEROS.
001310 77  WS-IDX                  PIC 9(05) COMP VALUE ZEROS.
001320 77  WS-OUT-IDX               PIC 9(05) COMP VALUE ZEROS.
001330 77  CONTLIN                 PIC 99 VALUE 99.
001340 77  CONTPAG                 PIC 9(05) COMP VALUE ZEROS.
001350
001360*    FILTRO DE SUCURSAL DE LA CORRIDA ACTUAL (SIMULA EL
001370*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES);
001380*    CERO SIGNIFICA TODAS LAS SUCURSALES
001390 01  WS-FILTRO-SUCURSAL       PIC 9(09) VALUE ZEROS.
001400 01  WS-FILTRO-SUCURSAL-R REDEFINES WS-FILTRO-SUCURSAL.
001410     05  WS-FILTRO-PREFIJO    PIC 9(03).
001420     05  WS-FILTRO-SUFIJO     PIC 9(06).
001430
001440 01  WS-ENROLL-TABLE.
001450     05  WS-EN-TAB OCCURS 5000 TIMES
001460                 INDEXED BY WS-EN-IDX.
001470         10  WS-EN-TAB-ID        PIC 9(09) COMP.
001480         10  WS-EN-TAB-STUDENT   PIC 9(09) COMP.
001490         10  WS-EN-TAB-COURSE    PIC 9(09) COMP.
001500         10  WS-EN-TAB-BRANCH    PIC 9(09) COMP.
001510         10  WS-EN-TAB-DATE      PIC 9(08).
001520         10  WS-EN-TAB-NAME      PIC X(40).
001530         10  WS-EN-TAB-COURSE-N  PIC X(40).
001540
001550 01  CAB1.
001560     05  FILLER               PIC X(33) VALUE 'EDUPAY'.
001570     05  FILLER               PIC X(37) VALUE
001580         'LISTADO DE MATRICULAS'.
001590     05  FILLER               PIC X(04) VALUE 'PAG.'.
001600     05  PAG-CAB1             PIC ZZ.ZZ9.
001610
001620 01  CAB2.
001630     05  FILLER               PIC X(80) VALUE SPACES.
001640
001650 01  CAB3.
001660     05  FILLER               PIC X(80) VALUE
001670         '  ID-MATRICULA  ALUMNO                  CURSO'.
001680
001690 01  DET1.
001700     05  FILLER               PIC X(02) VALUE SPACES.
001710     05  EN-ID-DET1           PIC Z(8)9.
001720     05  FILLER               PIC X(02) VALUE SPACES.
001730     05  NOMBRE-DET1          PIC X(24).
001740     05  FILLER               PIC X(01) VALUE SPACES.
001750     05  CURSO-DET1           PIC X(24).
001760
001770 PROCEDURE DIVISION.
001780
001790*    --------------------------------------------------------
001800*    0100-ABRE-ARCHIVOS
001810*    ABRE LOS TRES MAESTROS DE ENTRADA Y EL LISTADO DE SALIDA.
001820*    STATUS '05' SE ACEPTA (ARCHIVO RELATIVO SIN REGISTROS AUN
001830*    NO ES ERROR) - VER WS-EN-ST-OK/WS-ST-ST-OK/WS-CR-ST-OK.
001840*    --------------------------------------------------------
001850 0100-ABRE-ARCHIVOS.
001860     OPEN INPUT ENROLLMENT-FILE
001870     IF NOT WS-EN-ST-OK AND WS-EN-STATUS NOT = '05'
001880         DISPLAY 'RELENRO - NO SE PUDO ABRIR ENROLLF: '
001890             WS-EN-STATUS
001900         STOP RUN.
001910     OPEN INPUT STUDENT-FILE
001920     IF NOT WS-ST-ST-OK AND WS-ST-STATUS NOT = '05'
001930         CLOSE ENROLLMENT-FILE
001940         DISPLAY 'RELENRO - NO SE PUDO ABRIR STUDENTF: '
001950             WS-ST-STATUS
001960         STOP RUN.
001970     OPEN INPUT COURSE-FILE
001980     IF NOT WS-CR-ST-OK AND WS-CR-STATUS NOT = '05'
001990         CLOSE ENROLLMENT-FILE
002000         CLOSE STUDENT-FILE
002010         DISPLAY 'RELENRO - NO SE PUDO ABRIR COURSEFL: '
002020             WS-CR-STATUS
002030         STOP RUN.
002040     OPEN OUTPUT RELENRO-RPT
002050     GO TO 0200-CARGA-TABLA.
002060
002070*    --------------------------------------------------------
002080*    0200-CARGA-TABLA
002090*    CARGA ENROLLF COMPLETO EN WS-ENROLL-TABLE EN ORDEN DE
002100*    ARCHIVO (ASCENDENTE POR ID-MATRICULA), APLICANDO EL FILTRO
002110*    DE SUCURSAL SI SE INDICO UNO - ASI 0400-IMPRIME PUEDE
002120*    RECORRERLA EN CUALQUIER SENTIDO SIN VOLVER A LEER ENROLLF.
002130*    --------------------------------------------------------
002140 0200-CARGA-TABLA.
002150     MOVE 1 TO WS-EN-REL-KEY.
002160 0200-CARGA-TABLA-LOOP.
002170     READ ENROLLMENT-FILE RECORD
002180         INVALID KEY GO TO 0200-CARGA-TABLA-EXIT.
002190     IF WS-FILTRO-SUCURSAL = ZEROS
002200        OR EN-BRANCH-ID = WS-FILTRO-SUCURSAL
002210         ADD 1 TO WS-EN-COUNT
002220         MOVE EN-ID         TO WS-EN-TAB-ID      (WS-EN-COUNT)
002230         MOVE EN-STUDENT-ID TO WS-EN-TAB-STUDENT (WS-EN-COUNT)
002240         MOVE EN-COURSE-ID  TO WS-EN-TAB-COURSE  (WS-EN-COUNT)
002250         MOVE EN-BRANCH-ID  TO WS-EN-TAB-BRANCH  (WS-EN-COUNT)
002260         MOVE EN-ENROLLMENT-DATE
002270                            TO WS-EN-TAB-DATE    (WS-EN-COUNT).
002280     ADD 1 TO WS-EN-REL-KEY
002290     GO TO 0200-CARGA-TABLA-LOOP.
002300 0200-CARGA-TABLA-EXIT.
002310     EXIT.
002320
002330*    --------------------------------------------------------
002340*    0300-UNE-DATOS
002350*    RECORRE LA TABLA CARGADA Y RESUELVE NOMBRE DE ALUMNO Y
002360*    NOMBRE DE CURSO PARA CADA CELDA (VER 0310/0320) - SE HACE
002370*    UNA SOLA VEZ, ANTES DE IMPRIMIR, PORQUE 0400-IMPRIME PUEDE
002380*    RECORRER LA TABLA EN AMBOS SENTIDOS SEGUN EL FILTRO.
002390*    --------------------------------------------------------
002400 0300-UNE-DATOS.
002410     MOVE 1 TO WS-IDX.
002420 0300-UNE-DATOS-LOOP.
002430     IF WS-IDX > WS-EN-COUNT
002440         GO TO 0300-UNE-DATOS-EXIT.
002450     PERFORM 0310-BUSCA-ALUMNO THRU 0310-BUSCA-ALUMNO-EXIT
002460     PERFORM 0320-BUSCA-CURSO  THRU 0320-BUSCA-CURSO-EXIT
002470     ADD 1 TO WS-IDX
002480     GO TO 0300-UNE-DATOS-LOOP.
002490 0300-UNE-DATOS-EXIT.
002500     EXIT.
002510     GO TO 0400-IMPRIME.
002520
002530*    --------------------------------------------------------
002540*    0310-BUSCA-ALUMNO
002550*    BUSQUEDA LINEAL EN STUDENTF POR ID-ALUMNO (NO HAY INDICE
002560*    ALTERNO EN ESTE MAESTRO) - ACEPTABLE PORQUE ESTE PROGRAMA
002570*    ES UN LISTADO BATCH DE FIN DE DIA, NO TRANSACCIONAL.
002580*    --------------------------------------------------------
002590 0310-BUSCA-ALUMNO.
002600     MOVE SPACES TO WS-EN-TAB-NAME (WS-IDX)
002610     MOVE 1 TO WS-ST-REL-KEY.
002620 0310-BUSCA-ALUMNO-LOOP.
002630     READ STUDENT-FILE RECORD
002640         INVALID KEY GO TO 0310-BUSCA-ALUMNO-EXIT.
002650     IF ST-ID = WS-EN-TAB-STUDENT (WS-IDX)
002660         STRING ST-FIRST-NAME DELIMITED BY SIZE
002670                ' '           DELIMITED BY SIZE
002680                ST-LAST-NAME  DELIMITED BY SIZE
002690             INTO WS-EN-TAB-NAME (WS-IDX)
002700         GO TO 0310-BUSCA-ALUMNO-EXIT.
002710     ADD 1 TO WS-ST-REL-KEY
002720     GO TO 0310-BUSCA-ALUMNO-LOOP.
002730 0310-BUSCA-ALUMNO-EXIT.
002740     EXIT.
002750
002760*    --------------------------------------------------------
002770*    0320-BUSCA-CURSO
002780*    MISMA TECNICA DE BUSQUEDA LINEAL QUE 0310-BUSCA-ALUMNO,
002790*    AHORA CONTRA COURSEFL PARA OBTENER EL NOMBRE DEL CURSO.
002800*    --------------------------------------------------------
002810 0320-BUSCA-CURSO.
002820     MOVE SPACES TO WS-EN-TAB-COURSE-N (WS-IDX)
002830     MOVE 1 TO WS-CR-REL-KEY.
002840 0320-BUSCA-CURSO-LOOP.
002850     READ COURSE-FILE RECORD
002860         INVALID KEY GO TO 0320-BUSCA-CURSO-EXIT.
002870     IF CR-ID = WS-EN-TAB-COURSE (WS-IDX)
002880         MOVE CR-NAME TO WS-EN-TAB-COURSE-N (WS-IDX)
002890         GO TO 0320-BUSCA-CURSO-EXIT.
002900     ADD 1 TO WS-CR-REL-KEY
002910     GO TO 0320-BUSCA-CURSO-LOOP.
002920 0320-BUSCA-CURSO-EXIT.
002930     EXIT.
002940
002950*    --------------------------------------------------------
002960*    0400-IMPRIME
002970*    IMPRIME EL DETALLE RECORRIENDO WS-ENROLL-TABLE - SIN
002980*    FILTRO DE SUCURSAL BAJA (DESCENDENTE) PARA QUE LO MAS
002990*    RECIENTE APAREZCA PRIMERO; CON FILTRO SUBE (ASCENDENTE)
003000*    PARA REVISION ADMINISTRATIVA EN ORDEN DE CARGA - VER NOTA
003010*    DEL ANALISTA EN EL ENCABEZADO DEL PROGRAMA.
003020*    --------------------------------------------------------
003030 0400-IMPRIME.
003040*    REGLA - SIN FILTRO, ORDEN DESCENDENTE POR FECHA; LA TABLA
003050*    SE CARGO EN ORDEN DE ARCHIVO (ASCENDENTE), SE RECORRE AL
003060*    REVES PARA EMITIR DEL MAS RECIENTE AL MAS ANTIGUO
003070     IF WS-FILTRO-SUCURSAL = ZEROS
003080         MOVE WS-EN-COUNT TO WS-OUT-IDX
003090     ELSE
003100         MOVE 1 TO WS-OUT-IDX.
003110 0400-IMPRIME-LOOP.
003120     IF WS-FILTRO-SUCURSAL = ZEROS
003130         IF WS-OUT-IDX = ZEROS
003140             GO TO 0400-IMPRIME-EXIT
003150     ELSE
003160         IF WS-OUT-IDX > WS-EN-COUNT
003170             GO TO 0400-IMPRIME-EXIT.
003180     IF CONTLIN > 14
003190         ADD 1 TO CONTPAG
003200         MOVE CONTPAG TO PAG-CAB1
003210         WRITE REG-ORELATO FROM CAB1 AFTER PAGE
003220         WRITE REG-ORELATO FROM CAB2 AFTER 4
003230         WRITE REG-ORELATO FROM CAB3 AFTER 3
003240         MOVE 8 TO CONTLIN.
003250     MOVE WS-EN-TAB-ID (WS-OUT-IDX)    TO EN-ID-DET1
003260     MOVE WS-EN-TAB-NAME (WS-OUT-IDX)  TO NOMBRE-DET1
003270     MOVE WS-EN-TAB-COURSE-N (WS-OUT-IDX) TO CURSO-DET1
003280     WRITE REG-ORELATO FROM DET1 AFTER 2
003290     ADD 1 TO CONTLIN
003300     IF WS-FILTRO-SUCURSAL = ZEROS
003310         SUBTRACT 1 FROM WS-OUT-IDX
003320     ELSE
003330         ADD 1 TO WS-OUT-IDX.
003340     GO TO 0400-IMPRIME-LOOP.
003350 0400-IMPRIME-EXIT.
003360     EXIT.
003370
003380*    --------------------------------------------------------
003390*    0900-FINALIZA
003400*    CIERRA LOS TRES MAESTROS Y EL LISTADO - SE DEJA EL TOTAL
003410*    DE MATRICULAS EMITIDAS EN PANTALLA PARA CUADRE DE OPERACION.
003420*    --------------------------------------------------------
003430 0900-FINALIZA.
003440     CLOSE ENROLLMENT-FILE
003450     CLOSE STUDENT-FILE
003460     CLOSE COURSE-FILE
003470     CLOSE RELENRO-RPT
003480     DISPLAY 'RELENRO - LISTADO EMITIDO, TOTAL MATRICULAS = '
003490         WS-EN-COUNT
003500     STOP RUN.
003510
003520
003530
