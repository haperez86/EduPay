000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RELMENSL-COB.
000030 AUTHOR. M. TORRES.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 19/11/91.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :M. TORRES
000100*    PROGRAMADOR(A)   :M. TORRES
000110*    FINALIDAD        :EMISION DEL REPORTE DE INGRESOS MENSUALES
000120*                      POR SUCURSAL. ACUMULA PAGOS CONFIRMADOS
000130*                      DEL ANO SOLICITADO Y LOS CRUZA CONTRA LA
000140*                      FACTURACION Y LO PAGADO EN LAS MATRICULAS
000150*                      DEL MISMO MES/SUCURSAL
000160*    VRS    FECHA         PROG.        DESCRIPCION
000170*    1.0    19/11/91      MTORRES      IMPLANTACION INICIAL
000180*    1.1    27/07/95      JMENDEZ      AGREGA CRUCE DE MATRICULAS
000190*    1.2    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000200*    1.3    22/05/01      CFIGUEROA    REQ-0142 ORDEN ASCENDENTE
000210*                                      POR MES EN EL REPORTE
000220*    1.4    17/04/06      LORTIZ       REQ-0233 TOPE DE TABLA
000230*                                      A 200 CELDAS MES/SUCURSAL
000240*    1.5    02/10/07      CFIGUEROA    REQ-0259 FILTRO POR
000250*                                      SUCURSAL, NOMBRE DE MES Y
000260*                                      DE SUCURSAL EN EL DETALLE,
000270*                                      SUBTOTAL POR SUCURSAL Y
000280*                                      TOTAL GENERAL DEL ANO
000290*                                      (CORRIGE OBSERVACION DE
000300*                                      AUDITORIA)
000310*    NOTA DEL ANALISTA: EL SORT SOLO CONSOLIDA PAGOS POR MES/
000320*    SUCURSAL (0200-PROCESA-PAGOS); EL CRUCE CONTRA MATRICULAS
000330*    (VENTAS Y PAGADO) SE HACE DESPUES, SIN SORT, PORQUE
000340*    ENROLLF NO TIENE VOLUMEN QUE JUSTIFIQUE PASARLO POR UN
000350*    SORT - SE ACUMULA DIRECTO EN WS-MES-TAB (VER 0300-0370).
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT PAYMENT-FILE ASSIGN TO "PAYMENTF"
000430                 ORGANIZATION IS RELATIVE
000440                 ACCESS MODE IS DYNAMIC
000450                 RELATIVE KEY IS WS-PY-REL-KEY
000460                 FILE STATUS IS WS-PY-STATUS.
000470
000480     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000490                 ORGANIZATION IS RELATIVE
000500                 ACCESS MODE IS DYNAMIC
000510                 RELATIVE KEY IS WS-EN-REL-KEY
000520                 FILE STATUS IS WS-EN-STATUS.
000530
000540     SELECT BRANCH-FILE ASSIGN TO "BRANCHFL"
000550                 ORGANIZATION IS RELATIVE
000560                 ACCESS MODE IS DYNAMIC
000570                 RELATIVE KEY IS WS-BR-REL-KEY
000580                 FILE STATUS IS WS-BR-STATUS.
000590
000600     SELECT SORTPAG ASSIGN TO DISK.
000610
000620     SELECT RELMENSL-RPT ASSIGN TO PRINTER.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660
000670 FD  PAYMENT-FILE
000680     LABEL RECORD IS STANDARD
000690     RECORD CONTAINS 700 CHARACTERS.
000700
000710 01  PAYMENT-RECORD.
000720     05  PY-ID                   PIC 9(09).
000730     05  PY-ENROLLMENT-ID        PIC 9(09).
000740     05  PY-BRANCH-ID            PIC 9(09).
000750     05  PY-AMOUNT               PIC S9(8)V99.
000760     05  PY-PAYMENT-DATE         PIC 9(08).
000770     05  PY-PAYMENT-DATE-R REDEFINES PY-PAYMENT-DATE.
000780         10  PY-PAGO-AAAA        PIC 9(04).
000790         10  PY-PAGO-MM          PIC 9(02).
000800         10  PY-PAGO-DD          PIC 9(02).
000810     05  PY-TYPE                 PIC X(11).
000820     05  PY-STATUS               PIC X(10).
000830     05  PY-METHOD-ID            PIC 9(09).
000840     05  PY-TXN-REFERENCE        PIC X(100).
000850     05  PY-NOTES                PIC X(500).
000860     05  FILLER                  PIC X(25).
000870
000880 FD  ENROLLMENT-FILE
000890     LABEL RECORD IS STANDARD
000900     RECORD CONTAINS 400 CHARACTERS.
000910
000920 01  ENROLLMENT-RECORD.
000930     05  EN-ID                   PIC 9(09).
000940     05  EN-STUDENT-ID           PIC 9(09).
000950     05  EN-COURSE-ID            PIC 9(09).
000960     05  EN-BRANCH-ID            PIC 9(09).
000970     05  EN-ENROLLMENT-DATE      PIC 9(08).
000980     05  EN-ENROLLMENT-DATE-R REDEFINES EN-ENROLLMENT-DATE.
000990         10  EN-ENR-AAAA         PIC 9(04).
001000         10  EN-ENR-MM           PIC 9(02).
001010         10  EN-ENR-DD           PIC 9(02).
001020     05  EN-STATUS               PIC X(09).
001030     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
001040     05  EN-PAID-AMOUNT          PIC S9(8)V99.
001050     05  EN-ACTIVE               PIC X(01).
001060     05  FILLER                  PIC X(326).
001070
001080 FD  BRANCH-FILE
001090     LABEL RECORD IS STANDARD
001100     RECORD CONTAINS 500 CHARACTERS.
001110
001120 01  BRANCH-RECORD.
001130     05  BR-ID                   PIC 9(09).
001140     05  BR-CODE                 PIC X(10).
001150     05  BR-CODE-R REDEFINES BR-CODE.
001160         10  BR-CODE-PROV        PIC X(04).
001170         10  BR-CODE-SEQ         PIC X(06).
001180     05  BR-NAME                 PIC X(100).
001190     05  BR-ADDRESS              PIC X(255).
001200     05  BR-PHONE                PIC X(20).
001210     05  BR-EMAIL                PIC X(100).
001220     05  BR-IS-MAIN              PIC X(01).
001230     05  BR-ACTIVE               PIC X(01).
001240     05  FILLER                  PIC X(09).
001250
001260 SD  SORTPAG.
001270 01  REG-SORTPAG.
001280     05  SD-MES                  PIC 9(02).
001290     05  SD-SUCURSAL             PIC 9(09).
001300     05  SD-MONTO                PIC S9(8)V99.
001310     05  FILLER                  PIC X(09).
001320
001330 FD  RELMENSL-RPT
001340     LABEL RECORD OMITTED.
001350 01  REG-ORELATO                 PIC X(80).
001360
001370 WORKING-STORAGE SECTION.
001380*    ESTADO DE PAYMENTF - '00' LECTURA OK, '10' FIN DE ARCHIVO
001390 77  WS-PY-STATUS            PIC X(02) VALUE SPACES.
001400     88  WS-PY-ST-OK             VALUE '00'.
001410     88  WS-PY-ST-FIN-ARCHIVO    VALUE '10'.
001420 77  WS-PY-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001430*    ESTADO DE ENROLLF - MISMA CONVENCION QUE WS-PY-STATUS
001440 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
001450     88  WS-EN-ST-OK             VALUE '00'.
001460     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
001470 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001480*    ESTADO DE BRANCHFL - MISMA CONVENCION QUE WS-PY-STATUS
001490 77  WS-BR-STATUS            PIC X(02) VALUE SPACES.
001500     88  WS-BR-ST-OK             VALUE '00'.
001510     88  WS-BR-ST-FIN-ARCHIVO    VALUE '10'.
001520 77  WS-BR-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001530 77  CONTLIN                 PIC 99 VALUE 99.
001540 77  CONTPAG                 PIC 9(05) COMP VALUE ZEROS.
001550
001560*    ANO DE LA CORRIDA ACTUAL (SIMULA EL PARAMETRO QUE
001570*    LLEGARIA EN UN ARCHIVO DE TRANSACCIONES)
001580 77  WS-FILTRO-ANIO           PIC 9(04) VALUE ZEROS.
001590
001600*    SUCURSAL SOLICITADA PARA LA CORRIDA ACTUAL (SIMULA EL
001610*    PARAMETRO QUE LLEGARIA EN UN ARCHIVO DE TRANSACCIONES) -
001620*    CERO = TODAS LAS SUCURSALES
001630 01  WS-FILTRO-SUCURSAL       PIC 9(09) VALUE ZEROS.
001640 01  WS-FILTRO-SUCURSAL-R REDEFINES WS-FILTRO-SUCURSAL.
001650     05  WS-FILTRO-SUC-ALTA   PIC 9(04).
001660     05  WS-FILTRO-SUC-BAJA   PIC 9(05).
001670
001680 77  WS-MES-ANT               PIC 9(02) COMP VALUE ZEROS.
001690 77  WS-SUC-ANT               PIC 9(09) COMP VALUE ZEROS.
001700*    INDICA SI YA HAY UNA CELDA MES/SUCURSAL ABIERTA EN CURSO
001710*    DENTRO DE LA OUTPUT PROCEDURE DEL SORT (VER 0250-ACUMULA-PAGOS)
001720 77  WS-HAY-ACUM              PIC X(01) VALUE 'N'.
001730     88  WS-HAY-ACUM-SI           VALUE 'Y'.
001740     88  WS-HAY-ACUM-NO           VALUE 'N'.
001750 77  WS-MES-IDX               PIC 9(05) COMP VALUE ZEROS.
001760 77  WS-MES-COUNT             PIC 9(05) COMP VALUE ZEROS.
001770 77  WS-MES-BUSCADO           PIC 9(02) COMP VALUE ZEROS.
001780 01  WS-GRAN-INGRESOS         PIC S9(9)V99 VALUE ZEROS.
001790 01  WS-GRAN-INGRESOS-R REDEFINES WS-GRAN-INGRESOS.
001800     05  WS-GRAN-ENTERO       PIC S9(9).
001810     05  WS-GRAN-CENTAVOS     PIC 9(02).
001820 77  WS-GRAN-CANT-PAGOS       PIC 9(05) COMP VALUE ZEROS.
001830
001840 01  WS-MES-TAB.
001850     05  WS-MES-ENTRY OCCURS 200 TIMES.
001860         10  WS-ME-MES         PIC 9(02) COMP.
001870         10  WS-ME-SUCURSAL    PIC 9(09) COMP.
001880         10  WS-ME-INGRESOS    PIC S9(8)V99.
001890         10  WS-ME-CANT-PAGOS  PIC 9(05) COMP.
001900         10  WS-ME-VENTAS      PIC S9(8)V99.
001910         10  WS-ME-PAGADO      PIC S9(8)V99.
001920
001930*    LISTA DE SUCURSALES DISTINTAS QUE APARECEN EN WS-MES-TAB,
001940*    ORDENADA EN FORMA ASCENDENTE, PARA EL CORTE DE CONTROL
001950*    POR SUCURSAL AL IMPRIMIR (REQ-0259)
001960 77  WS-BR-LIST-COUNT         PIC 9(05) COMP VALUE ZEROS.
001970 01  WS-BR-LIST-TAB.
001980     05  WS-BRL-ENTRY OCCURS 50 TIMES.
001990         10  WS-BRL-ID         PIC 9(09) COMP.
002000 77  WS-BR-LIST-IDX           PIC 9(05) COMP VALUE ZEROS.
002010 77  WS-BR-OUT-IDX            PIC 9(05) COMP VALUE ZEROS.
002020 77  WS-ORD-I                 PIC 9(05) COMP VALUE ZEROS.
002030*    INDICA SI LA ULTIMA PASADA DE LA BURBUJA (0385-ORDENA-LISTA)
002040*    HIZO ALGUN INTERCAMBIO - SE REPITE HASTA QUE QUEDE EN 'N'
002050 77  WS-ORD-SWAP              PIC X(01) VALUE 'Y'.
002060     88  WS-ORD-HUBO-CAMBIO       VALUE 'Y'.
002070     88  WS-ORD-SIN-CAMBIO        VALUE 'N'.
002080 77  WS-ORD-TEMP              PIC 9(09) COMP VALUE ZEROS.
002090
002100*    TABLA EN MEMORIA DE SUCURSALES (ID + NOMBRE) CARGADA AL
002110*    ABRIR ARCHIVOS, PARA RESOLVER EL NOMBRE DE SUCURSAL EN EL
002120*    DETALLE DEL REPORTE (REQ-0259)
002130 77  WS-BR-COUNT              PIC 9(05) COMP VALUE ZEROS.
002140 01  WS-BR-TABLE.
002150     05  WS-BR-TAB-ENTRY OCCURS 500 TIMES.
002160         10  WS-BR-TAB-ID      PIC 9(09) COMP.
002170         10  WS-BR-TAB-NAME    PIC X(100).
002180 77  WS-BR-IDX2               PIC 9(05) COMP VALUE ZEROS.
002190 77  WS-BUSCA-SUC-ID          PIC 9(09) COMP VALUE ZEROS.
002200 77  WS-NOMBRE-SUC-RESUELTO   PIC X(15) VALUE SPACES.
002210
002220*    TABLA DE NOMBRES DE MES PARA EL ENCABEZADO DEL DETALLE
002230*    (REQ-0259)
002240 01  WS-MES-NOMBRE-TAB.
002250     05  WS-MN-NOMBRE OCCURS 12 TIMES PIC X(10).
002260
002270 01  WS-SUBTOTAL-SUC          PIC S9(8)V99 VALUE ZEROS.
002280 01  WS-TOTAL-ANIO            PIC S9(9)V99 VALUE ZEROS.
002290 01  WS-TOTAL-ANIO-R REDEFINES WS-TOTAL-ANIO.
002300     05  WS-TOTAL-ANIO-ENTERO   PIC S9(9).
002310     05  WS-TOTAL-ANIO-CENTAVOS PIC 9(02).
002320
002330 01  CAB1.
002340     05  FILLER               PIC X(29) VALUE 'SISTEMAS VIAL S.A.'.
002350     05  FILLER               PIC X(33) VALUE
002360         'REPORTE DE INGRESOS MENSUALES'.
002370     05  FILLER               PIC X(04) VALUE 'PAG.'.
002380     05  PAG-CAB1              PIC ZZ.ZZ9.
002390
002400 01  CAB2.
002410     05  FILLER               PIC X(80) VALUE SPACES.
002420
002430 01  CAB3.
002440     05  FILLER               PIC X(05) VALUE 'ANIO '.
002450     05  FILLER               PIC X(11) VALUE 'MES        '.
002460     05  FILLER               PIC X(16) VALUE
002470         'SUCURSAL        '.
002480     05  FILLER               PIC X(09) VALUE 'INGRESOS '.
002490     05  FILLER               PIC X(06) VALUE 'PAGOS '.
002500     05  FILLER               PIC X(09) VALUE 'VENTAS   '.
002510     05  FILLER               PIC X(09) VALUE 'PAGADO   '.
002520     05  FILLER               PIC X(15) VALUE
002530         'PENDIENT       '.
002540
002550 01  DET1.
002560     05  MI-ANIO-DET1          PIC 9(04).
002570     05  FILLER               PIC X(01) VALUE SPACES.
002580     05  MI-MES-DET1           PIC X(10).
002590     05  FILLER               PIC X(01) VALUE SPACES.
002600     05  MI-SUC-DET1           PIC X(15).
002610     05  FILLER               PIC X(01) VALUE SPACES.
002620     05  MI-INGRESOS-DET1      PIC Z(5)9.99.
002630     05  FILLER               PIC X(01) VALUE SPACES.
002640     05  MI-PAGOS-DET1         PIC ZZZZ9.
002650     05  FILLER               PIC X(01) VALUE SPACES.
002660     05  MI-VENTAS-DET1        PIC Z(5)9.99.
002670     05  FILLER               PIC X(01) VALUE SPACES.
002680     05  MI-PAGADO-DET1        PIC Z(5)9.99.
002690     05  FILLER               PIC X(01) VALUE SPACES.
002700     05  MI-PENDIENTE-DET1     PIC Z(5)9.99.
002710     05  FILLER               PIC X(07) VALUE SPACES.
002720
002730 01  SUBTOT1.
002740     05  FILLER               PIC X(18) VALUE
002750         'SUBTOTAL SUCURSAL'.
002760     05  FILLER               PIC X(02) VALUE SPACES.
002770     05  SUBTOT-NOMBRE-DET1   PIC X(15).
002780     05  FILLER               PIC X(02) VALUE SPACES.
002790     05  FILLER               PIC X(17) VALUE
002800         'TOTAL INGRESOS: '.
002810     05  SUBTOT-INGRESOS-DET1 PIC Z(6)9.99.
002820     05  FILLER               PIC X(16) VALUE SPACES.
002830
002840 01  TOTAL1.
002850     05  FILLER               PIC X(28) VALUE
002860         'TOTAL GENERAL DEL ANO -'.
002870     05  FILLER               PIC X(02) VALUE SPACES.
002880     05  GRAN-SUC-DET1        PIC X(15).
002890     05  FILLER               PIC X(02) VALUE SPACES.
002900     05  GRAN-TOTAL-DET1      PIC Z(7)9.99.
002910     05  FILLER               PIC X(23) VALUE SPACES.
002920
002930 PROCEDURE DIVISION.
002940
002950*    --------------------------------------------------------
002960*    0100-ABRE-ARCHIVOS
002970*    ABRE LOS TRES MAESTROS Y EL LISTADO, LUEGO PRE-CARGA LA
002980*    TABLA DE SUCURSALES Y LA TABLA DE NOMBRES DE MES QUE EL
002990*    RESTO DEL PROGRAMA VA A NECESITAR PARA RESOLVER EL DETALLE.
003000*    --------------------------------------------------------
003010 0100-ABRE-ARCHIVOS.
003020     OPEN INPUT PAYMENT-FILE
003030     IF NOT WS-PY-ST-OK AND WS-PY-STATUS NOT = '05'
003040         DISPLAY 'RELMENSL - NO SE PUDO ABRIR PAYMENTF: '
003050             WS-PY-STATUS
003060         STOP RUN.
003070     OPEN INPUT ENROLLMENT-FILE
003080     IF NOT WS-EN-ST-OK AND WS-EN-STATUS NOT = '05'
003090         DISPLAY 'RELMENSL - NO SE PUDO ABRIR ENROLLF: '
003100             WS-EN-STATUS
003110         STOP RUN.
003120     OPEN INPUT BRANCH-FILE
003130     IF NOT WS-BR-ST-OK AND WS-BR-STATUS NOT = '05'
003140         DISPLAY 'RELMENSL - NO SE PUDO ABRIR BRANCHFL: '
003150             WS-BR-STATUS
003160         STOP RUN.
003170     OPEN OUTPUT RELMENSL-RPT
003180     PERFORM 0150-CARGA-SUCURSALES THRU 0150-CARGA-SUCURSALES-EXIT
003190     PERFORM 0160-CARGA-MESES THRU 0160-CARGA-MESES-EXIT
003200     GO TO 0200-PROCESA-PAGOS.
003210
003220*    --------------------------------------------------------
003230*    0150-CARGA-SUCURSALES
003240*    TABLA EN MEMORIA ID+NOMBRE DE SUCURSAL, USADA SOLO PARA
003250*    RESOLVER EL NOMBRE EN EL DETALLE (VER 0395-BUSCA-NOMBRE-
003260*    SUCURSAL) - BRANCHFL SE CIERRA AQUI MISMO PORQUE NO SE
003270*    NECESITA DE NUEVO DESPUES DE CARGAR LA TABLA.
003280*    --------------------------------------------------------
003290 0150-CARGA-SUCURSALES.
003300     MOVE 1 TO WS-BR-REL-KEY.
003310 0150-CARGA-SUCURSALES-LOOP.
003320     READ BRANCH-FILE RECORD
003330         INVALID KEY GO TO 0150-CARGA-SUCURSALES-EXIT.
003340     ADD 1 TO WS-BR-COUNT
003350     MOVE BR-ID   TO WS-BR-TAB-ID (WS-BR-COUNT)
003360     MOVE BR-NAME TO WS-BR-TAB-NAME (WS-BR-COUNT)
003370     ADD 1 TO WS-BR-REL-KEY
003380     GO TO 0150-CARGA-SUCURSALES-LOOP.
003390 0150-CARGA-SUCURSALES-EXIT.
003400     CLOSE BRANCH-FILE
003410     EXIT.
003420
003430*    --------------------------------------------------------
003440*    0160-CARGA-MESES
003450*    NOMBRES DE MES EN ESPANOL PARA EL ENCABEZADO DEL DETALLE
003460*    (REQ-0259) - SE DEJAN FIJOS AQUI PORQUE NO HAY MAESTRO DE
003470*    CALENDARIO EN ESTE SISTEMA.
003480*    --------------------------------------------------------
003490 0160-CARGA-MESES.
003500     MOVE 'ENERO     ' TO WS-MN-NOMBRE (1)
003510     MOVE 'FEBRERO   ' TO WS-MN-NOMBRE (2)
003520     MOVE 'MARZO     ' TO WS-MN-NOMBRE (3)
003530     MOVE 'ABRIL     ' TO WS-MN-NOMBRE (4)
003540     MOVE 'MAYO      ' TO WS-MN-NOMBRE (5)
003550     MOVE 'JUNIO     ' TO WS-MN-NOMBRE (6)
003560     MOVE 'JULIO     ' TO WS-MN-NOMBRE (7)
003570     MOVE 'AGOSTO    ' TO WS-MN-NOMBRE (8)
003580     MOVE 'SEPTIEMBRE' TO WS-MN-NOMBRE (9)
003590     MOVE 'OCTUBRE   ' TO WS-MN-NOMBRE (10)
003600     MOVE 'NOVIEMBRE ' TO WS-MN-NOMBRE (11)
003610     MOVE 'DICIEMBRE ' TO WS-MN-NOMBRE (12).
003620 0160-CARGA-MESES-EXIT.
003630     EXIT.
003640
003650*    --------------------------------------------------------
003660*    0200-PROCESA-PAGOS
003670*    ORDENA LOS PAGOS CONFIRMADOS DEL ANO SOLICITADO POR MES Y
003680*    SUCURSAL PARA PODER CONSOLIDARLOS EN UNA SOLA PASADA EN LA
003690*    OUTPUT PROCEDURE (0250-ACUMULA-PAGOS) SIN TENER QUE TENER
003700*    TODO EL ARCHIVO EN MEMORIA.
003710*    --------------------------------------------------------
003720 0200-PROCESA-PAGOS.
003730     SORT SORTPAG ASCENDING KEY SD-MES SD-SUCURSAL
003740         INPUT PROCEDURE 0210-SELECCIONA-PAGOS
003750         OUTPUT PROCEDURE 0250-ACUMULA-PAGOS
003760     GO TO 0300-PROCESA-MATRICULAS.
003770
003780*    --------------------------------------------------------
003790*    0210-SELECCIONA-PAGOS
003800*    FILTRA SOLO PAGOS CONFIRMADOS DEL ANO Y SUCURSAL PEDIDOS -
003810*    LOS RECHAZADOS Y PENDIENTES NO CUENTAN COMO INGRESO.
003820*    --------------------------------------------------------
003830 0210-SELECCIONA-PAGOS SECTION.
003840 0210-LEE-PAGO.
003850     MOVE 1 TO WS-PY-REL-KEY.
003860 0210-LEE-PAGO-LOOP.
003870     READ PAYMENT-FILE RECORD
003880         INVALID KEY GO TO 0210-FIN-SELECCION.
003890     IF PY-STATUS = 'CONFIRMADO' AND PY-PAGO-AAAA = WS-FILTRO-ANIO
003900        AND (WS-FILTRO-SUCURSAL = ZEROS OR
003910             PY-BRANCH-ID = WS-FILTRO-SUCURSAL)
003920         MOVE PY-PAGO-MM   TO SD-MES
003930         MOVE PY-BRANCH-ID TO SD-SUCURSAL
003940         MOVE PY-AMOUNT    TO SD-MONTO
003950         RELEASE REG-SORTPAG.
003960     ADD 1 TO WS-PY-REL-KEY
003970     GO TO 0210-LEE-PAGO-LOOP.
003980 0210-FIN-SELECCION.
003990     EXIT.
004000
004010*    --------------------------------------------------------
004020*    0250-ACUMULA-PAGOS
004030*    OUTPUT PROCEDURE DEL SORT - VA LEYENDO LOS REGISTROS YA
004040*    ORDENADOS POR MES/SUCURSAL Y ACUMULA INGRESOS Y CANTIDAD
004050*    DE PAGOS POR CELDA; AL CAMBIAR DE MES O SUCURSAL CIERRA LA
004060*    CELDA ANTERIOR (0270-GUARDA-CELDA) Y ABRE UNA NUEVA.
004070*    --------------------------------------------------------
004080 0250-ACUMULA-PAGOS SECTION.
004090 0250-RETORNA.
004100     RETURN SORTPAG AT END GO TO 0260-CIERRA-ULTIMO.
004110     IF WS-HAY-ACUM-NO
004120         GO TO 0252-ABRE-ACUM.
004130     IF SD-MES = WS-MES-ANT AND SD-SUCURSAL = WS-SUC-ANT
004140         GO TO 0254-SUMA-ACUM.
004150     PERFORM 0270-GUARDA-CELDA THRU 0270-GUARDA-CELDA-EXIT
004160     GO TO 0252-ABRE-ACUM.
004170 0252-ABRE-ACUM.
004180     MOVE SD-MES       TO WS-MES-ANT
004190     MOVE SD-SUCURSAL  TO WS-SUC-ANT
004200     MOVE ZEROS TO WS-GRAN-INGRESOS
004210     MOVE ZEROS TO WS-GRAN-CANT-PAGOS
004220     SET WS-HAY-ACUM-SI TO TRUE.
004230 0254-SUMA-ACUM.
004240     ADD SD-MONTO TO WS-GRAN-INGRESOS
004250     ADD 1 TO WS-GRAN-CANT-PAGOS
004260     GO TO 0250-RETORNA.
004270
004280 0260-CIERRA-ULTIMO.
004290     IF WS-HAY-ACUM-SI
004300         PERFORM 0270-GUARDA-CELDA THRU 0270-GUARDA-CELDA-EXIT.
004310     GO TO 0280-FIN-ACUMULA.
004320
004330*    --------------------------------------------------------
004340*    0270-GUARDA-CELDA
004350*    CIERRA LA CELDA MES/SUCURSAL EN CURSO - LAS COLUMNAS DE
004360*    VENTAS Y PAGADO QUEDAN EN CERO AQUI, SE LLENAN MAS ADELANTE
004370*    AL CRUZAR CONTRA ENROLLF (VER 0370-SUMA-CELDA).
004380*    --------------------------------------------------------
004390 0270-GUARDA-CELDA.
004400     ADD 1 TO WS-MES-COUNT
004410     MOVE WS-MES-ANT         TO WS-ME-MES(WS-MES-COUNT)
004420     MOVE WS-SUC-ANT         TO WS-ME-SUCURSAL(WS-MES-COUNT)
004430     MOVE WS-GRAN-INGRESOS   TO WS-ME-INGRESOS(WS-MES-COUNT)
004440     MOVE WS-GRAN-CANT-PAGOS TO WS-ME-CANT-PAGOS(WS-MES-COUNT)
004450     MOVE ZEROS TO WS-ME-VENTAS(WS-MES-COUNT)
004460     MOVE ZEROS TO WS-ME-PAGADO(WS-MES-COUNT).
004470 0270-GUARDA-CELDA-EXIT.
004480     EXIT.
004490
004500 0280-FIN-ACUMULA.
004510     EXIT.
004520
004530*    --------------------------------------------------------
004540*    0300-PROCESA-MATRICULAS
004550*    RECORRE ENROLLF COMPLETO (SIN SORT) SUMANDO VENTAS Y
004560*    PAGADO EN LA CELDA MES/SUCURSAL QUE LE CORRESPONDA - SI LA
004570*    CELDA NO EXISTE TODAVIA (MES SIN PAGOS CONFIRMADOS) SE CREA
004580*    AQUI MISMO (0360-CREA-CELDA) PARA QUE NO SE PIERDA LA VENTA.
004590*    --------------------------------------------------------
004600 0300-PROCESA-MATRICULAS SECTION.
004610 0300-INICIO.
004620     MOVE 1 TO WS-EN-REL-KEY.
004630 0300-LEE-MATRICULA.
004640     READ ENROLLMENT-FILE RECORD
004650         INVALID KEY GO TO 0380-ARMA-LISTA-SUCURSALES.
004660     IF EN-ENR-AAAA = WS-FILTRO-ANIO AND
004670        (WS-FILTRO-SUCURSAL = ZEROS OR
004680         EN-BRANCH-ID = WS-FILTRO-SUCURSAL)
004690         PERFORM 0350-UBICA-CELDA THRU 0350-UBICA-CELDA-EXIT.
004700     ADD 1 TO WS-EN-REL-KEY
004710     GO TO 0300-LEE-MATRICULA.
004720
004730*    --------------------------------------------------------
004740*    0350-UBICA-CELDA
004750*    BUSQUEDA LINEAL EN WS-MES-TAB POR MES/SUCURSAL - SI NO
004760*    ESTA, 0360-CREA-CELDA ABRE UNA CELDA NUEVA CON VENTAS EN
004770*    CERO PARA QUE 0370-SUMA-CELDA TENGA DONDE ACUMULAR.
004780*    --------------------------------------------------------
004790 0350-UBICA-CELDA.
004800     MOVE ZEROS TO WS-MES-IDX.
004810 0350-UBICA-CELDA-LOOP.
004820     ADD 1 TO WS-MES-IDX
004830     IF WS-MES-IDX > WS-MES-COUNT
004840         GO TO 0360-CREA-CELDA.
004850     IF WS-ME-MES(WS-MES-IDX) = EN-ENR-MM AND
004860        WS-ME-SUCURSAL(WS-MES-IDX) = EN-BRANCH-ID
004870         GO TO 0370-SUMA-CELDA.
004880     GO TO 0350-UBICA-CELDA-LOOP.
004890
004900 0360-CREA-CELDA.
004910     ADD 1 TO WS-MES-COUNT
004920     MOVE WS-MES-COUNT TO WS-MES-IDX
004930     MOVE EN-ENR-MM     TO WS-ME-MES(WS-MES-IDX)
004940     MOVE EN-BRANCH-ID  TO WS-ME-SUCURSAL(WS-MES-IDX)
004950     MOVE ZEROS         TO WS-ME-INGRESOS(WS-MES-IDX)
004960     MOVE ZEROS         TO WS-ME-CANT-PAGOS(WS-MES-IDX)
004970     MOVE ZEROS         TO WS-ME-VENTAS(WS-MES-IDX)
004980     MOVE ZEROS         TO WS-ME-PAGADO(WS-MES-IDX).
004990
005000 0370-SUMA-CELDA.
005010     ADD EN-TOTAL-AMOUNT TO WS-ME-VENTAS(WS-MES-IDX)
005020     ADD EN-PAID-AMOUNT  TO WS-ME-PAGADO(WS-MES-IDX).
005030 0350-UBICA-CELDA-EXIT.
005040     EXIT.
005050
005060*    ARMA, A PARTIR DE WS-MES-TAB, LA LISTA DE SUCURSALES
005070*    DISTINTAS QUE SE VAN A IMPRIMIR, Y LA ORDENA EN FORMA
005080*    ASCENDENTE PARA EL CORTE DE CONTROL POR SUCURSAL (REQ-0259)
005090 0380-ARMA-LISTA-SUCURSALES.
005100     MOVE ZEROS TO WS-MES-IDX.
005110 0380-ARMA-LISTA-LOOP.
005120     ADD 1 TO WS-MES-IDX
005130     IF WS-MES-IDX > WS-MES-COUNT
005140         GO TO 0385-ORDENA-LISTA.
005150     PERFORM 0382-AGREGA-SUCURSAL THRU 0382-AGREGA-SUCURSAL-EXIT
005160     GO TO 0380-ARMA-LISTA-LOOP.
005170
005180 0382-AGREGA-SUCURSAL.
005190     MOVE ZEROS TO WS-BR-LIST-IDX.
005200 0382-AGREGA-SUCURSAL-LOOP.
005210     ADD 1 TO WS-BR-LIST-IDX
005220     IF WS-BR-LIST-IDX > WS-BR-LIST-COUNT
005230         GO TO 0382-INSERTA-SUCURSAL.
005240     IF WS-BRL-ID(WS-BR-LIST-IDX) = WS-ME-SUCURSAL(WS-MES-IDX)
005250         GO TO 0382-AGREGA-SUCURSAL-EXIT.
005260     GO TO 0382-AGREGA-SUCURSAL-LOOP.
005270 0382-INSERTA-SUCURSAL.
005280     ADD 1 TO WS-BR-LIST-COUNT
005290     MOVE WS-ME-SUCURSAL(WS-MES-IDX) TO
005300         WS-BRL-ID(WS-BR-LIST-COUNT).
005310 0382-AGREGA-SUCURSAL-EXIT.
005320     EXIT.
005330
005340*    --------------------------------------------------------
005350*    0385-ORDENA-LISTA
005360*    ORDENAMIENTO BURBUJA DE WS-BR-LIST-TAB - LA LISTA ES DE
005370*    A LO SUMO 50 SUCURSALES (VER WS-BR-LIST-TAB), NO JUSTIFICA
005380*    UN SORT APARTE SOLO PARA ORDENAR EL CORTE DE CONTROL.
005390*    --------------------------------------------------------
005400 0385-ORDENA-LISTA.
005410     SET WS-ORD-HUBO-CAMBIO TO TRUE.
005420 0385-PASADA.
005430     IF WS-ORD-SIN-CAMBIO
005440         GO TO 0400-IMPRIME.
005450     SET WS-ORD-SIN-CAMBIO TO TRUE
005460     MOVE ZEROS TO WS-ORD-I.
005470 0385-COMPARA.
005480     ADD 1 TO WS-ORD-I
005490     IF WS-ORD-I >= WS-BR-LIST-COUNT
005500         GO TO 0385-PASADA.
005510     IF WS-BRL-ID(WS-ORD-I) > WS-BRL-ID(WS-ORD-I + 1)
005520         MOVE WS-BRL-ID(WS-ORD-I)     TO WS-ORD-TEMP
005530         MOVE WS-BRL-ID(WS-ORD-I + 1) TO WS-BRL-ID(WS-ORD-I)
005540         MOVE WS-ORD-TEMP             TO
005550             WS-BRL-ID(WS-ORD-I + 1)
005560         SET WS-ORD-HUBO-CAMBIO TO TRUE.
005570     GO TO 0385-COMPARA.
005580
005590*    --------------------------------------------------------
005600*    0395-BUSCA-NOMBRE-SUCURSAL
005610*    BUSQUEDA LINEAL EN LA TABLA DE SUCURSALES CARGADA AL ABRIR
005620*    ARCHIVOS (0150-CARGA-SUCURSALES) - SI NO APARECE SE IMPRIME
005630*    "DESCONOCIDA" EN VEZ DE FALLAR EL REPORTE.
005640*    --------------------------------------------------------
005650 0395-BUSCA-NOMBRE-SUCURSAL.
005660     MOVE 'DESCONOCIDA    ' TO WS-NOMBRE-SUC-RESUELTO
005670     MOVE ZEROS TO WS-BR-IDX2.
005680 0395-BUSCA-NOMBRE-SUCURSAL-LOOP.
005690     ADD 1 TO WS-BR-IDX2
005700     IF WS-BR-IDX2 > WS-BR-COUNT
005710         GO TO 0395-BUSCA-NOMBRE-SUCURSAL-EXIT.
005720     IF WS-BR-TAB-ID(WS-BR-IDX2) = WS-BUSCA-SUC-ID
005730         MOVE WS-BR-TAB-NAME(WS-BR-IDX2) TO
005740             WS-NOMBRE-SUC-RESUELTO
005750         GO TO 0395-BUSCA-NOMBRE-SUCURSAL-EXIT.
005760     GO TO 0395-BUSCA-NOMBRE-SUCURSAL-LOOP.
005770 0395-BUSCA-NOMBRE-SUCURSAL-EXIT.
005780     EXIT.
005790
005800*    --------------------------------------------------------
005810*    0400-IMPRIME
005820*    RECORRE LA LISTA DE SUCURSALES YA ORDENADA Y, PARA CADA
005830*    UNA, LOS 12 MESES EN ORDEN (REQ-0142) - SOLO SE IMPRIME
005840*    LINEA DE DETALLE CUANDO EXISTE CELDA PARA ESE MES/SUCURSAL.
005850*    --------------------------------------------------------
005860 0400-IMPRIME.
005870     MOVE ZEROS TO WS-TOTAL-ANIO
005880     MOVE ZEROS TO WS-BR-OUT-IDX.
005890 0400-SIGUIENTE-SUCURSAL.
005900     ADD 1 TO WS-BR-OUT-IDX
005910     IF WS-BR-OUT-IDX > WS-BR-LIST-COUNT
005920         GO TO 0500-IMPRIME-TOTAL.
005930     MOVE WS-BRL-ID(WS-BR-OUT-IDX) TO WS-BUSCA-SUC-ID
005940     PERFORM 0395-BUSCA-NOMBRE-SUCURSAL
005950         THRU 0395-BUSCA-NOMBRE-SUCURSAL-EXIT
005960     MOVE ZEROS TO WS-SUBTOTAL-SUC
005970     MOVE ZEROS TO WS-MES-BUSCADO.
005980 0400-SIGUIENTE-MES.
005990     ADD 1 TO WS-MES-BUSCADO
006000     IF WS-MES-BUSCADO > 12
006010         PERFORM 0470-IMPRIME-SUBTOTAL
006020             THRU 0470-IMPRIME-SUBTOTAL-EXIT
006030         GO TO 0400-SIGUIENTE-SUCURSAL.
006040     MOVE ZEROS TO WS-MES-IDX.
006050 0400-BUSCA-CELDA.
006060     ADD 1 TO WS-MES-IDX
006070     IF WS-MES-IDX > WS-MES-COUNT
006080         GO TO 0400-SIGUIENTE-MES.
006090     IF WS-ME-MES(WS-MES-IDX) NOT = WS-MES-BUSCADO OR
006100        WS-ME-SUCURSAL(WS-MES-IDX) NOT = WS-BRL-ID(WS-BR-OUT-IDX)
006110         GO TO 0400-BUSCA-CELDA.
006120     PERFORM 0450-ESCRIBE-LINEA THRU 0450-ESCRIBE-LINEA-EXIT
006130     ADD WS-ME-INGRESOS(WS-MES-IDX) TO WS-SUBTOTAL-SUC
006140     ADD WS-ME-INGRESOS(WS-MES-IDX) TO WS-TOTAL-ANIO
006150     GO TO 0400-SIGUIENTE-MES.
006160
006170*    --------------------------------------------------------
006180*    0450-ESCRIBE-LINEA
006190*    PENDIENTE SE CALCULA AQUI (VENTAS MENOS PAGADO) EN VEZ DE
006200*    GUARDARSE EN LA CELDA, PORQUE SOLO SE USA PARA IMPRIMIR.
006210*    --------------------------------------------------------
006220 0450-ESCRIBE-LINEA.
006230     IF CONTLIN > 14
006240         ADD 1 TO CONTPAG
006250         MOVE CONTPAG TO PAG-CAB1
006260         WRITE REG-ORELATO FROM CAB1 AFTER PAGE
006270         WRITE REG-ORELATO FROM CAB2 AFTER 2
006280         WRITE REG-ORELATO FROM CAB3 AFTER 2
006290         MOVE 6 TO CONTLIN.
006300     MOVE WS-FILTRO-ANIO                TO MI-ANIO-DET1
006310     MOVE WS-MN-NOMBRE(WS-MES-BUSCADO)  TO MI-MES-DET1
006320     MOVE WS-NOMBRE-SUC-RESUELTO        TO MI-SUC-DET1
006330     MOVE WS-ME-INGRESOS(WS-MES-IDX)    TO MI-INGRESOS-DET1
006340     MOVE WS-ME-CANT-PAGOS(WS-MES-IDX)  TO MI-PAGOS-DET1
006350     MOVE WS-ME-VENTAS(WS-MES-IDX)      TO MI-VENTAS-DET1
006360     MOVE WS-ME-PAGADO(WS-MES-IDX)      TO MI-PAGADO-DET1
006370     SUBTRACT WS-ME-PAGADO(WS-MES-IDX) FROM
006380         WS-ME-VENTAS(WS-MES-IDX) GIVING MI-PENDIENTE-DET1
006390     WRITE REG-ORELATO FROM DET1 AFTER 2
006400     ADD 1 TO CONTLIN.
006410 0450-ESCRIBE-LINEA-EXIT.
006420     EXIT.
006430
006440*    SUBTOTAL POR SUCURSAL AL CORTE DE CONTROL - SOLO TIENE
006450*    SENTIDO CUANDO SE ESTAN LISTANDO TODAS LAS SUCURSALES
006460*    (REQ-0259)
006470 0470-IMPRIME-SUBTOTAL.
006480     IF WS-BR-LIST-COUNT < 2
006490         GO TO 0470-IMPRIME-SUBTOTAL-EXIT.
006500     MOVE WS-NOMBRE-SUC-RESUELTO TO SUBTOT-NOMBRE-DET1
006510     MOVE WS-SUBTOTAL-SUC        TO SUBTOT-INGRESOS-DET1
006520     WRITE REG-ORELATO FROM SUBTOT1 AFTER 2
006530     ADD 1 TO CONTLIN.
006540 0470-IMPRIME-SUBTOTAL-EXIT.
006550     EXIT.
006560
006570*    --------------------------------------------------------
006580*    0500-IMPRIME-TOTAL
006590*    SI SE FILTRO POR UNA SOLA SUCURSAL, EL TOTAL GENERAL MUESTRA
006600*    SU NOMBRE; SI SE LISTARON VARIAS, SE ROTULA "TODAS" PORQUE
006610*    EL TOTAL YA ES LA SUMA DE TODO EL ANO/SUCURSALES SOLICITADO.
006620*    --------------------------------------------------------
006630 0500-IMPRIME-TOTAL.
006640     IF WS-BR-LIST-COUNT = 1
006650         MOVE WS-BRL-ID(1) TO WS-BUSCA-SUC-ID
006660         PERFORM 0395-BUSCA-NOMBRE-SUCURSAL
006670             THRU 0395-BUSCA-NOMBRE-SUCURSAL-EXIT
006680         MOVE WS-NOMBRE-SUC-RESUELTO TO GRAN-SUC-DET1
006690     ELSE
006700         MOVE 'TODAS          ' TO GRAN-SUC-DET1.
006710     MOVE WS-TOTAL-ANIO TO GRAN-TOTAL-DET1
006720     WRITE REG-ORELATO FROM TOTAL1 AFTER 2
006730     GO TO 0900-FINALIZA.
006740
006750*    --------------------------------------------------------
006760*    0900-FINALIZA
006770*    CIERRA LOS MAESTROS Y EL LISTADO - BRANCHFL YA SE CERRO EN
006780*    0150-CARGA-SUCURSALES-EXIT, NO HACE FALTA CERRARLO DE NUEVO.
006790*    --------------------------------------------------------
006800 0900-FINALIZA.
006810     CLOSE PAYMENT-FILE
006820     CLOSE ENROLLMENT-FILE
006830     CLOSE RELMENSL-RPT
006840     STOP RUN.
006850
006860
006870
006880
