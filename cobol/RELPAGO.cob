000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RELPAGO-COB.
000030 AUTHOR. R. ESPINOZA.
000040 INSTALLATION. SISTEMAS VIAL S.A.
000050 DATE-WRITTEN. 15/02/89.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO.
000080*    SISTEMAS VIAL S.A.
000090*    ANALISTA         :R. ESPINOZA
000100*    PROGRAMADOR(A)   :R. ESPINOZA
000110*    FINALIDAD        :EMISION DEL LISTADO DE PAGOS, CON FILTRO
000120*                      OPCIONAL POR SUCURSAL. CRUZA CONTRA
000130*                      METODOS DE PAGO Y MATRICULAS. NO TOTALIZA
000140*    VRS    FECHA         PROG.        DESCRIPCION
000150*    1.0    15/02/89      RESPINOZA    IMPLANTACION INICIAL
000160*    1.1    04/06/91      MTORRES      AGREGA METODO DE PAGO
000170*    1.2    27/07/95      JMENDEZ      CORRIGE SALTO DE PAGINA
000180*    1.3    08/01/99      RESPINOZA    VALIDA ANO 4 DIGITOS-Y2K
000190*    1.4    22/05/01      CFIGUEROA    REQ-0142 FILTRO POR
000200*                                      SUCURSAL
000210*    1.5    17/04/06      LORTIZ       REQ-0233 CRUCE CONTRA
000220*                                      ESTADO DE LA MATRICULA
000230*    NOTA DEL ANALISTA: ESTE LISTADO ES DELIBERADAMENTE UN CRUCE
000240*    SIN TOTALIZAR (VER REQ-0233) - LA TOTALIZACION POR SUCURSAL
000250*    LA DA RELDASH, QUE TRABAJA SOBRE MATRICULAS Y NO SOBRE EL
000260*    DETALLE DE CADA PAGO. AQUI SE BUSCA EL METODO Y EL ESTADO DE
000270*    LA MATRICULA PAGO POR PAGO PORQUE EL VOLUMEN DE PAYMENTF ES
000280*    BAJO EN ESTA INSTALACION; SI CRECIERA HABRIA QUE INDEXAR.
000290
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT PAYMENT-FILE ASSIGN TO "PAYMENTF"
000360                 ORGANIZATION IS RELATIVE
000370                 ACCESS MODE IS DYNAMIC
000380                 RELATIVE KEY IS WS-PY-REL-KEY
000390                 FILE STATUS IS WS-PY-STATUS.
000400
000410     SELECT PAYMENT-METHOD-FILE ASSIGN TO "PAYMETHF"
000420                 ORGANIZATION IS RELATIVE
000430                 ACCESS MODE IS DYNAMIC
000440                 RELATIVE KEY IS WS-PM-REL-KEY
000450                 FILE STATUS IS WS-PM-STATUS.
000460
000470     SELECT ENROLLMENT-FILE ASSIGN TO "ENROLLF"
000480                 ORGANIZATION IS RELATIVE
000490                 ACCESS MODE IS DYNAMIC
000500                 RELATIVE KEY IS WS-EN-REL-KEY
000510                 FILE STATUS IS WS-EN-STATUS.
000520
000530     SELECT RELPAGO-RPT ASSIGN TO PRINTER.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570
000580 FD  PAYMENT-FILE
000590     LABEL RECORD IS STANDARD
000600     RECORD CONTAINS 700 CHARACTERS.
000610
000620 01  PAYMENT-RECORD.
000630     05  PY-ID                   PIC 9(09).
000640     05  PY-ENROLLMENT-ID        PIC 9(09).
000650     05  PY-BRANCH-ID            PIC 9(09).
000660     05  PY-AMOUNT               PIC S9(8)V99.
000670     05  PY-PAYMENT-DATE         PIC 9(08).
000680     05  PY-PAYMENT-DATE-R REDEFINES PY-PAYMENT-DATE.
000690         10  PY-PAGO-AAAA        PIC 9(04).
000700         10  PY-PAGO-MM          PIC 9(02).
000710         10  PY-PAGO-DD          PIC 9(02).
000720     05  PY-TYPE                 PIC X(11).
000730     05  PY-STATUS               PIC X(10).
000740     05  PY-METHOD-ID            PIC 9(09).
000750     05  PY-TXN-REFERENCE        PIC X(100).
000760     05  PY-NOTES                PIC X(500).
000770     05  FILLER                  PIC X(25).
000780
000790 FD  PAYMENT-METHOD-FILE
000800     LABEL RECORD IS STANDARD
000810     RECORD CONTAINS 150 CHARACTERS.
000820
000830 01  PAYMENT-METHOD-RECORD.
000840     05  PM-ID                   PIC 9(09).
000850     05  PM-NAME                 PIC X(100).
000860     05  FILLER                  PIC X(41).
000870
000880 FD  ENROLLMENT-FILE
000890     LABEL RECORD IS STANDARD
000900     RECORD CONTAINS 400 CHARACTERS.
000910
000920 01  ENROLLMENT-RECORD.
000930     05  EN-ID                   PIC 9(09).
000940     05  EN-STUDENT-ID           PIC 9(09).
000950     05  EN-COURSE-ID            PIC 9(09).
000960     05  EN-BRANCH-ID            PIC 9(09).
000970     05  EN-ENROLLMENT-DATE      PIC 9(08).
000980     05  EN-STATUS               PIC X(09).
000990     05  EN-TOTAL-AMOUNT         PIC S9(8)V99.
001000     05  EN-TOTAL-AMOUNT-R REDEFINES EN-TOTAL-AMOUNT.
001010         10  EN-TOTAL-ENTERO     PIC S9(8).
001020         10  EN-TOTAL-CENTAVOS   PIC 9(02).
001030     05  EN-PAID-AMOUNT          PIC S9(8)V99.
001040     05  EN-ACTIVE               PIC X(01).
001050     05  FILLER                  PIC X(326).
001060
001070 FD  RELPAGO-RPT
001080     LABEL RECORD OMITTED.
001090 01  REG-ORELATO                 PIC X(80).
001100
001110 WORKING-STORAGE SECTION.
001120*    ESTADO DE PAYMENTF - '00' LECTURA OK, '10' FIN DE ARCHIVO
001130 77  WS-PY-STATUS            PIC X(02) VALUE SPACES.
001140     88  WS-PY-ST-OK             VALUE '00'.
001150     88  WS-PY-ST-FIN-ARCHIVO    VALUE '10'.
001160 77  WS-PY-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001170*    ESTADO DE PAYMETHF - MISMA CONVENCION QUE WS-PY-STATUS
001180 77  WS-PM-STATUS            PIC X(02) VALUE SPACES.
001190     88  WS-PM-ST-OK             VALUE '00'.
001200     88  WS-PM-ST-FIN-ARCHIVO    VALUE '10'.
001210 77  WS-PM-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001220*    ESTADO DE ENROLLF - MISMA CONVENCION QUE WS-PY-STATUS
001230 77  WS-EN-STATUS            PIC X(02) VALUE SPACES.
001240     88  WS-EN-ST-OK             VALUE '00'.
001250     88  WS-EN-ST-FIN-ARCHIVO    VALUE '10'.
001260 77  WS-EN-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
001270 77  CONTLIN                 PIC 99 VALUE 99.
001280 77  CONTPAG                 PIC 9(05) COMP VALUE ZEROS.
001290
001300*    FILTRO DE LA CORRIDA ACTUAL (SIMULA EL PARAMETRO QUE
001310*    LLEGARIA EN UN ARCHIVO DE TRANSACCIONES). CERO = SIN FILTRO
001320 01  WS-FILTRO-SUCURSAL       PIC 9(09) VALUE ZEROS.
001330 01  WS-FILTRO-SUCURSAL-R REDEFINES WS-FILTRO-SUCURSAL.
001340     05  WS-FILTRO-BLOQUE     PIC 9(05).
001350     05  WS-FILTRO-SEC        PIC 9(04).
001360
001370 01  WS-METODO-NOMBRE         PIC X(100) VALUE SPACES.
001380 01  WS-MATRICULA-ESTADO      PIC X(09) VALUE SPACES.
001390
001400 01  CAB1.
001410     05  FILLER               PIC X(29) VALUE 'SISTEMAS VIAL S.A.'.
001420     05  FILLER               PIC X(33) VALUE
001430         'LISTADO DE PAGOS'.
001440     05  FILLER               PIC X(04) VALUE 'PAG.'.
001450     05  PAG-CAB1              PIC ZZ.ZZ9.
001460
001470 01  CAB2.
001480     05  FILLER               PIC X(80) VALUE SPACES.
001490
001500 01  CAB3.
001510     05  FILLER               PIC X(80) VALUE
001520     'ID-PAGO  ID-MATRIC SUCURSAL MONTO     TIPO   ESTADO  METODO'.
001530
001540 01  DET1.
001550     05  PY-ID-DET1            PIC 9(09).
001560     05  FILLER               PIC X(01) VALUE SPACES.
001570     05  PY-ENROLL-DET1        PIC 9(09).
001580     05  FILLER               PIC X(01) VALUE SPACES.
001590     05  PY-BRANCH-DET1        PIC 9(09).
001600     05  FILLER               PIC X(01) VALUE SPACES.
001610     05  PY-AMOUNT-DET1        PIC Z(6)9.99.
001620     05  FILLER               PIC X(01) VALUE SPACES.
001630     05  PY-TYPE-DET1          PIC X(10).
001640     05  FILLER               PIC X(01) VALUE SPACES.
001650     05  PY-STATUS-DET1        PIC X(10).
001660     05  FILLER               PIC X(01) VALUE SPACES.
001670     05  PY-METHOD-DET1        PIC X(07).
001680     05  FILLER               PIC X(01) VALUE SPACES.
001690     05  EN-ESTADO-DET1        PIC X(09).
001700
001710 PROCEDURE DIVISION.
001720
001730*    --------------------------------------------------------
001740*    0100-ABRE-ARCHIVOS
001750*    ABRE LOS TRES ARCHIVOS DE ENTRADA Y EL REPORTE. ESTADO '05'
001760*    SE TOLERA EN LOS TRES PORQUE EN UNA INSTALACION NUEVA
001770*    CUALQUIERA DE ELLOS PUEDE NO TENER REGISTROS TODAVIA.
001780*    --------------------------------------------------------
001790 0100-ABRE-ARCHIVOS.
001800     OPEN INPUT PAYMENT-FILE
001810     IF NOT WS-PY-ST-OK AND WS-PY-STATUS NOT = '05'
001820         DISPLAY 'RELPAGO - NO SE PUDO ABRIR PAYMENTF: '
001830             WS-PY-STATUS
001840         STOP RUN.
001850     OPEN INPUT PAYMENT-METHOD-FILE
001860     IF NOT WS-PM-ST-OK AND WS-PM-STATUS NOT = '05'
001870         DISPLAY 'RELPAGO - NO SE PUDO ABRIR PAYMETHF: '
001880             WS-PM-STATUS
001890         STOP RUN.
001900     OPEN INPUT ENROLLMENT-FILE
001910     IF NOT WS-EN-ST-OK AND WS-EN-STATUS NOT = '05'
001920         DISPLAY 'RELPAGO - NO SE PUDO ABRIR ENROLLF: '
001930             WS-EN-STATUS
001940         STOP RUN.
001950     OPEN OUTPUT RELPAGO-RPT
001960     MOVE 1 TO WS-PY-REL-KEY
001970     GO TO 0200-LEE-PAGO.
001980
001990*    --------------------------------------------------------
002000*    0200-LEE-PAGO
002010*    LEE PAYMENTF SECUENCIALMENTE Y APLICA EL FILTRO OPCIONAL DE
002020*    SUCURSAL (WS-FILTRO-SUCURSAL = CERO SIGNIFICA SIN FILTRO,
002030*    VER REQ-0142). LOS PAGOS FUERA DE FILTRO NO SE IMPRIMEN NI
002040*    SE CUENTAN EN EL CRUCE QUE SIGUE.
002050*    --------------------------------------------------------
002060 0200-LEE-PAGO.
002070     READ PAYMENT-FILE RECORD
002080         INVALID KEY GO TO 0900-FINALIZA.
002090     IF WS-FILTRO-SUCURSAL = ZEROS
002100         GO TO 0250-CRUZA.
002110     IF PY-BRANCH-ID = WS-FILTRO-SUCURSAL
002120         GO TO 0250-CRUZA.
002130     ADD 1 TO WS-PY-REL-KEY
002140     GO TO 0200-LEE-PAGO.
002150
002160*    --------------------------------------------------------
002170*    0250-CRUZA
002180*    CRUCE DEL PAGO CONTRA EL NOMBRE DEL METODO DE PAGO Y EL
002190*    ESTADO DE LA MATRICULA (REQ-0233) ANTES DE IMPRIMIR LA LINEA.
002200*    --------------------------------------------------------
002210 0250-CRUZA.
002220     PERFORM 0300-BUSCA-METODO THRU 0300-BUSCA-METODO-EXIT
002230     PERFORM 0350-BUSCA-MATRICULA THRU 0350-BUSCA-MATRICULA-EXIT
002240     GO TO 0400-IMPRIME.
002250
002260*    --------------------------------------------------------
002270*    0300-BUSCA-METODO
002280*    LOCALIZA EL NOMBRE DEL METODO DE PAGO EN PAYMETHF. SI NO
002290*    APARECE (METODO DADO DE BAJA O MAL REFERENCIADO) SE IMPRIME
002300*    EN BLANCO EN VEZ DE RECHAZAR EL PAGO - ESTE LISTADO NO
002310*    RECHAZA NADA, SOLO INFORMA.
002320*    --------------------------------------------------------
002330 0300-BUSCA-METODO.
002340     MOVE SPACES TO WS-METODO-NOMBRE
002350     MOVE 1 TO WS-PM-REL-KEY.
002360 0300-BUSCA-METODO-LOOP.
002370     READ PAYMENT-METHOD-FILE RECORD
002380         INVALID KEY GO TO 0300-BUSCA-METODO-EXIT.
002390     IF PM-ID = PY-METHOD-ID
002400         MOVE PM-NAME TO WS-METODO-NOMBRE
002410         GO TO 0300-BUSCA-METODO-EXIT.
002420     ADD 1 TO WS-PM-REL-KEY
002430     GO TO 0300-BUSCA-METODO-LOOP.
002440 0300-BUSCA-METODO-EXIT.
002450     EXIT.
002460
002470*    --------------------------------------------------------
002480*    0350-BUSCA-MATRICULA
002490*    LOCALIZA LA MATRICULA DEL PAGO PARA TRAER SU ESTADO ACTUAL
002500*    (REQ-0233) - PERMITE VER EN EL LISTADO SI EL PAGO CORRESPONDE
002510*    A UNA MATRICULA QUE YA FUE ANULADA DESPUES DEL PAGO.
002520*    --------------------------------------------------------
002530 0350-BUSCA-MATRICULA.
002540     MOVE SPACES TO WS-MATRICULA-ESTADO
002550     MOVE 1 TO WS-EN-REL-KEY.
002560 0350-BUSCA-MATRICULA-LOOP.
002570     READ ENROLLMENT-FILE RECORD
002580         INVALID KEY GO TO 0350-BUSCA-MATRICULA-EXIT.
002590     IF EN-ID = PY-ENROLLMENT-ID
002600         MOVE EN-STATUS TO WS-MATRICULA-ESTADO
002610         GO TO 0350-BUSCA-MATRICULA-EXIT.
002620     ADD 1 TO WS-EN-REL-KEY
002630     GO TO 0350-BUSCA-MATRICULA-LOOP.
002640 0350-BUSCA-MATRICULA-EXIT.
002650     EXIT.
002660
002670*    --------------------------------------------------------
002680*    0400-IMPRIME
002690*    IMPRIME LA LINEA DE DETALLE Y CONTROLA EL SALTO DE PAGINA
002700*    (VER CORRECCION 1.2 - EL CONTADOR DE LINEAS SE REINICIA EN
002710*    6 PORQUE EL ENCABEZADO OCUPA TRES LINEAS).
002720*    --------------------------------------------------------
002730 0400-IMPRIME.
002740     IF CONTLIN > 14
002750         ADD 1 TO CONTPAG
002760         MOVE CONTPAG TO PAG-CAB1
002770         WRITE REG-ORELATO FROM CAB1 AFTER PAGE
002780         WRITE REG-ORELATO FROM CAB2 AFTER 2
002790         WRITE REG-ORELATO FROM CAB3 AFTER 2
002800         MOVE 6 TO CONTLIN.
002810     MOVE PY-ID            TO PY-ID-DET1
002820     MOVE PY-ENROLLMENT-ID TO PY-ENROLL-DET1
002830     MOVE PY-BRANCH-ID     TO PY-BRANCH-DET1
002840     MOVE PY-AMOUNT        TO PY-AMOUNT-DET1
002850     MOVE PY-TYPE          TO PY-TYPE-DET1
002860     MOVE PY-STATUS        TO PY-STATUS-DET1
002870     MOVE WS-METODO-NOMBRE TO PY-METHOD-DET1
002880     MOVE WS-MATRICULA-ESTADO TO EN-ESTADO-DET1
002890     WRITE REG-ORELATO FROM DET1 AFTER 2
002900     ADD 1 TO CONTLIN
002910     ADD 1 TO WS-PY-REL-KEY
002920     GO TO 0200-LEE-PAGO.
002930
002940*    --------------------------------------------------------
002950*    0900-FINALIZA
002960*    FIN NORMAL DE CORRIDA CUANDO SE AGOTA PAYMENTF. NO HAY
002970*    RECHAZO EN ESTE PROGRAMA - ES UN LISTADO, NO UNA ACTUALIZACION.
002980*    --------------------------------------------------------
002990 0900-FINALIZA.
003000     CLOSE PAYMENT-FILE
003010     CLOSE PAYMENT-METHOD-FILE
003020     CLOSE ENROLLMENT-FILE
003030     CLOSE RELPAGO-RPT
003040     STOP RUN.
003050
003060
003070
003080
